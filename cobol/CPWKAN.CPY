000100      ******************************************************************
000200      * COPY       : CPWKAN                                           *
000300      * APLICACION : PREVENCION DE LAVADO DE ACTIVOS (PLD)             *
000400      * DESCRIPCION: LAYOUT DEL ARCHIVO DE TRABAJO WKANI1, UN ANILLO   *
000500      *            : DE FRAUDE POR REGISTRO, SEGUN LO DETECTA          *
000600      *            : PLPD1C03 (CICLO, PITUFEO O CADENA FANTASMA),      *
000700      *            : ANTES DE CALCULAR SU PUNTAJE DE RIESGO.           *
000800      * HISTORIAL  :                                                   *
000900      * 04/02/2024 PEDR TK-41190 VERSION INICIAL DEL LAYOUT.           *
001000      ******************************************************************
001100       01  REG-WKANILLO.
001200           05  WKAN-ID-ANILLO            PIC X(08).
001300           05  WKAN-TIPO-PATRON          PIC X(14).
001400           05  WKAN-NUM-MIEMBROS         PIC 9(4) COMP.
001500           05  WKAN-ETIQUETA-PATRON      PIC X(30).
001600           05  WKAN-CUENTAS-MIEMBRO      PIC X(240).
001700           05  FILLER                    PIC X(10).
