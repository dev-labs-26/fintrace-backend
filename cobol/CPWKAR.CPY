000100      ******************************************************************
000200      * COPY       : CPWKAR                                           *
000300      * APLICACION : PREVENCION DE LAVADO DE ACTIVOS (PLD)             *
000400      * DESCRIPCION: LAYOUT DEL ARCHIVO DE TRABAJO WKARIS: UNA FILA    *
000500      *            : POR ARISTA DIRIGIDA UNICA (ORDENANTE,BENEFICIAR) *
000600      *            : CON EL MONTO ACUMULADO Y EL NUMERO DE TRANSAC-    *
000700      *            : CIONES QUE VIAJARON SOBRE ESA ARISTA.             *
000800      * HISTORIAL  :                                                   *
000900      * 04/02/2024 PEDR TK-41190 VERSION INICIAL DEL LAYOUT.           *
001000      ******************************************************************
001100       01  REG-WKARISTA.
001200           05  WKAR-ORDENANTE            PIC X(12).
001300           05  WKAR-BENEFICIARIO         PIC X(12).
001400           05  WKAR-MONTO-TOTAL          PIC 9(11)V99.
001500           05  WKAR-CONTADOR-TRANS       PIC 9(5)  COMP.
001600           05  FILLER                    PIC X(10).
