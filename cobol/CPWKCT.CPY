000100      ******************************************************************
000200      * COPY       : CPWKCT                                           *
000300      * APLICACION : PREVENCION DE LAVADO DE ACTIVOS (PLD)             *
000400      * DESCRIPCION: LAYOUT DEL ARCHIVO DE TRABAJO WKACCT: UNA FILA    *
000500      *            : POR CUENTA UNICA DEL GRAFO, CON SUS GRADOS DE     *
000600      *            : ENTRADA/SALIDA/TOTAL CALCULADOS POR PLGB1C02.     *
000700      * HISTORIAL  :                                                   *
000800      * 04/02/2024 PEDR TK-41190 VERSION INICIAL DEL LAYOUT.           *
000900      ******************************************************************
001000       01  REG-WKCUENTA.
001100           05  WKCT-CUENTA               PIC X(12).
001200           05  WKCT-GRADO-ENTRADA        PIC 9(5)  COMP.
001300           05  WKCT-GRADO-SALIDA         PIC 9(5)  COMP.
001400           05  WKCT-GRADO-TOTAL          PIC 9(5)  COMP.
001500           05  FILLER                    PIC X(10).
