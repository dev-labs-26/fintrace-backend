000100      ******************************************************************
000200      * COPY       : CPWKTR                                           *
000300      * APLICACION : PREVENCION DE LAVADO DE ACTIVOS (PLD)             *
000400      * DESCRIPCION: LAYOUT DEL ARCHIVO DE TRABAJO WKTRAN, QUE ES LA   *
000500      *            : TRANSACCION YA VALIDADA (SIN DUPLICADOS) MAS EL   *
000600      *            : SEGUNDO-EPOCA CALCULADO POR PLIN1C01 A PARTIR DE  *
000700      *            : TRIN-FECHA-HORA.                                  *
000800      * HISTORIAL  :                                                   *
000900      * 04/02/2024 PEDR TK-41190 VERSION INICIAL DEL LAYOUT.           *
001000      ******************************************************************
001100       01  REG-WKTRAN.
001200           05  WKTR-ID-TRANSACCION       PIC X(12).
001300           05  WKTR-CUENTA-ORDENANTE     PIC X(12).
001400           05  WKTR-CUENTA-BENEFICIARIO  PIC X(12).
001500           05  WKTR-MONTO                PIC 9(9)V99.
001600           05  WKTR-FECHA-HORA           PIC X(19).
001700           05  WKTR-TIPO-TRANSACCION     PIC X(10).
001800           05  WKTR-MONEDA               PIC X(03).
001900           05  WKTR-SEGUNDO-EPOCA        PIC 9(12).
002000           05  FILLER                    PIC X(09).
