000100      ******************************************************************
000200      * FECHA       : 02/06/1987                                       *
000300      * PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400      * APLICACION  : PREVENCION DE LAVADO DE ACTIVOS (PLD)            *
000500      * PROGRAMA    : PLGB1C02                                         *
000600      * TIPO        : BATCH                                            *
000700      * DESCRIPCION : CONSTRUYE EL GRAFO DIRIGIDO DE CUENTAS A PARTIR   *
000800      *             : DE WKTRAN.  LOS NODOS SON LAS CUENTAS UNICAS Y   *
000900      *             : LAS ARISTAS SON LOS PARES ORDENANTE-BENEFICIAR  *
001000      *             : CON SU MONTO ACUMULADO Y CANTIDAD DE TRANSAC-    *
001100      *             : CIONES.  CALCULA EL GRADO DE ENTRADA/SALIDA DE   *
001200      *             : CADA CUENTA PARA USO DE PLPD1C03 Y PLPC1C04.     *
001300      * ARCHIVOS    : WKTRAN=A,WKACCT=A,WKARIS=A                       *
001400      * ACCION (ES) : N=NODOS, A=ARISTAS, G=GRADOS                     *
001500      * INSTALADO   : 15/06/1987                                       *
001600      * BPM/RATIONAL: 241190                                           *
001700      * NOMBRE      : CONSTRUCCION DEL GRAFO DE TRANSFERENCIAS         *
001800      ******************************************************************
001900      * HISTORIAL DE CAMBIOS                                           *
002000      * 02/06/1987 PEDR  TK-10191 VERSION INICIAL: CARGA DE NODOS      *
002100      *                          UNICOS Y ARISTAS DESDE WKTRAN PARA    *
002200      *                          REPORTE DE CONCENTRACION DE CARTERA.  *
002300      * 14/01/1988 SGTZ  TK-10233 SE AGREGA ACUMULADOR DE MONTO Y      *
002400      *                          CONTADOR POR PAR DE CUENTAS (ANTES    *
002500      *                          SOLO EXISTENCIA DE LA RELACION).      *
002600      * 23/08/1991 LMOR  TK-11302 SE AMPLIA TABLA DE NODOS DE 1000 A   *
002700      *                          4000 POR CRECIMIENTO DE CARTERA.      *
002800      * 02/09/1998 PEDR  TK-Y2K00 REVISION Y2K: SIN CAMPOS DE FECHA EN *
002900      *                          ESTE PROGRAMA, SIN IMPACTO.           *
003000      * 05/02/2024 PEDR  TK-41191 SE REESCRIBE PARA EL PROYECTO DE     *
003100      *                          PREVENCION DE LAVADO (PLD): GRAFO     *
003200      *                          DIRIGIDO DE CUENTAS DESDE WKTRAN.     *
003300      * 14/02/2024 PEDR  TK-41191 SE AGREGA ACUMULACION DE MONTO Y     *
003400      *                          CONTADOR POR ARISTA UNICA.            *
003500      * 15/02/2024 PEDR  TK-41191 SE AGREGA CALCULO DE GRADO-ENTRADA,  *
003600      *                          GRADO-SALIDA Y GRADO-TOTAL.           *
003700      * 21/03/2024 PEDR  TK-41205 SE AMPLIA TABLA DE ARISTAS DE 8000 A *
003800      *                          20000 POR VOLUMEN DE CIERRE.          *
003900      ******************************************************************
004000       IDENTIFICATION DIVISION.
004100       PROGRAM-ID. PLGB1C02.
004200       AUTHOR. ERICK RAMIREZ PEDR.
004300       INSTALLATION. PLD-LAVADO.
004400       DATE-WRITTEN. 02/06/1987.
004500       DATE-COMPILED.
004600       SECURITY. CONFIDENCIAL - USO INTERNO.
004700       ENVIRONMENT DIVISION.
004800       CONFIGURATION SECTION.
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-FORM.
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           SELECT WKTRAN  ASSIGN   TO WKTRAN
005400                  ORGANIZATION     IS SEQUENTIAL
005500                  FILE STATUS      IS FS-WKTRAN.
005600
005700           SELECT WKACCT  ASSIGN   TO WKACCT
005800                  ORGANIZATION     IS SEQUENTIAL
005900                  FILE STATUS      IS FS-WKACCT.
006000
006100           SELECT WKARIS  ASSIGN   TO WKARIS
006200                  ORGANIZATION     IS SEQUENTIAL
006300                  FILE STATUS      IS FS-WKARIS.
006400
006500       DATA DIVISION.
006600       FILE SECTION.
006700       FD  WKTRAN
006800           LABEL RECORDS STANDARD.
006900           COPY CPWKTR.
007000
007100       FD  WKACCT
007200           LABEL RECORDS STANDARD.
007300           COPY CPWKCT.
007400
007500       FD  WKARIS
007600           LABEL RECORDS STANDARD.
007700           COPY CPWKAR.
007800
007900       WORKING-STORAGE SECTION.
008000      ******************************************************************
008100      *           RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS         *
008200      ******************************************************************
008300       01 WKS-FS-STATUS.
008400          02 FS-WKTRAN              PIC 9(02) VALUE ZEROES.
008500          02 FSE-WKTRAN.
008600             04 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008700             04 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008800             04 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008900          02 FS-WKACCT              PIC 9(02) VALUE ZEROES.
009000          02 FSE-WKACCT.
009100             04 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009200             04 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009300             04 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009400          02 FS-WKARIS              PIC 9(02) VALUE ZEROES.
009500          02 FSE-WKARIS.
009600             04 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009700             04 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009800             04 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009900          02 PROGRAMA               PIC X(08) VALUE 'PLGB1C02'.
010000          02 ARCHIVO                PIC X(08) VALUE SPACES.
010100          02 ACCION                 PIC X(10) VALUE SPACES.
010200          02 LLAVE                  PIC X(32) VALUE SPACES.
010300      ******************************************************************
010400      *              TABLA DE CUENTAS UNICAS (NODOS DEL GRAFO)         *
010500      ******************************************************************
010600       01  WKS-TABLA-CUENTAS.
010700           02 WKS-NODO OCCURS 5000 TIMES
010800                        INDEXED BY IDX-NODO.
010900              04 WKS-NODO-CUENTA        PIC X(12).
011000              04 WKS-NODO-GRADO-ENTRADA PIC 9(5) COMP.
011100              04 WKS-NODO-GRADO-SALIDA  PIC 9(5) COMP.
011200      ******************************************************************
011300      *           TABLA DE ARISTAS UNICAS (ORDENANTE,BENEFICIARIO)     *
011400      ******************************************************************
011500       01  WKS-TABLA-ARISTAS.
011600           02 WKS-ARISTA OCCURS 20000 TIMES
011700                          INDEXED BY IDX-ARISTA.
011800              04 WKS-ARISTA-ORDENANTE    PIC X(12).
011900              04 WKS-ARISTA-BENEFICIAR   PIC X(12).
012000              04 WKS-ARISTA-MONTO-TOTAL  PIC 9(11)V99.
012100              04 WKS-ARISTA-CONTADOR     PIC 9(5) COMP.
012200      ******************************************************************
012300      *        CLAVE COMPUESTA DE ARISTA PARA COMPARACION UNICA        *
012400      ******************************************************************
012500       01  WKS-CLAVE-ARISTA.
012600           02 WKS-CA-ORDENANTE           PIC X(12).
012700           02 WKS-CA-BENEFICIARIO        PIC X(12).
012800       01  WKS-CLAVE-ARISTA-R REDEFINES WKS-CLAVE-ARISTA.
012900           02 WKS-CA-UNICA                PIC X(24).
013000      ******************************************************************
013100      *              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
013200      ******************************************************************
013300       01  WKS-VARIABLES-TRABAJO.
013400           02 WKS-CONTADOR-NODOS      PIC 9(5)  COMP VALUE 0.
013500           02 WKS-CONTADOR-ARISTAS    PIC 9(5)  COMP VALUE 0.
013600           02 WKS-CONTADOR-LEIDOS     PIC 9(7)  COMP VALUE 0.
013700           02 WKS-I                   PIC 9(5)  COMP VALUE 0.
013800           02 WKS-ENCONTRADO-SW       PIC 9(01) VALUE 0.
013900              88 NODO-ENCONTRADO                VALUE 1.
014000              88 ARISTA-ENCONTRADA               VALUE 1.
014100           02 WKS-MASCARA             PIC Z,ZZZ,ZZ9 VALUE ZEROES.
014200       01  WKS-CONTADORES-GRUPO.
014300           02 WKS-CG-NODOS            PIC 9(5) VALUE 0.
014400           02 WKS-CG-ARISTAS          PIC 9(5) VALUE 0.
014500       01  WKS-CONTADORES-TEXTO REDEFINES WKS-CONTADORES-GRUPO.
014600           02 WKS-CG-TEXTO            PIC X(10).
014700      ******************************************************************
014800      *              INDICADORES DE CONTROL (RESET EN BLOQUE)          *
014900      ******************************************************************
015000       01  WKS-FLAGS.
015100           02 WKS-FIN-WKTRAN          PIC 9(01) VALUE 0.
015200              88 FIN-WKTRAN                     VALUE 1.
015300       01  WKS-FLAGS-R REDEFINES WKS-FLAGS.
015400           02 WKS-FLAGS-TEXTO         PIC X(02).
015500      ******************************************************************
015600       PROCEDURE DIVISION.
015700      ******************************************************************
015800      *               S E C C I O N    P R I N C I P A L
015900      ******************************************************************
016000       000-MAIN SECTION.
016100           PERFORM APERTURA-ARCHIVOS
016200           PERFORM 100-LEE-WKTRAN
016300           PERFORM 200-CARGA-NODOS-Y-ARISTAS UNTIL FIN-WKTRAN
016400           PERFORM 400-CALCULA-GRADOS
016500           PERFORM 500-ESCRIBE-WKACCT
016600           PERFORM 600-ESCRIBE-WKARIS
016700           PERFORM ESTADISTICAS
016800           PERFORM CIERRA-ARCHIVOS
016900           STOP RUN.
017000       000-MAIN-E. EXIT.
017100
017200       APERTURA-ARCHIVOS SECTION.
017300           OPEN INPUT  WKTRAN
017400                OUTPUT WKACCT
017500                OUTPUT WKARIS
017600
017700           IF FS-WKTRAN NOT EQUAL 0 AND 97
017800              MOVE 'OPEN'     TO    ACCION
017900              MOVE SPACES     TO    LLAVE
018000              MOVE 'WKTRAN'   TO    ARCHIVO
018100              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018200                                    FS-WKTRAN, FSE-WKTRAN
018300              PERFORM CIERRA-ARCHIVOS
018400              MOVE  91        TO RETURN-CODE
018500              STOP RUN
018600           END-IF
018700
018800           IF FS-WKACCT NOT EQUAL 0 AND 97
018900              MOVE 'OPEN'     TO    ACCION
019000              MOVE SPACES     TO    LLAVE
019100              MOVE 'WKACCT'   TO    ARCHIVO
019200              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019300                                    FS-WKACCT, FSE-WKACCT
019400              PERFORM CIERRA-ARCHIVOS
019500              MOVE  91        TO RETURN-CODE
019600              STOP RUN
019700           END-IF
019800
019900           IF FS-WKARIS NOT EQUAL 0 AND 97
020000              MOVE 'OPEN'     TO    ACCION
020100              MOVE SPACES     TO    LLAVE
020200              MOVE 'WKARIS'   TO    ARCHIVO
020300              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020400                                    FS-WKARIS, FSE-WKARIS
020500              PERFORM CIERRA-ARCHIVOS
020600              MOVE  91        TO RETURN-CODE
020700              STOP RUN
020800           END-IF.
020900       APERTURA-ARCHIVOS-E. EXIT.
021000
021100       100-LEE-WKTRAN SECTION.
021200           READ WKTRAN NEXT RECORD
021300             AT END
021400                MOVE 1 TO WKS-FIN-WKTRAN
021500           END-READ
021600           IF NOT FIN-WKTRAN
021700              ADD 1 TO WKS-CONTADOR-LEIDOS
021800           END-IF.
021900       100-LEE-WKTRAN-E. EXIT.
022000
022100      ******************************************************************
022200      *    CARGA EL NODO ORDENANTE, EL NODO BENEFICIARIO Y LA ARISTA   *
022300      *    DE LA TRANSACCION ACTUAL, Y AVANZA AL SIGUIENTE REGISTRO    *
022400      ******************************************************************
022500       200-CARGA-NODOS-Y-ARISTAS SECTION.
022600           MOVE WKTR-CUENTA-ORDENANTE    TO WKS-CA-ORDENANTE
022700           PERFORM 210-CARGA-NODO
022800           MOVE WKTR-CUENTA-BENEFICIARIO TO WKS-CA-ORDENANTE
022900           PERFORM 210-CARGA-NODO
023000           PERFORM 300-CARGA-ARISTA
023100           PERFORM 100-LEE-WKTRAN.
023200       200-CARGA-NODOS-Y-ARISTAS-E. EXIT.
023300
023400      ******************************************************************
023500      *   BUSQUEDA LINEAL DE LA CUENTA EN WKS-CA-ORDENANTE; SI NO      *
023600      *   EXISTE, SE AGREGA COMO NODO NUEVO DEL GRAFO.                 *
023700      ******************************************************************
023800       210-CARGA-NODO SECTION.
023900           MOVE 0 TO WKS-ENCONTRADO-SW
024000           SET IDX-NODO TO 1
024100           SEARCH WKS-NODO
024200              VARYING IDX-NODO
024300              AT END
024400                 CONTINUE
024500              WHEN IDX-NODO > WKS-CONTADOR-NODOS
024600                 CONTINUE
024700              WHEN WKS-NODO-CUENTA (IDX-NODO) = WKS-CA-ORDENANTE
024800                 MOVE 1 TO WKS-ENCONTRADO-SW
024900           END-SEARCH
025000
025100           IF NOT NODO-ENCONTRADO
025200              IF WKS-CONTADOR-NODOS >= 5000
025300                 DISPLAY 'ERROR FATAL - TABLA DE NODOS LLENA (5000)'
025400                         UPON CONSOLE
025500                 MOVE  91 TO RETURN-CODE
025600                 PERFORM CIERRA-ARCHIVOS
025700                 STOP RUN
025800              END-IF
025900              ADD 1 TO WKS-CONTADOR-NODOS
026000              MOVE WKS-CA-ORDENANTE TO WKS-NODO-CUENTA (WKS-CONTADOR-NODOS)
026100              MOVE 0 TO WKS-NODO-GRADO-ENTRADA (WKS-CONTADOR-NODOS)
026200              MOVE 0 TO WKS-NODO-GRADO-SALIDA  (WKS-CONTADOR-NODOS)
026300           END-IF.
026400       210-CARGA-NODO-E. EXIT.
026500
026600      ******************************************************************
026700      *   BUSQUEDA LINEAL DE LA ARISTA (ORDENANTE,BENEFICIARIO) EN LA  *
026800      *   TABLA; SI EXISTE SE ACUMULA MONTO Y CONTADOR, DE LO CONTRA-  *
026900      *   RIO SE AGREGA COMO ARISTA NUEVA DEL GRAFO.                   *
027000      ******************************************************************
027100       300-CARGA-ARISTA SECTION.
027200           MOVE WKTR-CUENTA-ORDENANTE    TO WKS-CA-ORDENANTE
027300           MOVE WKTR-CUENTA-BENEFICIARIO TO WKS-CA-BENEFICIARIO
027400           MOVE 0 TO WKS-ENCONTRADO-SW
027500           SET IDX-ARISTA TO 1
027600           SEARCH WKS-ARISTA
027700              VARYING IDX-ARISTA
027800              AT END
027900                 CONTINUE
028000              WHEN IDX-ARISTA > WKS-CONTADOR-ARISTAS
028100                 CONTINUE
028200              WHEN WKS-ARISTA-ORDENANTE  (IDX-ARISTA) = WKS-CA-ORDENANTE
028300               AND WKS-ARISTA-BENEFICIAR (IDX-ARISTA) = WKS-CA-BENEFICIARIO
028400                 MOVE 1 TO WKS-ENCONTRADO-SW
028500           END-SEARCH
028600
028700           IF ARISTA-ENCONTRADA
028800              ADD WKTR-MONTO TO WKS-ARISTA-MONTO-TOTAL (IDX-ARISTA)
028900              ADD 1          TO WKS-ARISTA-CONTADOR    (IDX-ARISTA)
029000           ELSE
029100              IF WKS-CONTADOR-ARISTAS >= 20000
029200                 DISPLAY 'ERROR FATAL - TABLA DE ARISTAS LLENA (20000)'
029300                         UPON CONSOLE
029400                 MOVE  91 TO RETURN-CODE
029500                 PERFORM CIERRA-ARCHIVOS
029600                 STOP RUN
029700              END-IF
029800              ADD 1 TO WKS-CONTADOR-ARISTAS
029900              MOVE WKS-CA-ORDENANTE    TO
030000                   WKS-ARISTA-ORDENANTE  (WKS-CONTADOR-ARISTAS)
030100              MOVE WKS-CA-BENEFICIARIO TO
030200                   WKS-ARISTA-BENEFICIAR (WKS-CONTADOR-ARISTAS)
030300              MOVE WKTR-MONTO          TO
030400                   WKS-ARISTA-MONTO-TOTAL (WKS-CONTADOR-ARISTAS)
030500              MOVE 1                   TO
030600                   WKS-ARISTA-CONTADOR  (WKS-CONTADOR-ARISTAS)
030700           END-IF.
030800       300-CARGA-ARISTA-E. EXIT.
030900
031000      ******************************************************************
031100      *   RECORRE LA TABLA DE ARISTAS DEPURADA Y ACUMULA EL GRADO DE   *
031200      *   SALIDA EN EL NODO ORDENANTE Y EL GRADO DE ENTRADA EN EL      *
031300      *   NODO BENEFICIARIO DE CADA ARISTA UNICA.                      *
031400      ******************************************************************
031500       400-CALCULA-GRADOS SECTION.
031600           PERFORM 410-ACUMULA-GRADO-ARISTA
031700              VARYING IDX-ARISTA FROM 1 BY 1
031800              UNTIL IDX-ARISTA > WKS-CONTADOR-ARISTAS.
031900       400-CALCULA-GRADOS-E. EXIT.
032000
032100       410-ACUMULA-GRADO-ARISTA SECTION.
032200           SET IDX-NODO TO 1
032300           SEARCH WKS-NODO
032400              VARYING IDX-NODO
032500              AT END
032600                 CONTINUE
032700              WHEN WKS-NODO-CUENTA (IDX-NODO) =
032800                   WKS-ARISTA-ORDENANTE (IDX-ARISTA)
032900                 ADD 1 TO WKS-NODO-GRADO-SALIDA (IDX-NODO)
033000           END-SEARCH
033100
033200           SET IDX-NODO TO 1
033300           SEARCH WKS-NODO
033400              VARYING IDX-NODO
033500              AT END
033600                 CONTINUE
033700              WHEN WKS-NODO-CUENTA (IDX-NODO) =
033800                   WKS-ARISTA-BENEFICIAR (IDX-ARISTA)
033900                 ADD 1 TO WKS-NODO-GRADO-ENTRADA (IDX-NODO)
034000           END-SEARCH.
034100       410-ACUMULA-GRADO-ARISTA-E. EXIT.
034200
034300       500-ESCRIBE-WKACCT SECTION.
034400           PERFORM 510-ESCRIBE-UN-NODO
034500              VARYING IDX-NODO FROM 1 BY 1
034600              UNTIL IDX-NODO > WKS-CONTADOR-NODOS.
034700       500-ESCRIBE-WKACCT-E. EXIT.
034800
034900       510-ESCRIBE-UN-NODO SECTION.
035000           MOVE WKS-NODO-CUENTA        (IDX-NODO) TO WKCT-CUENTA
035100           MOVE WKS-NODO-GRADO-ENTRADA (IDX-NODO) TO WKCT-GRADO-ENTRADA
035200           MOVE WKS-NODO-GRADO-SALIDA  (IDX-NODO) TO WKCT-GRADO-SALIDA
035300           COMPUTE WKCT-GRADO-TOTAL = WKCT-GRADO-ENTRADA +
035400                                       WKCT-GRADO-SALIDA
035500           WRITE REG-WKCUENTA
035600           IF FS-WKACCT NOT = 0
035700              DISPLAY 'ERROR AL GRABAR WKACCT, STATUS: ' FS-WKACCT
035800              MOVE  91 TO RETURN-CODE
035900              PERFORM CIERRA-ARCHIVOS
036000              STOP RUN
036100           END-IF.
036200       510-ESCRIBE-UN-NODO-E. EXIT.
036300
036400       600-ESCRIBE-WKARIS SECTION.
036500           PERFORM 610-ESCRIBE-UNA-ARISTA
036600              VARYING IDX-ARISTA FROM 1 BY 1
036700              UNTIL IDX-ARISTA > WKS-CONTADOR-ARISTAS.
036800       600-ESCRIBE-WKARIS-E. EXIT.
036900
037000       610-ESCRIBE-UNA-ARISTA SECTION.
037100           MOVE WKS-ARISTA-ORDENANTE   (IDX-ARISTA) TO WKAR-ORDENANTE
037200           MOVE WKS-ARISTA-BENEFICIAR  (IDX-ARISTA) TO WKAR-BENEFICIARIO
037300           MOVE WKS-ARISTA-MONTO-TOTAL (IDX-ARISTA) TO WKAR-MONTO-TOTAL
037400           MOVE WKS-ARISTA-CONTADOR    (IDX-ARISTA) TO WKAR-CONTADOR-TRANS
037500           WRITE REG-WKARISTA
037600           IF FS-WKARIS NOT = 0
037700              DISPLAY 'ERROR AL GRABAR WKARIS, STATUS: ' FS-WKARIS
037800              MOVE  91 TO RETURN-CODE
037900              PERFORM CIERRA-ARCHIVOS
038000              STOP RUN
038100           END-IF.
038200       610-ESCRIBE-UNA-ARISTA-E. EXIT.
038300
038400       ESTADISTICAS SECTION.
038500           DISPLAY '******************************************'
038600           MOVE    WKS-CONTADOR-LEIDOS  TO   WKS-MASCARA
038700           DISPLAY 'TRANSACCIONES LEIDAS DE WKTRAN:   ' WKS-MASCARA
038800           MOVE    WKS-CONTADOR-NODOS   TO   WKS-MASCARA
038900           DISPLAY 'CUENTAS UNICAS (NODOS):           ' WKS-MASCARA
039000           MOVE    WKS-CONTADOR-ARISTAS TO   WKS-MASCARA
039100           DISPLAY 'ARISTAS UNICAS:                   ' WKS-MASCARA
039200           DISPLAY '******************************************'.
039300       ESTADISTICAS-E. EXIT.
039400
039500       CIERRA-ARCHIVOS SECTION.
039600           CLOSE WKTRAN WKACCT WKARIS.
039700       CIERRA-ARCHIVOS-E. EXIT.
