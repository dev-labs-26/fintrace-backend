000100      ******************************************************************
000200      * COPY       : CPANRG                                           *
000300      * APLICACION : PREVENCION DE LAVADO DE ACTIVOS (PLD)             *
000400      * DESCRIPCION: LAYOUT DEL ARCHIVO DE SALIDA RINGOUT (EXTRACTO    *
000500      *            : MAQUINA DE ANILLOS DE FRAUDE). REGISTRO FIJO DE   *
000600      *            : 270 POSICIONES.                                   *
000700      * HISTORIAL  :                                                   *
000800      * 04/02/2024 PEDR TK-41190 VERSION INICIAL DEL LAYOUT.           *
000900      ******************************************************************
001000       01  REG-RINGOUT.
001100           05  ANRG-ID-ANILLO            PIC X(08).
001200           05  ANRG-TIPO-PATRON          PIC X(14).
001300           05  ANRG-PUNTAJE-RIESGO       PIC 9(3)V9.
001400           05  ANRG-NUM-MIEMBROS         PIC 9(4).
001500           05  ANRG-CUENTAS-MIEMBRO      PIC X(240).
