000100      ******************************************************************
000200      * COPY       : CPTRIN                                           *
000300      * APLICACION : PREVENCION DE LAVADO DE ACTIVOS (PLD)             *
000400      * DESCRIPCION: LAYOUT DEL REGISTRO DE TRANSFERENCIA DE FONDOS    *
000500      *            : TAL COMO LLEGA EN EL ARCHIVO DE ENTRADA TRANIN.   *
000600      *            : REGISTRO DE LONGITUD FIJA, 100 POSICIONES.        *
000700      * HISTORIAL  :                                                   *
000800      * 04/02/2024 PEDR TK-41190 VERSION INICIAL DEL LAYOUT.           *
000900      ******************************************************************
001000       01  REG-TRANIN.
001100           05  TRIN-ID-TRANSACCION       PIC X(12).
001200           05  TRIN-CUENTA-ORDENANTE     PIC X(12).
001300           05  TRIN-CUENTA-BENEFICIARIO  PIC X(12).
001400           05  TRIN-MONTO                PIC 9(9)V99.
001500           05  TRIN-FECHA-HORA           PIC X(19).
001600           05  TRIN-FECHA-HORA-R REDEFINES TRIN-FECHA-HORA.
001700               10  TRIN-FH-ANIO          PIC X(04).
001800               10  TRIN-FH-GUION1        PIC X(01).
001900               10  TRIN-FH-MES           PIC X(02).
002000               10  TRIN-FH-GUION2        PIC X(01).
002100               10  TRIN-FH-DIA           PIC X(02).
002200               10  TRIN-FH-ESPACIO       PIC X(01).
002300               10  TRIN-FH-HORA          PIC X(02).
002400               10  TRIN-FH-DOSPTOS1      PIC X(01).
002500               10  TRIN-FH-MINUTO        PIC X(02).
002600               10  TRIN-FH-DOSPTOS2      PIC X(01).
002700               10  TRIN-FH-SEGUNDO       PIC X(02).
002800           05  TRIN-TIPO-TRANSACCION     PIC X(10).
002900           05  TRIN-MONEDA               PIC X(03).
003000           05  FILLER                    PIC X(21).
