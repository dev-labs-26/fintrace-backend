000100      ******************************************************************
000200      * FECHA       : 30/05/1988                                       *
000300      * PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400      * APLICACION  : PREVENCION DE LAVADO DE ACTIVOS (PLD)            *
000500      * PROGRAMA    : PLRP1C05                                         *
000600      * TIPO        : BATCH                                            *
000700      * DESCRIPCION : FORMATEADOR DE REPORTE. ORDENA LAS CUENTAS         *
000800      *             : SOSPECHOSAS YA CALIFICADAS POR PUNTAJE            *
000900      *             : DESCENDENTE E IMPRIME LOS ANILLOS DE FRAUDE DE    *
001000      *             : WKANI2 (YA DEPURADOS Y RECLASIFICADOS 'hybrid'    *
001100      *             : EN PLPC1C04), ARMANDO EL REPORTE COLUMNAR RPTOUT  *
001200      *             : MAS LOS EXTRACTOS DE MAQUINA SUSPOUT Y RINGOUT.   *
001300      * ARCHIVOS    : WKACCT=A,WKANI2=A,WKPUNT=A,RPTOUT=S,SUSPOUT=S,    *
001400      *             : RINGOUT=S                                        *
001500      * ACCION (ES) : R=REPORTE                                        *
001600      * INSTALADO   : 10/06/1988                                        *
001700      * BPM/RATIONAL: 241191                                            *
001800      * NOMBRE      : REPORTE DE DETECCION DE LAVADO                  *
001900      ******************************************************************
002000      * HISTORIAL DE CAMBIOS                                           *
002100      * 30/05/1988 PEDR  TK-10250 VERSION INICIAL: REPORTE COLUMNAR DE *
002200      *                          CUENTAS EN MORA CON CORTE POR          *
002300      *                          SUCURSAL.                               *
002400      * 12/12/1990 HCAS  TK-10910 SE AGREGA EXTRACTO DE MAQUINA PARA   *
002500      *                          CARGA A SISTEMA DE COBRANZA.          *
002600      * 02/09/1998 PEDR  TK-Y2K00 REVISION Y2K: EL REPORTE NO IMPRIME  *
002700      *                          FECHAS, NO HAY CAMPOS DE SIGLO.        *
002800      * 22/03/2024 PEDR  TK-41207 SE REESCRIBE PARA EL PROYECTO DE     *
002900      *                          PREVENCION DE LAVADO (PLD): CARGA DE  *
003000      *                          ANILLOS Y CUENTAS CALIFICADAS.        *
003100      * 25/03/2024 PEDR  TK-41208 SE AGREGA DEPURACION DE ANILLOS POR  *
003200      *                          CONJUNTO DE MIEMBROS ENTRE DETECTORES,*
003300      *                          RECLASIFICANDO A 'hybrid' CUANDO DOS  *
003400      *                          TIPOS DISTINTOS COINCIDEN EN MIEMBROS *
003500      *                          (VER TK-41216, SE RETIRA MAS ADELANTE)*
003600      * 28/03/2024 PEDR  TK-41209 SE AGREGA ORDEN DESCENDENTE DE       *
003700      *                          CUENTAS SOSPECHOSAS (EMPATES: ORDEN   *
003800      *                          DE LLEGADA).                           *
003900      * 02/04/2024 PEDR  TK-41210 SE ARMA LA SECCION DE CUENTAS Y DE   *
004000      *                          ANILLOS DE RPTOUT (132 COLUMNAS).     *
004100      * 05/04/2024 PEDR  TK-41211 SE AGREGA LA SECCION DE RESUMEN Y LOS*
004200      *                          EXTRACTOS DE MAQUINA SUSPOUT/RINGOUT. *
004300      * 14/06/2024 JMAR  TK-41216 SE RETIRA LA DEPURACION POR CONJUNTO *
004400      *                          DE MIEMBROS (ERA TK-41208): AUDITORIA *
004500      *                          DETECTO QUE CALIFICABA EN PLPC1C04     *
004600      *                          CON EL ANILLO AUN SIN DEPURAR, SUMANDO*
004700      *                          DOS VECES EL PUNTAJE DE UNA CUENTA    *
004800      *                          ATRAPADA POR DOS TIPOS DE DETECTOR. LA*
004900      *                          DEPURACION/RECLASIFICACION 'hybrid' SE*
005000      *                          MOVIO A PLPC1C04 (ANTES DE CALIFICAR),*
005100      *                          AQUI YA NO HACE FALTA, WKANI2 LLEGA   *
005200      *                          UNICO.                                 *
005300      ******************************************************************
005400       IDENTIFICATION DIVISION.
005500       PROGRAM-ID. PLRP1C05.
005600       AUTHOR. ERICK RAMIREZ PEDR.
005700       INSTALLATION. PLD-LAVADO.
005800       DATE-WRITTEN. 30/05/1988.
005900       DATE-COMPILED.
006000       SECURITY. CONFIDENCIAL - USO INTERNO.
006100       ENVIRONMENT DIVISION.
006200       CONFIGURATION SECTION.
006300       SPECIAL-NAMES.
006400           C01 IS TOP-OF-FORM.
006500       INPUT-OUTPUT SECTION.
006600       FILE-CONTROL.
006700           SELECT WKACCT  ASSIGN   TO WKACCT
006800                  ORGANIZATION     IS SEQUENTIAL
006900                  FILE STATUS      IS FS-WKACCT.
007000
007100           SELECT WKANI2  ASSIGN   TO WKANI2
007200                  ORGANIZATION     IS SEQUENTIAL
007300                  FILE STATUS      IS FS-WKANI2.
007400
007500           SELECT WKPUNT  ASSIGN   TO WKPUNT
007600                  ORGANIZATION     IS SEQUENTIAL
007700                  FILE STATUS      IS FS-WKPUNT.
007800
007900           SELECT RPTOUT  ASSIGN   TO RPTOUT
008000                  ORGANIZATION     IS SEQUENTIAL
008100                  FILE STATUS      IS FS-RPTOUT.
008200
008300           SELECT SUSPOUT ASSIGN   TO SUSPOUT
008400                  ORGANIZATION     IS SEQUENTIAL
008500                  FILE STATUS      IS FS-SUSPOUT.
008600
008700           SELECT RINGOUT ASSIGN   TO RINGOUT
008800                  ORGANIZATION     IS SEQUENTIAL
008900                  FILE STATUS      IS FS-RINGOUT.
009000
009100       DATA DIVISION.
009200       FILE SECTION.
009300       FD  WKACCT
009400           LABEL RECORDS STANDARD.
009500           COPY CPWKCT.
009600
009700       FD  WKANI2
009800           LABEL RECORDS STANDARD.
009900           COPY CPWKA2.
010000
010100       FD  WKPUNT
010200           LABEL RECORDS STANDARD.
010300           COPY CPWKPU.
010400
010500       FD  RPTOUT
010600           LABEL RECORDS STANDARD.
010700           COPY CPRPTL.
010800
010900       FD  SUSPOUT
011000           LABEL RECORDS STANDARD.
011100           COPY CPSOSP.
011200
011300       FD  RINGOUT
011400           LABEL RECORDS STANDARD.
011500           COPY CPANRG.
011600
011700       WORKING-STORAGE SECTION.
011800      ******************************************************************
011900      *           RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS         *
012000      ******************************************************************
012100       01 WKS-FS-STATUS.
012200          02 FS-WKACCT               PIC 9(02) VALUE ZEROES.
012300          02 FSE-WKACCT.
012400             04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
012500             04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
012600             04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
012700          02 FS-WKANI2               PIC 9(02) VALUE ZEROES.
012800          02 FSE-WKANI2.
012900             04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
013000             04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
013100             04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
013200          02 FS-WKPUNT               PIC 9(02) VALUE ZEROES.
013300          02 FSE-WKPUNT.
013400             04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
013500             04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
013600             04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
013700          02 FS-RPTOUT               PIC 9(02) VALUE ZEROES.
013800          02 FSE-RPTOUT.
013900             04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
014000             04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
014100             04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
014200          02 FS-SUSPOUT              PIC 9(02) VALUE ZEROES.
014300          02 FSE-SUSPOUT.
014400             04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
014500             04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
014600             04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
014700          02 FS-RINGOUT              PIC 9(02) VALUE ZEROES.
014800          02 FSE-RINGOUT.
014900             04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
015000             04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
015100             04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
015200          02 PROGRAMA                PIC X(08) VALUE 'PLRP1C05'.
015300          02 ARCHIVO                 PIC X(08) VALUE SPACES.
015400          02 ACCION                  PIC X(10) VALUE SPACES.
015500          02 LLAVE                   PIC X(32) VALUE SPACES.
015600      ******************************************************************
015700      *          TABLA DE ANILLOS CALIFICADOS CARGADA DE WKANI2        *
015800      ******************************************************************
015900       01  WKS-TABLA-ANILLOS.
016000           02 WKS-AN OCCURS 2000 TIMES INDEXED BY IDX-AN.
016100              04 WKS-AN-ID-ANILLO       PIC X(08).
016200              04 WKS-AN-TIPO-PATRON     PIC X(14).
016300              04 WKS-AN-PUNTAJE-RIESGO  PIC 9(3)V9 COMP.
016400              04 WKS-AN-NUM-MIEMBROS    PIC 9(4)  COMP.
016500              04 WKS-AN-MIEMBROS        PIC X(240).
016600       01  WKS-CONTADOR-ANILLOS         PIC 9(4) COMP VALUE 0.
016700      ******************************************************************
016800      *          TABLA DE CUENTAS CALIFICADAS CARGADA DE WKPUNT        *
016900      ******************************************************************
017000       01  WKS-TABLA-CUENTAS.
017100           02 WKS-CT OCCURS 5000 TIMES INDEXED BY IDX-CT.
017200              04 WKS-CT-CUENTA           PIC X(12).
017300              04 WKS-CT-PUNTAJE          PIC 9(3)V9 COMP.
017400              04 WKS-CT-PATRONES         PIC X(120).
017500              04 WKS-CT-ID-ANILLO        PIC X(08).
017600       01  WKS-CONTADOR-CUENTAS          PIC 9(5) COMP VALUE 0.
017700      ******************************************************************
017800      *          TABLA DE ORDEN DESCENDENTE (APUNTADORES ESTABLE)      *
017900      ******************************************************************
018000       01  WKS-TABLA-ORDEN.
018100           02 WKS-ORD OCCURS 5000 TIMES PIC 9(5) COMP.
018200       01  WKS-PASADA-ORD                PIC 9(5) COMP VALUE 0.
018300       01  WKS-J-ORD                       PIC 9(5) COMP VALUE 0.
018400       01  WKS-TEMP-ORD                      PIC 9(5) COMP VALUE 0.
018500      ******************************************************************
018600      *          CONTADORES GENERALES Y TOTAL DE CUENTAS DEL GRAFO     *
018700      ******************************************************************
018800       01  WKS-TOTAL-CUENTAS-GRAFO        PIC 9(5) COMP VALUE 0.
018900      ******************************************************************
019000      *              VARIABLES DE TRABAJO GENERALES                   *
019100      ******************************************************************
019200       01  WKS-VARIABLES-TRABAJO.
019300           02 WKS-MASCARA             PIC Z,ZZZ,ZZ9 VALUE ZEROES.
019400       01  WKS-MASCARA-R REDEFINES WKS-VARIABLES-TRABAJO.
019500           02 WKS-MASCARA-TEXTO       PIC X(10).
019600       01  WKS-CONTADORES-GRUPO.
019700           02 WKS-CG-TITULOS          PIC 9(5) VALUE 0.
019800           02 WKS-CG-ANILLOS          PIC 9(5) VALUE 0.
019900       01  WKS-CONTADORES-TEXTO REDEFINES WKS-CONTADORES-GRUPO.
020000           02 WKS-CG-TEXTO            PIC X(10).
020100      ******************************************************************
020200      *              INDICADORES DE CONTROL (RESET EN BLOQUE)          *
020300      ******************************************************************
020400       01  WKS-FLAGS.
020500           02 WKS-FIN-WKACCT          PIC 9(01) VALUE 0.
020600              88 FIN-WKACCT                     VALUE 1.
020700           02 WKS-FIN-WKANI2          PIC 9(01) VALUE 0.
020800              88 FIN-WKANI2                     VALUE 1.
020900           02 WKS-FIN-WKPUNT          PIC 9(01) VALUE 0.
021000              88 FIN-WKPUNT                     VALUE 1.
021100       01  WKS-FLAGS-R REDEFINES WKS-FLAGS.
021200           02 WKS-FLAGS-TEXTO         PIC X(03).
021300      ******************************************************************
021400       PROCEDURE DIVISION.
021500      ******************************************************************
021600      *               S E C C I O N    P R I N C I P A L
021700      ******************************************************************
021800       000-MAIN SECTION.
021900           PERFORM APERTURA-ARCHIVOS
022000           PERFORM 100-CARGA-CUENTAS-GRAFO
022100           PERFORM 110-CARGA-ANILLOS
022200           PERFORM 120-CARGA-CUENTAS-PUNTAJE
022300           PERFORM 500-ORDENA-CUENTAS
022400           PERFORM 700-SECCION-CUENTAS-SOSPECHOSAS
022500           PERFORM 750-SECCION-ANILLOS-FRAUDE
022600           PERFORM 900-SECCION-RESUMEN
022700           PERFORM CIERRA-ARCHIVOS
022800           STOP RUN.
022900       000-MAIN-E. EXIT.
023000
023100       APERTURA-ARCHIVOS SECTION.
023200           OPEN INPUT  WKACCT
023300                INPUT  WKANI2
023400                INPUT  WKPUNT
023500                OUTPUT RPTOUT
023600                OUTPUT SUSPOUT
023700                OUTPUT RINGOUT
023800
023900           IF FS-WKACCT NOT EQUAL 0 AND 97
024000              MOVE 'WKACCT' TO ARCHIVO
024100              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024200                                    FS-WKACCT, FSE-WKACCT
024300              PERFORM CIERRA-ARCHIVOS
024400              MOVE  91 TO RETURN-CODE
024500              STOP RUN
024600           END-IF
024700
024800           IF FS-WKANI2 NOT EQUAL 0 AND 97
024900              MOVE 'WKANI2' TO ARCHIVO
025000              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025100                                    FS-WKANI2, FSE-WKANI2
025200              PERFORM CIERRA-ARCHIVOS
025300              MOVE  91 TO RETURN-CODE
025400              STOP RUN
025500           END-IF
025600
025700           IF FS-WKPUNT NOT EQUAL 0 AND 97
025800              MOVE 'WKPUNT' TO ARCHIVO
025900              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026000                                    FS-WKPUNT, FSE-WKPUNT
026100              PERFORM CIERRA-ARCHIVOS
026200              MOVE  91 TO RETURN-CODE
026300              STOP RUN
026400           END-IF
026500
026600           IF FS-RPTOUT NOT EQUAL 0 AND 97
026700              MOVE 'RPTOUT' TO ARCHIVO
026800              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026900                                    FS-RPTOUT, FSE-RPTOUT
027000              PERFORM CIERRA-ARCHIVOS
027100              MOVE  91 TO RETURN-CODE
027200              STOP RUN
027300           END-IF
027400
027500           IF FS-SUSPOUT NOT EQUAL 0 AND 97
027600              MOVE 'SUSPOUT' TO ARCHIVO
027700              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027800                                    FS-SUSPOUT, FSE-SUSPOUT
027900              PERFORM CIERRA-ARCHIVOS
028000              MOVE  91 TO RETURN-CODE
028100              STOP RUN
028200           END-IF
028300
028400           IF FS-RINGOUT NOT EQUAL 0 AND 97
028500              MOVE 'RINGOUT' TO ARCHIVO
028600              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
028700                                    FS-RINGOUT, FSE-RINGOUT
028800              PERFORM CIERRA-ARCHIVOS
028900              MOVE  91 TO RETURN-CODE
029000              STOP RUN
029100           END-IF.
029200       APERTURA-ARCHIVOS-E. EXIT.
029300
029400      ******************************************************************
029500      *                 C A R G A   D E   T A B L A S                  *
029600      ******************************************************************
029700       100-CARGA-CUENTAS-GRAFO SECTION.
029800           PERFORM 101-LEE-UNA-CUENTA-GRAFO UNTIL FIN-WKACCT.
029900       100-CARGA-CUENTAS-GRAFO-E. EXIT.
030000
030100       101-LEE-UNA-CUENTA-GRAFO SECTION.
030200           READ WKACCT NEXT RECORD
030300             AT END
030400                MOVE 1 TO WKS-FIN-WKACCT
030500           END-READ
030600           IF NOT FIN-WKACCT
030700              ADD 1 TO WKS-TOTAL-CUENTAS-GRAFO
030800           END-IF.
030900       101-LEE-UNA-CUENTA-GRAFO-E. EXIT.
031000
031100       110-CARGA-ANILLOS SECTION.
031200           PERFORM 111-LEE-UN-ANILLO UNTIL FIN-WKANI2.
031300       110-CARGA-ANILLOS-E. EXIT.
031400
031500       111-LEE-UN-ANILLO SECTION.
031600           READ WKANI2 NEXT RECORD
031700             AT END
031800                MOVE 1 TO WKS-FIN-WKANI2
031900           END-READ
032000           IF NOT FIN-WKANI2
032100              ADD 1 TO WKS-CONTADOR-ANILLOS
032200              MOVE WKA2-ID-ANILLO      TO
032300                   WKS-AN-ID-ANILLO      (WKS-CONTADOR-ANILLOS)
032400              MOVE WKA2-TIPO-PATRON    TO
032500                   WKS-AN-TIPO-PATRON    (WKS-CONTADOR-ANILLOS)
032600              MOVE WKA2-PUNTAJE-RIESGO TO
032700                   WKS-AN-PUNTAJE-RIESGO (WKS-CONTADOR-ANILLOS)
032800              MOVE WKA2-NUM-MIEMBROS   TO
032900                   WKS-AN-NUM-MIEMBROS  (WKS-CONTADOR-ANILLOS)
033000              MOVE WKA2-CUENTAS-MIEMBRO TO
033100                   WKS-AN-MIEMBROS      (WKS-CONTADOR-ANILLOS)
033200           END-IF.
033300       111-LEE-UN-ANILLO-E. EXIT.
033400
033500       120-CARGA-CUENTAS-PUNTAJE SECTION.
033600           PERFORM 121-LEE-UNA-CUENTA-PUNTAJE UNTIL FIN-WKPUNT.
033700       120-CARGA-CUENTAS-PUNTAJE-E. EXIT.
033800
033900       121-LEE-UNA-CUENTA-PUNTAJE SECTION.
034000           READ WKPUNT NEXT RECORD
034100             AT END
034200                MOVE 1 TO WKS-FIN-WKPUNT
034300           END-READ
034400           IF NOT FIN-WKPUNT
034500              ADD 1 TO WKS-CONTADOR-CUENTAS
034600              MOVE WKPU-CUENTA               TO
034700                   WKS-CT-CUENTA    (WKS-CONTADOR-CUENTAS)
034800              MOVE WKPU-PUNTAJE-SOSPECHA     TO
034900                   WKS-CT-PUNTAJE   (WKS-CONTADOR-CUENTAS)
035000              MOVE WKPU-PATRONES-DETECTADOS  TO
035100                   WKS-CT-PATRONES  (WKS-CONTADOR-CUENTAS)
035200              MOVE WKPU-ID-ANILLO             TO
035300                   WKS-CT-ID-ANILLO (WKS-CONTADOR-CUENTAS)
035400              MOVE WKS-CONTADOR-CUENTAS TO
035500                   WKS-ORD (WKS-CONTADOR-CUENTAS)
035600           END-IF.
035700       121-LEE-UNA-CUENTA-PUNTAJE-E. EXIT.
035800
035900      ******************************************************************
036000      *     LOS ANILLOS LLEGAN DE WKANI2 YA DEPURADOS ENTRE TIPOS DE   *
036100      *     DETECTOR Y RECLASIFICADOS 'hybrid' DONDE APLICA (R5/R9);   *
036200      *     ESE PASO LO HACE PLPC1C04 ANTES DE CALIFICAR, PARA QUE LA  *
036300      *     DEPURACION OCURRA ANTES DE QUE SE ACUMULE EL PUNTAJE Y NO  *
036400      *     DESPUES. AQUI SOLO QUEDA ORDENAR E IMPRIMIR.               *
036500      ******************************************************************
036600      ******************************************************************
036700      *     ORDEN DESCENDENTE POR PUNTAJE DE SOSPECHA. BURBUJA CON      *
036800      *     COMPARACION ESTRICTA PARA CONSERVAR EL ORDEN DE LLEGADA     *
036900      *     EN CASO DE EMPATE (ESTABLE).                               *
037000      ******************************************************************
037100       500-ORDENA-CUENTAS SECTION.
037200           IF WKS-CONTADOR-CUENTAS > 1
037300              PERFORM 510-PASADA-BURBUJA-ORD
037400                 VARYING WKS-PASADA-ORD FROM 1 BY 1
037500                 UNTIL WKS-PASADA-ORD >= WKS-CONTADOR-CUENTAS
037600           END-IF.
037700       500-ORDENA-CUENTAS-E. EXIT.
037800
037900       510-PASADA-BURBUJA-ORD SECTION.
038000           PERFORM 520-COMPARA-Y-CAMBIA-ORD
038100              VARYING WKS-J-ORD FROM 1 BY 1
038200              UNTIL WKS-J-ORD > (WKS-CONTADOR-CUENTAS - WKS-PASADA-ORD).
038300       510-PASADA-BURBUJA-ORD-E. EXIT.
038400
038500       520-COMPARA-Y-CAMBIA-ORD SECTION.
038600           IF WKS-CT-PUNTAJE (WKS-ORD (WKS-J-ORD)) <
038700              WKS-CT-PUNTAJE (WKS-ORD (WKS-J-ORD + 1))
038800              MOVE WKS-ORD (WKS-J-ORD)     TO WKS-TEMP-ORD
038900              MOVE WKS-ORD (WKS-J-ORD + 1) TO WKS-ORD (WKS-J-ORD)
039000              MOVE WKS-TEMP-ORD            TO WKS-ORD (WKS-J-ORD + 1)
039100           END-IF.
039200       520-COMPARA-Y-CAMBIA-ORD-E. EXIT.
039300
039400      ******************************************************************
039500      *     SECCION 1 DE RPTOUT: CUENTAS SOSPECHOSAS + EXTRACTO SUSPOUT*
039600      ******************************************************************
039700       700-SECCION-CUENTAS-SOSPECHOSAS SECTION.
039800           MOVE SPACES TO LTIT-TEXTO
039900           MOVE 'SUSPICIOUS ACCOUNTS' TO LTIT-TEXTO
040000           WRITE REG-RPTOUT FROM LINEA-TITULO
040100           MOVE SPACES TO LTIT-TEXTO
040200           MOVE 'ACCOUNT ID   SCORE   RING ID   DETECTED PATTERNS'
040300                TO LTIT-TEXTO
040400           WRITE REG-RPTOUT FROM LINEA-TITULO
040500           PERFORM 710-ESCRIBE-UNA-CUENTA
040600              VARYING WKS-J-ORD FROM 1 BY 1
040700              UNTIL WKS-J-ORD > WKS-CONTADOR-CUENTAS.
040800       700-SECCION-CUENTAS-SOSPECHOSAS-E. EXIT.
040900
041000       710-ESCRIBE-UNA-CUENTA SECTION.
041100           SET IDX-CT TO WKS-ORD (WKS-J-ORD)
041200           MOVE WKS-CT-CUENTA  (IDX-CT) TO LCTA-CUENTA
041300           MOVE WKS-CT-PUNTAJE (IDX-CT) TO LCTA-PUNTAJE
041400           IF WKS-CT-ID-ANILLO (IDX-CT) = SPACES
041500              MOVE 'N/A' TO LCTA-ID-ANILLO
041600           ELSE
041700              MOVE WKS-CT-ID-ANILLO (IDX-CT) TO LCTA-ID-ANILLO
041800           END-IF
041900           MOVE WKS-CT-PATRONES (IDX-CT) TO LCTA-PATRONES
042000           WRITE REG-RPTOUT FROM LINEA-CUENTA
042100
042200           MOVE WKS-CT-CUENTA   (IDX-CT) TO SOSP-CUENTA
042300           MOVE WKS-CT-PUNTAJE  (IDX-CT) TO SOSP-PUNTAJE-SOSPECHA
042400           MOVE WKS-CT-PATRONES (IDX-CT) TO SOSP-PATRONES-DETECTADOS
042500           MOVE WKS-CT-ID-ANILLO (IDX-CT) TO SOSP-ID-ANILLO
042600           WRITE REG-SUSPOUT
042700           IF FS-SUSPOUT NOT = 0
042800              DISPLAY 'ERROR AL GRABAR SUSPOUT: ' FS-SUSPOUT
042900              MOVE  91 TO RETURN-CODE
043000              PERFORM CIERRA-ARCHIVOS
043100              STOP RUN
043200           END-IF.
043300       710-ESCRIBE-UNA-CUENTA-E. EXIT.
043400
043500      ******************************************************************
043600      *     SECCION 2 DE RPTOUT: ANILLOS DE FRAUDE + EXTRACTO RINGOUT  *
043700      *     (UN RENGLON POR ANILLO, EN ORDEN DE PRIMERA OCURRENCIA;    *
043800      *     WKANI2 YA LLEGA UNICO Y SIN CONJUNTOS DE MIEMBROS          *
043900      *     DUPLICADOS ENTRE TIPOS DE DETECTOR).                       *
044000      ******************************************************************
044100       750-SECCION-ANILLOS-FRAUDE SECTION.
044200           MOVE SPACES TO LTIT-TEXTO
044300           MOVE 'FRAUD RINGS' TO LTIT-TEXTO
044400           WRITE REG-RPTOUT FROM LINEA-TITULO
044500           MOVE SPACES TO LTIT-TEXTO
044600           MOVE 'RING ID   PATTERN TYPE   RISK   MEMBERS   MEMBER ACCOUNTS'
044700                TO LTIT-TEXTO
044800           WRITE REG-RPTOUT FROM LINEA-TITULO
044900           PERFORM 760-ESCRIBE-UN-ANILLO
045000              VARYING IDX-AN FROM 1 BY 1
045100              UNTIL IDX-AN > WKS-CONTADOR-ANILLOS.
045200       750-SECCION-ANILLOS-FRAUDE-E. EXIT.
045300
045400       760-ESCRIBE-UN-ANILLO SECTION.
045500           MOVE WKS-AN-ID-ANILLO      (IDX-AN) TO LANI-ID-ANILLO
045600           MOVE WKS-AN-TIPO-PATRON    (IDX-AN) TO LANI-TIPO-PATRON
045700           MOVE WKS-AN-PUNTAJE-RIESGO (IDX-AN) TO LANI-PUNTAJE
045800           MOVE WKS-AN-NUM-MIEMBROS   (IDX-AN) TO LANI-NUM-MIEMBROS
045900           MOVE WKS-AN-MIEMBROS       (IDX-AN) TO
046000                LANI-CUENTAS-MIEMBRO
046100           WRITE REG-RPTOUT FROM LINEA-ANILLO
046200
046300           MOVE WKS-AN-ID-ANILLO      (IDX-AN) TO ANRG-ID-ANILLO
046400           MOVE WKS-AN-TIPO-PATRON    (IDX-AN) TO ANRG-TIPO-PATRON
046500           MOVE WKS-AN-PUNTAJE-RIESGO (IDX-AN) TO
046600                ANRG-PUNTAJE-RIESGO
046700           MOVE WKS-AN-NUM-MIEMBROS   (IDX-AN) TO ANRG-NUM-MIEMBROS
046800           MOVE WKS-AN-MIEMBROS       (IDX-AN) TO
046900                ANRG-CUENTAS-MIEMBRO
047000           WRITE REG-RINGOUT
047100           IF FS-RINGOUT NOT = 0
047200              DISPLAY 'ERROR AL GRABAR RINGOUT: ' FS-RINGOUT
047300              MOVE  91 TO RETURN-CODE
047400              PERFORM CIERRA-ARCHIVOS
047500              STOP RUN
047600           END-IF.
047700       760-ESCRIBE-UN-ANILLO-E. EXIT.
047800
047900      ******************************************************************
048000      *     SECCION 3 DE RPTOUT: RESUMEN. SIN QUIEBRES DE CONTROL MAS  *
048100      *     ALLA DE LAS TRES SECCIONES (R10).                         *
048200      ******************************************************************
048300       900-SECCION-RESUMEN SECTION.
048400           MOVE SPACES TO LTIT-TEXTO
048500           MOVE 'SUMMARY' TO LTIT-TEXTO
048600           WRITE REG-RPTOUT FROM LINEA-TITULO
048700
048800           MOVE SPACES TO LINEA-RESUMEN
048900           MOVE 'TOTAL ACCOUNTS ANALYZED' TO LRES-ETIQUETA
049000           MOVE WKS-TOTAL-CUENTAS-GRAFO   TO LRES-VALOR
049100           WRITE REG-RPTOUT FROM LINEA-RESUMEN
049200
049300           MOVE SPACES TO LINEA-RESUMEN
049400           MOVE 'SUSPICIOUS ACCOUNTS'     TO LRES-ETIQUETA
049500           MOVE WKS-CONTADOR-CUENTAS      TO LRES-VALOR
049600           WRITE REG-RPTOUT FROM LINEA-RESUMEN
049700
049800           MOVE SPACES TO LINEA-RESUMEN
049900           MOVE 'DEDUPLICATED FRAUD RINGS' TO LRES-ETIQUETA
050000           MOVE WKS-CONTADOR-ANILLOS        TO LRES-VALOR
050100           WRITE REG-RPTOUT FROM LINEA-RESUMEN.
050200       900-SECCION-RESUMEN-E. EXIT.
050300
050400       CIERRA-ARCHIVOS SECTION.
050500           CLOSE WKACCT WKANI2 WKPUNT RPTOUT SUSPOUT RINGOUT.
050600       CIERRA-ARCHIVOS-E. EXIT.
