000100      ******************************************************************
000200      * COPY       : CPWKA2                                           *
000300      * APLICACION : PREVENCION DE LAVADO DE ACTIVOS (PLD)             *
000400      * DESCRIPCION: LAYOUT DEL ARCHIVO DE TRABAJO WKANI2: EL MISMO    *
000500      *            : ANILLO DE WKANI1 YA DEPURADO POR MIEMBROS Y CON   *
000600      *            : SU PUNTAJE-RIESGO PROMEDIADO POR PLPC1C04.        *
000700      * HISTORIAL  :                                                   *
000800      * 04/02/2024 PEDR TK-41190 VERSION INICIAL DEL LAYOUT.           *
000900      ******************************************************************
001000       01  REG-WKANILLO2.
001100           05  WKA2-ID-ANILLO            PIC X(08).
001200           05  WKA2-TIPO-PATRON          PIC X(14).
001300           05  WKA2-PUNTAJE-RIESGO       PIC 9(3)V9.
001400           05  WKA2-NUM-MIEMBROS         PIC 9(4) COMP.
001500           05  WKA2-CUENTAS-MIEMBRO      PIC X(240).
001600           05  FILLER                    PIC X(10).
