000100      ******************************************************************
000200      * FECHA       : 14/03/1987                                       *
000300      * PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400      * APLICACION  : PREVENCION DE LAVADO DE ACTIVOS (PLD)            *
000500      * PROGRAMA    : PLIN1C01                                         *
000600      * TIPO        : BATCH                                            *
000700      * DESCRIPCION : LEE EL ARCHIVO DE TRANSFERENCIAS TRANIN, VALIDA  *
000800      *             : CAMPOS OBLIGATORIOS, DESCARTA DUPLICADOS POR     *
000900      *             : ID-TRANSACCION Y DEJA EL INSUMO DEPURADO EN EL   *
001000      *             : ARCHIVO DE TRABAJO WKTRAN PARA EL RESTO DE LA    *
001100      *             : CADENA DE DETECCION DE LAVADO.                   *
001200      * ARCHIVOS    : TRANIN=A,WKTRAN=A                                 *
001300      * ACCION (ES) : V=VALIDA, D=DEPURA                               *
001400      * INSTALADO   : 23/03/1987                                       *
001500      * BPM/RATIONAL: 241190                                           *
001600      * NOMBRE      : INGESTA Y VALIDACION DE TRANSFERENCIAS           *
001700      ******************************************************************
001800      * HISTORIAL DE CAMBIOS                                           *
001900      * 14/03/1987 PEDR  TK-10190 VERSION INICIAL: LECTURA DE TRANIN,  *
002000      *                          VALIDACION BASICA Y ARMADO DE WKTRAN. *
002100      * 02/06/1987 LMOR  TK-10204 SE AMPLIA MONTO-TRANSACCION A 2      *
002200      *                          DECIMALES (ANTES CAMPO ENTERO).       *
002300      * 19/11/1989 RVAL  TK-11050 SE CORRIGE TRUNCAMIENTO DE MONTO EN  *
002400      *                          WKTRAN POR DESBORDE DE PIC.           *
002500      * 02/09/1998 PEDR  TK-Y2K00 REVISION Y2K: FECHA-HORA SE VALIDA   *
002600      *                          CON SIGLO COMPLETO (AAAA), SIN CAMBIOS*
002700      *                          DE IMPACTO EN ESTE PROGRAMA.          *
002800      * 15/01/1999 LMOR  TK-12002 SE AJUSTA RUTINA FSE POR CAMBIO DE   *
002900      *                          VERSION DEL MONITOR DE ARCHIVOS.      *
003000      * 04/02/2024 PEDR  TK-41190 SE REESCRIBE PARA EL PROYECTO DE     *
003100      *                          PREVENCION DE LAVADO (PLD): BASE DE   *
003200      *                          VALIDACION DE CAMPOS.                 *
003300      * 11/02/2024 PEDR  TK-41190 SE AGREGA RECHAZO FATAL POR CAMPO    *
003400      *                          OBLIGATORIO EN BLANCO (R1.1).         *
003500      * 11/02/2024 PEDR  TK-41190 SE AGREGA VALIDACION DE MONTO MAYOR  *
003600      *                          A CERO (R1.2).                        *
003700      * 12/02/2024 PEDR  TK-41190 SE AGREGA VALIDACION DE FECHA-HORA   *
003800      *                          Y CALCULO DE SEGUNDO-EPOCA (R1.3).    *
003900      * 13/02/2024 PEDR  TK-41190 SE AGREGA DESCARTE SILENCIOSO DE     *
004000      *                          ID-TRANSACCION DUPLICADO (R1.4).      *
004100      * 13/02/2024 PEDR  TK-41190 SE AGREGA RECHAZO DE ARCHIVO VACIO   *
004200      *                          (R1.5).                                *
004300      * 20/03/2024 PEDR  TK-41205 SE AMPLIA TABLA DE IDS DE 2000 A     *
004400      *                          5000 CUENTAS POR VOLUMEN DE CIERRE.   *
004500      ******************************************************************
004600       IDENTIFICATION DIVISION.
004700       PROGRAM-ID. PLIN1C01.
004800       AUTHOR. ERICK RAMIREZ PEDR.
004900       INSTALLATION. PLD-LAVADO.
005000       DATE-WRITTEN. 14/03/1987.
005100       DATE-COMPILED.
005200       SECURITY. CONFIDENCIAL - USO INTERNO.
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SPECIAL-NAMES.
005600           C01 IS TOP-OF-FORM.
005700       INPUT-OUTPUT SECTION.
005800       FILE-CONTROL.
005900           SELECT TRANIN  ASSIGN   TO TRANIN
006000                  ORGANIZATION     IS SEQUENTIAL
006100                  FILE STATUS      IS FS-TRANIN.
006200
006300           SELECT WKTRAN  ASSIGN   TO WKTRAN
006400                  ORGANIZATION     IS SEQUENTIAL
006500                  FILE STATUS      IS FS-WKTRAN.
006600
006700       DATA DIVISION.
006800       FILE SECTION.
006900       FD  TRANIN
007000           LABEL RECORDS STANDARD.
007100           COPY CPTRIN.
007200
007300       FD  WKTRAN
007400           LABEL RECORDS STANDARD.
007500           COPY CPWKTR.
007600
007700       WORKING-STORAGE SECTION.
007800      ******************************************************************
007900      *           RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS         *
008000      ******************************************************************
008100       01 WKS-FS-STATUS.
008200          02 FS-TRANIN              PIC 9(02) VALUE ZEROES.
008300          02 FSE-TRANIN.
008400             04 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008500             04 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008600             04 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008700          02 FS-WKTRAN              PIC 9(02) VALUE ZEROES.
008800          02 FSE-WKTRAN.
008900             04 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009000             04 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009100             04 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009200          02 PROGRAMA               PIC X(08) VALUE 'PLIN1C01'.
009300          02 ARCHIVO                PIC X(08) VALUE SPACES.
009400          02 ACCION                 PIC X(10) VALUE SPACES.
009500          02 LLAVE                  PIC X(32) VALUE SPACES.
009600      ******************************************************************
009700      *              TABLA DE DIAS ACUMULADOS POR MES (NO BISIESTO)    *
009800      ******************************************************************
009900       01  TABLA-DIAS-ACUM.
010000           02 FILLER        PIC X(36) VALUE
010100                 '000031059090120151181212243273304334'.
010200       01  F-DIAS-ACUM REDEFINES TABLA-DIAS-ACUM.
010300           02 DIAS-ACUM-MES PIC 999 OCCURS 12 TIMES.
010400      ******************************************************************
010500      *              TABLA DE IDS YA PROCESADOS (CONTROL DUPLICADOS)   *
010600      ******************************************************************
010700       01  WKS-TABLA-IDS.
010800           02 WKS-ID-VISTO  OCCURS 5000 TIMES
010900                             INDEXED BY IDX-ID
011000                             PIC X(12).
011100      ******************************************************************
011200      *              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011300      ******************************************************************
011400       01  WKS-VARIABLES-TRABAJO.
011500           02 WKS-CONTADOR-IDS        PIC 9(5)  COMP VALUE 0.
011600           02 WKS-CONTADOR-LEIDOS     PIC 9(7)  COMP VALUE 0.
011700           02 WKS-CONTADOR-ACEPTADOS  PIC 9(7)  COMP VALUE 0.
011800           02 WKS-CONTADOR-DUPLICAD   PIC 9(7)  COMP VALUE 0.
011900           02 WKS-I                  PIC 9(5)  COMP VALUE 0.
012000           02 WKS-DUPLICADO-SW        PIC 9(01) VALUE 0.
012100              88 ES-DUPLICADO                   VALUE 1.
012200           02 WKS-MASCARA             PIC Z,ZZZ,ZZ9 VALUE ZEROES.
012300       01  WKS-MASCARA-R REDEFINES WKS-VARIABLES-TRABAJO.
012400           02 WKS-MASCARA-TEXTO       PIC X(20).
012500      ******************************************************************
012600      *              DESCOMPOSICION NUMERICA DE FECHA-HORA             *
012700      ******************************************************************
012800       01  WKS-FECHA-HORA-NUM.
012900           02 WKS-FH-ANIO             PIC 9(4).
013000           02 WKS-FH-MES              PIC 9(2).
013100           02 WKS-FH-DIA              PIC 9(2).
013200           02 WKS-FH-HORA             PIC 9(2).
013300           02 WKS-FH-MINUTO           PIC 9(2).
013400           02 WKS-FH-SEGUNDO          PIC 9(2).
013500           02 WKS-FH-VALIDA-SW        PIC 9(01) VALUE 0.
013600              88 FECHA-HORA-VALIDA              VALUE 1.
013700       01  WKS-DIAS-TRANSCURRIDOS     PIC 9(9)  COMP VALUE 0.
013800      ******************************************************************
013900      *              INDICADORES DE CONTROL (RESET EN BLOQUE)          *
014000      ******************************************************************
014100       01  WKS-FLAGS.
014200           02 WKS-FIN-TRANIN          PIC 9(01) VALUE 0.
014300              88 FIN-TRANIN                     VALUE 1.
014400           02 WKS-ARCHIVO-VACIO       PIC 9(01) VALUE 0.
014500              88 ARCHIVO-VACIO                  VALUE 1.
014600       01  WKS-FLAGS-R REDEFINES WKS-FLAGS.
014700           02 WKS-FLAGS-TEXTO         PIC X(02).
014800      ******************************************************************
014900       PROCEDURE DIVISION.
015000      ******************************************************************
015100      *               S E C C I O N    P R I N C I P A L
015200      ******************************************************************
015300       000-MAIN SECTION.
015400           PERFORM APERTURA-ARCHIVOS
015500           PERFORM 100-LEE-TRANIN
015600           IF FIN-TRANIN
015700              SET ARCHIVO-VACIO TO TRUE
015800              PERFORM 999-ABORTA-ARCHIVO-VACIO
015900           END-IF
016000           PERFORM 200-VALIDA-Y-PASA-REGISTRO UNTIL FIN-TRANIN
016100           PERFORM ESTADISTICAS
016200           PERFORM CIERRA-ARCHIVOS
016300           STOP RUN.
016400       000-MAIN-E. EXIT.
016500
016600       APERTURA-ARCHIVOS SECTION.
016700           OPEN INPUT  TRANIN
016800                OUTPUT WKTRAN
016900
017000           IF FS-TRANIN NOT EQUAL 0 AND 97
017100              MOVE 'OPEN'     TO    ACCION
017200              MOVE SPACES     TO    LLAVE
017300              MOVE 'TRANIN'   TO    ARCHIVO
017400              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017500                                    FS-TRANIN, FSE-TRANIN
017600              PERFORM CIERRA-ARCHIVOS
017700              MOVE  91        TO RETURN-CODE
017800              DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO TRANIN <<<"
017900                      UPON CONSOLE
018000              DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
018100                      UPON CONSOLE
018200              STOP RUN
018300           END-IF
018400
018500           IF FS-WKTRAN NOT EQUAL 0 AND 97
018600              MOVE 'OPEN'     TO    ACCION
018700              MOVE SPACES     TO    LLAVE
018800              MOVE 'WKTRAN'   TO    ARCHIVO
018900              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019000                                    FS-WKTRAN, FSE-WKTRAN
019100              PERFORM CIERRA-ARCHIVOS
019200              MOVE  91        TO RETURN-CODE
019300              DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO WKTRAN <<<"
019400                      UPON CONSOLE
019500              DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
019600                      UPON CONSOLE
019700              STOP RUN
019800           END-IF.
019900       APERTURA-ARCHIVOS-E. EXIT.
020000
020100      ******************************************************************
020200      *                 L E C T U R A   D E   T R A N I N              *
020300      ******************************************************************
020400       100-LEE-TRANIN SECTION.
020500           READ TRANIN NEXT RECORD
020600             AT END
020700                MOVE 1 TO WKS-FIN-TRANIN
020800           END-READ
020900           IF NOT FIN-TRANIN
021000              ADD 1 TO WKS-CONTADOR-LEIDOS
021100           END-IF.
021200       100-LEE-TRANIN-E. EXIT.
021300
021400      ******************************************************************
021500      *     VALIDACION DE CAMPOS (R1.1 - R1.3), DUPLICADOS (R1.4) Y    *
021600      *     PASE DEL REGISTRO DEPURADO A WKTRAN                        *
021700      ******************************************************************
021800       200-VALIDA-Y-PASA-REGISTRO SECTION.
021900           IF TRIN-ID-TRANSACCION          = SPACES OR
022000              TRIN-CUENTA-ORDENANTE        = SPACES OR
022100              TRIN-CUENTA-BENEFICIARIO     = SPACES
022200              PERFORM 910-ABORTA-CAMPO-BLANCO
022300           END-IF
022400
022500           IF TRIN-MONTO IS NOT NUMERIC OR
022600              TRIN-MONTO = ZEROES
022700              PERFORM 920-ABORTA-MONTO-INVALIDO
022800           END-IF
022900
023000           PERFORM 250-VALIDA-FECHA-HORA
023100           IF NOT FECHA-HORA-VALIDA
023200              PERFORM 930-ABORTA-FECHA-INVALIDA
023300           END-IF
023400
023500           PERFORM 300-BUSCA-ID-DUPLICADO
023600           IF ES-DUPLICADO
023700              ADD 1 TO WKS-CONTADOR-DUPLICAD
023800           ELSE
023900              PERFORM 400-AGREGA-ID-TABLA
024000              PERFORM 500-CALCULA-SEGUNDO-EPOCA
024100              PERFORM 600-ESCRIBE-WKTRAN
024200              ADD 1 TO WKS-CONTADOR-ACEPTADOS
024300           END-IF
024400
024500           PERFORM 100-LEE-TRANIN.
024600       200-VALIDA-Y-PASA-REGISTRO-E. EXIT.
024700
024800      ******************************************************************
024900      *        VALIDACION DE FECHA-HORA AAAA-MM-DD HH:MM:SS (R1.3)     *
025000      ******************************************************************
025100       250-VALIDA-FECHA-HORA SECTION.
025200           MOVE 0             TO WKS-FH-VALIDA-SW
025300           MOVE TRIN-FH-ANIO   TO WKS-FH-ANIO
025400           MOVE TRIN-FH-MES    TO WKS-FH-MES
025500           MOVE TRIN-FH-DIA    TO WKS-FH-DIA
025600           MOVE TRIN-FH-HORA   TO WKS-FH-HORA
025700           MOVE TRIN-FH-MINUTO TO WKS-FH-MINUTO
025800           MOVE TRIN-FH-SEGUNDO TO WKS-FH-SEGUNDO
025900
026000           IF TRIN-FH-ANIO    IS NUMERIC AND
026100              TRIN-FH-MES     IS NUMERIC AND
026200              TRIN-FH-DIA     IS NUMERIC AND
026300              TRIN-FH-HORA    IS NUMERIC AND
026400              TRIN-FH-MINUTO  IS NUMERIC AND
026500              TRIN-FH-SEGUNDO IS NUMERIC AND
026600              TRIN-FH-GUION1  = '-'      AND
026700              TRIN-FH-GUION2  = '-'      AND
026800              TRIN-FH-ESPACIO = ' '      AND
026900              TRIN-FH-DOSPTOS1 = ':'     AND
027000              TRIN-FH-DOSPTOS2 = ':'     AND
027100              WKS-FH-MES  >= 1 AND <= 12 AND
027200              WKS-FH-DIA  >= 1 AND <= 31 AND
027300              WKS-FH-HORA    <= 23       AND
027400              WKS-FH-MINUTO  <= 59       AND
027500              WKS-FH-SEGUNDO <= 59
027600                 MOVE 1 TO WKS-FH-VALIDA-SW
027700           END-IF.
027800       250-VALIDA-FECHA-HORA-E. EXIT.
027900
028000      ******************************************************************
028100      *      BUSQUEDA LINEAL DE ID-TRANSACCION EN LA TABLA DE VISTOS   *
028200      ******************************************************************
028300       300-BUSCA-ID-DUPLICADO SECTION.
028400           MOVE 0 TO WKS-DUPLICADO-SW
028500           SET IDX-ID TO 1
028600           SEARCH WKS-ID-VISTO
028700              VARYING IDX-ID
028800              AT END
028900                 CONTINUE
029000              WHEN IDX-ID > WKS-CONTADOR-IDS
029100                 CONTINUE
029200              WHEN WKS-ID-VISTO (IDX-ID) = TRIN-ID-TRANSACCION
029300                 MOVE 1 TO WKS-DUPLICADO-SW
029400           END-SEARCH.
029500       300-BUSCA-ID-DUPLICADO-E. EXIT.
029600
029700       400-AGREGA-ID-TABLA SECTION.
029800           IF WKS-CONTADOR-IDS >= 5000
029900              PERFORM 940-ABORTA-TABLA-LLENA
030000           ELSE
030100              ADD 1 TO WKS-CONTADOR-IDS
030200              MOVE TRIN-ID-TRANSACCION
030300                                TO WKS-ID-VISTO (WKS-CONTADOR-IDS)
030400           END-IF.
030500       400-AGREGA-ID-TABLA-E. EXIT.
030600
030700      ******************************************************************
030800      *  CALCULO DE SEGUNDO-EPOCA: DIAS TRANSCURRIDOS DESDE 0000-01-01 *
030900      *  (CALENDARIO SIMPLIFICADO, SIN AJUSTE DE BISIESTO) POR 86400   *
031000      *  MAS LA HORA DEL DIA, PARA QUE EL CAMPO SEA ORDENABLE.         *
031100      ******************************************************************
031200       500-CALCULA-SEGUNDO-EPOCA SECTION.
031300           COMPUTE WKS-DIAS-TRANSCURRIDOS =
031400                   (WKS-FH-ANIO * 365) +
031500                   DIAS-ACUM-MES (WKS-FH-MES) +
031600                   (WKS-FH-DIA - 1)
031700           COMPUTE WKTR-SEGUNDO-EPOCA =
031800                   (WKS-DIAS-TRANSCURRIDOS * 86400) +
031900                   (WKS-FH-HORA   * 3600) +
032000                   (WKS-FH-MINUTO * 60) +
032100                   WKS-FH-SEGUNDO.
032200       500-CALCULA-SEGUNDO-EPOCA-E. EXIT.
032300
032400       600-ESCRIBE-WKTRAN SECTION.
032500           MOVE TRIN-ID-TRANSACCION      TO WKTR-ID-TRANSACCION
032600           MOVE TRIN-CUENTA-ORDENANTE    TO WKTR-CUENTA-ORDENANTE
032700           MOVE TRIN-CUENTA-BENEFICIARIO TO WKTR-CUENTA-BENEFICIARIO
032800           MOVE TRIN-MONTO               TO WKTR-MONTO
032900           MOVE TRIN-FECHA-HORA          TO WKTR-FECHA-HORA
033000           MOVE TRIN-TIPO-TRANSACCION    TO WKTR-TIPO-TRANSACCION
033100           MOVE TRIN-MONEDA              TO WKTR-MONEDA
033200           WRITE REG-WKTRAN
033300           IF FS-WKTRAN NOT = 0
033400              DISPLAY 'ERROR AL GRABAR WKTRAN, STATUS: ' FS-WKTRAN
033500                      'ID: ' WKTR-ID-TRANSACCION
033600              MOVE  91 TO RETURN-CODE
033700              PERFORM CIERRA-ARCHIVOS
033800              STOP RUN
033900           END-IF.
034000       600-ESCRIBE-WKTRAN-E. EXIT.
034100
034200      ******************************************************************
034300      *                 A B O R T O S   F A T A L E S   R1             *
034400      ******************************************************************
034500       910-ABORTA-CAMPO-BLANCO SECTION.
034600           DISPLAY '************************************************'
034700                   UPON CONSOLE
034800           DISPLAY 'ERROR FATAL R1.1 - CAMPO OBLIGATORIO EN BLANCO'
034900                   UPON CONSOLE
035000           DISPLAY 'ID-TRANSACCION : ' TRIN-ID-TRANSACCION
035100                   UPON CONSOLE
035200           DISPLAY '************************************************'
035300                   UPON CONSOLE
035400           MOVE  91 TO RETURN-CODE
035500           PERFORM CIERRA-ARCHIVOS
035600           STOP RUN.
035700       910-ABORTA-CAMPO-BLANCO-E. EXIT.
035800
035900       920-ABORTA-MONTO-INVALIDO SECTION.
036000           DISPLAY '************************************************'
036100                   UPON CONSOLE
036200           DISPLAY 'ERROR FATAL R1.2 - MONTO NO NUMERICO O NO MAYOR'
036300                   UPON CONSOLE
036400           DISPLAY 'A CERO, ID-TRANSACCION : ' TRIN-ID-TRANSACCION
036500                   UPON CONSOLE
036600           DISPLAY '************************************************'
036700                   UPON CONSOLE
036800           MOVE  91 TO RETURN-CODE
036900           PERFORM CIERRA-ARCHIVOS
037000           STOP RUN.
037100       920-ABORTA-MONTO-INVALIDO-E. EXIT.
037200
037300       930-ABORTA-FECHA-INVALIDA SECTION.
037400           DISPLAY '************************************************'
037500                   UPON CONSOLE
037600           DISPLAY 'ERROR FATAL R1.3 - FECHA-HORA NO VALIDA, ID: '
037700                   TRIN-ID-TRANSACCION
037800                   UPON CONSOLE
037900           DISPLAY '************************************************'
038000                   UPON CONSOLE
038100           MOVE  91 TO RETURN-CODE
038200           PERFORM CIERRA-ARCHIVOS
038300           STOP RUN.
038400       930-ABORTA-FECHA-INVALIDA-E. EXIT.
038500
038600       940-ABORTA-TABLA-LLENA SECTION.
038700           DISPLAY '************************************************'
038800                   UPON CONSOLE
038900           DISPLAY 'ERROR FATAL - TABLA DE IDS LLENA (5000), AMPLIAR '
039000                   UPON CONSOLE
039100           DISPLAY '************************************************'
039200                   UPON CONSOLE
039300           MOVE  91 TO RETURN-CODE
039400           PERFORM CIERRA-ARCHIVOS
039500           STOP RUN.
039600       940-ABORTA-TABLA-LLENA-E. EXIT.
039700
039800       999-ABORTA-ARCHIVO-VACIO SECTION.
039900           DISPLAY '************************************************'
040000                   UPON CONSOLE
040100           DISPLAY 'ERROR FATAL R1.5 - ARCHIVO TRANIN NO TRAE       '
040200                   UPON CONSOLE
040300           DISPLAY 'REGISTROS DE DATOS                              '
040400                   UPON CONSOLE
040500           DISPLAY '************************************************'
040600                   UPON CONSOLE
040700           MOVE  91 TO RETURN-CODE
040800           PERFORM CIERRA-ARCHIVOS
040900           STOP RUN.
041000       999-ABORTA-ARCHIVO-VACIO-E. EXIT.
041100
041200       ESTADISTICAS SECTION.
041300           DISPLAY '******************************************'
041400           MOVE    WKS-CONTADOR-LEIDOS    TO   WKS-MASCARA
041500           DISPLAY 'TRANSACCIONES LEIDAS DE TRANIN:   ' WKS-MASCARA
041600           MOVE    WKS-CONTADOR-ACEPTADOS TO   WKS-MASCARA
041700           DISPLAY 'TRANSACCIONES ACEPTADAS A WKTRAN: ' WKS-MASCARA
041800           MOVE    WKS-CONTADOR-DUPLICAD  TO   WKS-MASCARA
041900           DISPLAY 'DUPLICADOS DESCARTADOS (R1.4):    ' WKS-MASCARA
042000           DISPLAY '******************************************'.
042100       ESTADISTICAS-E. EXIT.
042200
042300       CIERRA-ARCHIVOS SECTION.
042400           CLOSE TRANIN WKTRAN.
042500       CIERRA-ARCHIVOS-E. EXIT.
