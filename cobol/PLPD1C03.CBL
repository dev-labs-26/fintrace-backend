000100      ******************************************************************
000200      * FECHA       : 19/10/1987                                       *
000300      * PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400      * APLICACION  : PREVENCION DE LAVADO DE ACTIVOS (PLD)            *
000500      * PROGRAMA    : PLPD1C03                                         *
000600      * TIPO        : BATCH                                            *
000700      * DESCRIPCION : DETECTOR DE PATRONES DE LAVADO SOBRE EL GRAFO     *
000800      *             : CONSTRUIDO POR PLGB1C02.  TRES PASADAS: CICLOS   *
000900      *             : DIRIGIDOS (3-5 NODOS), PITUFEO POR VENTANA DE     *
001000      *             : 72 HORAS (ENTRADA Y SALIDA) Y CADENA FANTASMA     *
001100      *             : DE ESLABONES DE BAJO GRADO (3-5 SALTOS).  CADA    *
001200      *             : ANILLO DETECTADO SE GRABA A WKANI1 CON UN          *
001300      *             : CONSECUTIVO UNICO RING_nnn.                       *
001400      * ARCHIVOS    : WKACCT=A,WKARIS=A,WKTRAN=A,WKANI1=A                *
001500      * ACCION (ES) : C=CICLOS, P=PITUFEO, F=FANTASMA                   *
001600      * INSTALADO   : 02/11/1987                                        *
001700      * BPM/RATIONAL: 241190                                            *
001800      * NOMBRE      : DETECCION DE ANILLOS DE LAVADO                  *
001900      ******************************************************************
002000      * HISTORIAL DE CAMBIOS                                           *
002100      * 19/10/1987 PEDR  TK-10220 VERSION INICIAL: DETECCION DE        *
002200      *                          CADENAS DE CUENTAS EN MORA CONSECUTIVA*
002300      *                          SOBRE EL GRAFO DE SALDOS.              *
002400      * 30/03/1990 HCAS  TK-10890 SE AGREGA LIMITE DE PROFUNDIDAD EN   *
002500      *                          LA BUSQUEDA DE CADENAS (MAX. 5         *
002600      *                          ESLABONES) POR TIEMPO DE CORRIDA.      *
002700      * 02/09/1998 PEDR  TK-Y2K00 REVISION Y2K: LA VENTANA DE ANALISIS *
002800      *                          YA OPERA SOBRE SEGUNDO-EPOCA DE 12     *
002900      *                          POSICIONES, NO SE VE AFECTADA.         *
003000      * 11/04/2001 RVAL  TK-13310 SE MIGRA EL MOTOR DE BUSQUEDA EN     *
003100      *                          PROFUNDIDAD A PILA EXPLICITA (ANTES   *
003200      *                          RECURSION POR CALL), POR LIMITE DE    *
003300      *                          STACK DEL COMPILADOR.                 *
003400      * 06/02/2024 PEDR  TK-41192 SE REESCRIBE PARA EL PROYECTO DE     *
003500      *                          PREVENCION DE LAVADO (PLD): CARGA DE  *
003600      *                          TABLAS SOBRE EL GRAFO DE CUENTAS.     *
003700      * 16/02/2024 PEDR  TK-41192 SE AGREGA EL MOTOR DE BUSQUEDA EN    *
003800      *                          PROFUNDIDAD CON PILA EXPLICITA         *
003900      *                          (520-DFS-AVANZA) PARA CICLOS.         *
004000      * 18/02/2024 PEDR  TK-41193 SE AGREGA DETECCION DE PITUFEO POR   *
004100      *                          VENTANA DESLIZANTE DE 72 HORAS.       *
004200      * 23/02/2024 PEDR  TK-41194 SE REUTILIZA EL MOTOR DFS PARA LA    *
004300      *                          CADENA FANTASMA (MODO=2).             *
004400      * 27/02/2024 PEDR  TK-41194 SE AGREGA FILTRO DE GRADO <= 3 EN LOS*
004500      *                          ESLABONES INTERMEDIOS.                *
004600      * 22/03/2024 PEDR  TK-41205 SE AMPLIA TABLA DE FIRMAS DE CADENA  *
004700      *                          DE 500 A 1000 POR VOLUMEN DE CIERRE.  *
004800      ******************************************************************
004900       IDENTIFICATION DIVISION.
005000       PROGRAM-ID. PLPD1C03.
005100       AUTHOR. ERICK RAMIREZ PEDR.
005200       INSTALLATION. PLD-LAVADO.
005300       DATE-WRITTEN. 19/10/1987.
005400       DATE-COMPILED.
005500       SECURITY. CONFIDENCIAL - USO INTERNO.
005600       ENVIRONMENT DIVISION.
005700       CONFIGURATION SECTION.
005800       SPECIAL-NAMES.
005900           C01 IS TOP-OF-FORM.
006000       INPUT-OUTPUT SECTION.
006100       FILE-CONTROL.
006200           SELECT WKACCT  ASSIGN   TO WKACCT
006300                  ORGANIZATION     IS SEQUENTIAL
006400                  FILE STATUS      IS FS-WKACCT.
006500
006600           SELECT WKARIS  ASSIGN   TO WKARIS
006700                  ORGANIZATION     IS SEQUENTIAL
006800                  FILE STATUS      IS FS-WKARIS.
006900
007000           SELECT WKTRAN  ASSIGN   TO WKTRAN
007100                  ORGANIZATION     IS SEQUENTIAL
007200                  FILE STATUS      IS FS-WKTRAN.
007300
007400           SELECT WKANI1  ASSIGN   TO WKANI1
007500                  ORGANIZATION     IS SEQUENTIAL
007600                  FILE STATUS      IS FS-WKANI1.
007700
007800       DATA DIVISION.
007900       FILE SECTION.
008000       FD  WKACCT
008100           LABEL RECORDS STANDARD.
008200           COPY CPWKCT.
008300
008400       FD  WKARIS
008500           LABEL RECORDS STANDARD.
008600           COPY CPWKAR.
008700
008800       FD  WKTRAN
008900           LABEL RECORDS STANDARD.
009000           COPY CPWKTR.
009100
009200       FD  WKANI1
009300           LABEL RECORDS STANDARD.
009400           COPY CPWKAN.
009500
009600       WORKING-STORAGE SECTION.
009700      ******************************************************************
009800      *           RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS         *
009900      ******************************************************************
010000       01 WKS-FS-STATUS.
010100          02 FS-WKACCT              PIC 9(02) VALUE ZEROES.
010200          02 FSE-WKACCT.
010300             04 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010400             04 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010500             04 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010600          02 FS-WKARIS              PIC 9(02) VALUE ZEROES.
010700          02 FSE-WKARIS.
010800             04 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010900             04 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011000             04 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011100          02 FS-WKTRAN              PIC 9(02) VALUE ZEROES.
011200          02 FSE-WKTRAN.
011300             04 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011400             04 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011500             04 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011600          02 FS-WKANI1              PIC 9(02) VALUE ZEROES.
011700          02 FSE-WKANI1.
011800             04 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011900             04 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012000             04 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012100          02 PROGRAMA               PIC X(08) VALUE 'PLPD1C03'.
012200          02 ARCHIVO                PIC X(08) VALUE SPACES.
012300          02 ACCION                 PIC X(10) VALUE SPACES.
012400          02 LLAVE                  PIC X(32) VALUE SPACES.
012500      ******************************************************************
012600      *          TABLA DE NODOS (CUENTAS) CARGADA DE WKACCT            *
012700      ******************************************************************
012800       01  WKS-TABLA-NODOS.
012900           02 WKS-NODO OCCURS 5000 TIMES
013000                        INDEXED BY IDX-NODO-INI IDX-NODO-INI2.
013100              04 WKS-NODO-CUENTA        PIC X(12).
013200              04 WKS-NODO-GRADO-ENTRADA PIC 9(5) COMP.
013300              04 WKS-NODO-GRADO-SALIDA  PIC 9(5) COMP.
013400              04 WKS-NODO-GRADO-TOTAL   PIC 9(5) COMP.
013500       01  WKS-NODO-TEMP.
013600           02 WKS-NT-CUENTA           PIC X(12).
013700           02 WKS-NT-GRADO-ENTRADA    PIC 9(5) COMP.
013800           02 WKS-NT-GRADO-SALIDA     PIC 9(5) COMP.
013900           02 WKS-NT-GRADO-TOTAL      PIC 9(5) COMP.
014000       01  WKS-NODO-TEMP-R REDEFINES WKS-NODO-TEMP.
014100           02 WKS-NT-TEXTO            PIC X(27).
014200      ******************************************************************
014300      *          TABLA DE ARISTAS CARGADA DE WKARIS                    *
014400      ******************************************************************
014500       01  WKS-TABLA-ARISTAS.
014600           02 WKS-ARISTA OCCURS 20000 TIMES
014700                          INDEXED BY IDX-ARISTA.
014800              04 WKS-ARISTA-ORDENANTE    PIC X(12).
014900              04 WKS-ARISTA-BENEFICIAR   PIC X(12).
015000      ******************************************************************
015100      *          TABLA DE TRANSACCIONES CARGADA DE WKTRAN               *
015200      ******************************************************************
015300       01  WKS-TABLA-TRANS.
015400           02 WKS-TRANS OCCURS 5000 TIMES
015500                         INDEXED BY IDX-TRANS.
015600              04 WKS-TRANS-ORDENANTE    PIC X(12).
015700              04 WKS-TRANS-BENEFICIARIO PIC X(12).
015800              04 WKS-TRANS-EPOCA        PIC 9(12).
015900      ******************************************************************
016000      *          PILA EXPLICITA DEL MOTOR DE BUSQUEDA EN PROFUNDIDAD   *
016100      ******************************************************************
016200       01  WKS-PILA-DFS.
016300           02 WKS-PILA OCCURS 6 TIMES.
016400              04 PILA-CUENTA         PIC X(12).
016500              04 PILA-SIG-ARISTA     PIC 9(5) COMP.
016600       01  WKS-NIVEL                 PIC 9(2)  COMP VALUE 0.
016700       01  WKS-MODO-DFS               PIC 9(1)  VALUE 0.
016800       01  WKS-SCAN                   PIC 9(5)  COMP VALUE 0.
016900       01  WKS-SW-ENCONTRO-ARISTA     PIC 9(1)  VALUE 0.
017000       01  WKS-POS-ARISTA-HALLADA     PIC 9(5)  COMP VALUE 0.
017100       01  WKS-CANDIDATO               PIC X(12) VALUE SPACES.
017200       01  WKS-SW-REPETIDO             PIC 9(1)  VALUE 0.
017300       01  WKS-SW-CIERRA               PIC 9(1)  VALUE 0.
017400       01  WKS-IDX-VERIF                PIC 9(2) COMP VALUE 0.
017500       01  WKS-SW-CALIFICA              PIC 9(1) VALUE 0.
017600       01  WKS-IDX-INTER                PIC 9(2) COMP VALUE 0.
017700       01  WKS-GRADO-HALLADO             PIC 9(5) COMP VALUE 0.
017800      ******************************************************************
017900      *          LISTA DE TRABAJO PARA ARMAR EL ANILLO ACTUAL          *
018000      ******************************************************************
018100       01  WKS-LISTA-MIEMBROS.
018200           02 WKS-MIEMBROS-TRABAJO OCCURS 20 TIMES PIC X(12).
018300       01  WKS-NUM-MIEMBROS-TRABAJO   PIC 9(3) COMP VALUE 0.
018400       01  WKS-PASADA-MIEM             PIC 9(3) COMP VALUE 0.
018500       01  WKS-J-MIEM                  PIC 9(3) COMP VALUE 0.
018600       01  WKS-TEMP-MIEM                PIC X(12) VALUE SPACES.
018700       01  WKS-IDX-CONCAT                PIC 9(3) COMP VALUE 0.
018800       01  WKS-PTR-STRING                 PIC 9(4) COMP VALUE 1.
018900       01  WKS-CUENTA-TRIM                 PIC X(12) VALUE SPACES.
019000       01  WKS-LONGITUD-TRIM                PIC 9(2) COMP VALUE 0.
019100       01  WKS-EDITA-3DIG                    PIC 9(3) VALUE 0.
019200       01  WKS-EDITA-LONGITUD                 PIC 9(1) VALUE 0.
019300       01  WKS-IDX-COPIA                        PIC 9(2) COMP VALUE 0.
019400      ******************************************************************
019500      *          FIRMAS DE ANILLOS YA GRABADOS (DEDUP POR TIPO)         *
019600      ******************************************************************
019700       01  WKS-FIRMAS-CICLO-TABLA.
019800           02 WKS-FIRMAS-CICLO OCCURS 500 TIMES PIC X(240).
019900       01  WKS-CONTADOR-FIRMAS-CICLO  PIC 9(4) COMP VALUE 0.
020000       01  WKS-IDX-FIRMA                PIC 9(4) COMP VALUE 0.
020100       01  WKS-SW-YA-EXISTE              PIC 9(1) VALUE 0.
020200
020300       01  WKS-FIRMAS-PITUFEO-TABLA.
020400           02 WKS-FIRMAS-PITUFEO OCCURS 500 TIMES PIC X(240).
020500       01  WKS-CONTADOR-FIRMAS-PITUFEO PIC 9(4) COMP VALUE 0.
020600
020700       01  WKS-FIRMAS-CADENA-TABLA.
020800           02 WKS-FIRMAS-CADENA OCCURS 1000 TIMES PIC X(240).
020900       01  WKS-CONTADOR-FIRMAS-CADENA  PIC 9(4) COMP VALUE 0.
021000      ******************************************************************
021100      *          TRABAJO DE PITUFEO (VENTANA DESLIZANTE 72 HORAS)      *
021200      ******************************************************************
021300       01  WKS-SUBLISTA-TABLA.
021400           02 WKS-SUBLISTA OCCURS 500 TIMES.
021500              04 SUB-PARTNER         PIC X(12).
021600              04 SUB-EPOCA           PIC 9(12).
021700       01  WKS-NUM-SUBLISTA           PIC 9(4) COMP VALUE 0.
021800       01  WKS-PASADA-SUB              PIC 9(4) COMP VALUE 0.
021900       01  WKS-J-SUB                    PIC 9(4) COMP VALUE 0.
022000       01  WKS-TEMP-PARTNER              PIC X(12) VALUE SPACES.
022100       01  WKS-TEMP-EPOCA                  PIC 9(12) VALUE 0.
022200       01  WKS-CUENTA-FOCO                   PIC X(12) VALUE SPACES.
022300       01  WKS-ETIQUETA-PITUFEO               PIC X(30) VALUE SPACES.
022400       01  WKS-PTR-IZQ                          PIC 9(4) COMP VALUE 1.
022500       01  WKS-PTR-DER                           PIC 9(4) COMP VALUE 0.
022600
022700       01  WKS-VENTANA-PART-TABLA.
022800           02 WKS-VENTANA-PART OCCURS 200 TIMES PIC X(12).
022900       01  WKS-NUM-VENTANA-PART         PIC 9(4) COMP VALUE 0.
023000       01  WKS-K                         PIC 9(4) COMP VALUE 0.
023100       01  WKS-K2                         PIC 9(4) COMP VALUE 0.
023200       01  WKS-PASADA-VENT                 PIC 9(4) COMP VALUE 0.
023300       01  WKS-J-VENT                        PIC 9(4) COMP VALUE 0.
023400
023500       01  WKS-DISTINTOS-VENTANA-TABLA.
023600           02 WKS-DISTINTOS-VENTANA OCCURS 200 TIMES PIC X(12).
023700       01  WKS-NUM-UNICOS-VENTANA      PIC 9(4) COMP VALUE 0.
023800       01  WKS-IDX-DIST                  PIC 9(4) COMP VALUE 0.
023900      ******************************************************************
024000      *              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
024100      ******************************************************************
024200       01  WKS-VARIABLES-TRABAJO.
024300           02 WKS-CONTADOR-NODOS      PIC 9(5)  COMP VALUE 0.
024400           02 WKS-CONTADOR-ARISTAS    PIC 9(5)  COMP VALUE 0.
024500           02 WKS-CONTADOR-TRANS      PIC 9(7)  COMP VALUE 0.
024600           02 WKS-CONTADOR-ANILLOS    PIC 9(5)  COMP VALUE 0.
024700           02 WKS-MASCARA             PIC Z,ZZZ,ZZ9 VALUE ZEROES.
024800       01  WKS-CONTADORES-GRUPO.
024900           02 WKS-CG-CICLOS           PIC 9(5) VALUE 0.
025000           02 WKS-CG-PITUFEO          PIC 9(5) VALUE 0.
025100           02 WKS-CG-CADENA           PIC 9(5) VALUE 0.
025200       01  WKS-CONTADORES-TEXTO REDEFINES WKS-CONTADORES-GRUPO.
025300           02 WKS-CG-TEXTO            PIC X(15).
025400      ******************************************************************
025500      *              INDICADORES DE CONTROL (RESET EN BLOQUE)          *
025600      ******************************************************************
025700       01  WKS-FLAGS.
025800           02 WKS-FIN-WKACCT          PIC 9(01) VALUE 0.
025900              88 FIN-WKACCT                     VALUE 1.
026000           02 WKS-FIN-WKARIS          PIC 9(01) VALUE 0.
026100              88 FIN-WKARIS                     VALUE 1.
026200           02 WKS-FIN-WKTRAN          PIC 9(01) VALUE 0.
026300              88 FIN-WKTRAN                     VALUE 1.
026400       01  WKS-FLAGS-R REDEFINES WKS-FLAGS.
026500           02 WKS-FLAGS-TEXTO         PIC X(03).
026600      ******************************************************************
026700       PROCEDURE DIVISION.
026800      ******************************************************************
026900      *               S E C C I O N    P R I N C I P A L
027000      ******************************************************************
027100       000-MAIN SECTION.
027200           PERFORM APERTURA-ARCHIVOS
027300           PERFORM 100-CARGA-NODOS
027400           PERFORM 105-ORDENA-NODOS
027500           PERFORM 110-CARGA-ARISTAS
027600           PERFORM 120-CARGA-TRANSACCIONES
027700           PERFORM 500-DETECTA-CICLOS
027800           MOVE WKS-CONTADOR-ANILLOS TO WKS-CG-CICLOS
027900           PERFORM 600-DETECTA-PITUFEO-ENTRADA
028000           PERFORM 650-DETECTA-PITUFEO-SALIDA
028100           COMPUTE WKS-CG-PITUFEO = WKS-CONTADOR-ANILLOS - WKS-CG-CICLOS
028200           PERFORM 700-DETECTA-CADENA-FANTASMA
028300           COMPUTE WKS-CG-CADENA = WKS-CONTADOR-ANILLOS - WKS-CG-CICLOS
028400                                  - WKS-CG-PITUFEO
028500           PERFORM ESTADISTICAS
028600           PERFORM CIERRA-ARCHIVOS
028700           STOP RUN.
028800       000-MAIN-E. EXIT.
028900
029000       APERTURA-ARCHIVOS SECTION.
029100           OPEN INPUT  WKACCT
029200                INPUT  WKARIS
029300                INPUT  WKTRAN
029400                OUTPUT WKANI1
029500
029600           IF FS-WKACCT NOT EQUAL 0 AND 97
029700              MOVE 'WKACCT' TO ARCHIVO
029800              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029900                                    FS-WKACCT, FSE-WKACCT
030000              PERFORM CIERRA-ARCHIVOS
030100              MOVE  91 TO RETURN-CODE
030200              STOP RUN
030300           END-IF
030400
030500           IF FS-WKARIS NOT EQUAL 0 AND 97
030600              MOVE 'WKARIS' TO ARCHIVO
030700              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
030800                                    FS-WKARIS, FSE-WKARIS
030900              PERFORM CIERRA-ARCHIVOS
031000              MOVE  91 TO RETURN-CODE
031100              STOP RUN
031200           END-IF
031300
031400           IF FS-WKTRAN NOT EQUAL 0 AND 97
031500              MOVE 'WKTRAN' TO ARCHIVO
031600              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031700                                    FS-WKTRAN, FSE-WKTRAN
031800              PERFORM CIERRA-ARCHIVOS
031900              MOVE  91 TO RETURN-CODE
032000              STOP RUN
032100           END-IF
032200
032300           IF FS-WKANI1 NOT EQUAL 0 AND 97
032400              MOVE 'WKANI1' TO ARCHIVO
032500              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032600                                    FS-WKANI1, FSE-WKANI1
032700              PERFORM CIERRA-ARCHIVOS
032800              MOVE  91 TO RETURN-CODE
032900              STOP RUN
033000           END-IF.
033100       APERTURA-ARCHIVOS-E. EXIT.
033200
033300      ******************************************************************
033400      *                 C A R G A   D E   T A B L A S                  *
033500      ******************************************************************
033600       100-CARGA-NODOS SECTION.
033700           PERFORM 101-LEE-UN-NODO UNTIL FIN-WKACCT.
033800       100-CARGA-NODOS-E. EXIT.
033900
034000       101-LEE-UN-NODO SECTION.
034100           READ WKACCT NEXT RECORD
034200             AT END
034300                MOVE 1 TO WKS-FIN-WKACCT
034400           END-READ
034500           IF NOT FIN-WKACCT
034600              ADD 1 TO WKS-CONTADOR-NODOS
034700              MOVE WKCT-CUENTA
034800                   TO WKS-NODO-CUENTA        (WKS-CONTADOR-NODOS)
034900              MOVE WKCT-GRADO-ENTRADA
035000                   TO WKS-NODO-GRADO-ENTRADA (WKS-CONTADOR-NODOS)
035100              MOVE WKCT-GRADO-SALIDA
035200                   TO WKS-NODO-GRADO-SALIDA  (WKS-CONTADOR-NODOS)
035300              MOVE WKCT-GRADO-TOTAL
035400                   TO WKS-NODO-GRADO-TOTAL   (WKS-CONTADOR-NODOS)
035500           END-IF.
035600       101-LEE-UN-NODO-E. EXIT.
035700
035800       105-ORDENA-NODOS SECTION.
035900           PERFORM 106-PASADA-BURBUJA-NODOS
036000              VARYING WKS-PASADA-MIEM FROM 1 BY 1
036100              UNTIL WKS-PASADA-MIEM >= WKS-CONTADOR-NODOS.
036200       105-ORDENA-NODOS-E. EXIT.
036300
036400       106-PASADA-BURBUJA-NODOS SECTION.
036500           PERFORM 107-COMPARA-Y-CAMBIA-NODO
036600              VARYING WKS-J-MIEM FROM 1 BY 1
036700              UNTIL WKS-J-MIEM > (WKS-CONTADOR-NODOS - WKS-PASADA-MIEM).
036800       106-PASADA-BURBUJA-NODOS-E. EXIT.
036900
037000       107-COMPARA-Y-CAMBIA-NODO SECTION.
037100           IF WKS-NODO-CUENTA (WKS-J-MIEM) >
037200              WKS-NODO-CUENTA (WKS-J-MIEM + 1)
037300              MOVE WKS-NODO (WKS-J-MIEM)      TO WKS-NODO-TEMP
037400              MOVE WKS-NODO (WKS-J-MIEM + 1)  TO WKS-NODO (WKS-J-MIEM)
037500              MOVE WKS-NODO-TEMP               TO WKS-NODO (WKS-J-MIEM + 1)
037600           END-IF.
037700       107-COMPARA-Y-CAMBIA-NODO-E. EXIT.
037800
037900       110-CARGA-ARISTAS SECTION.
038000           PERFORM 111-LEE-UNA-ARISTA UNTIL FIN-WKARIS.
038100       110-CARGA-ARISTAS-E. EXIT.
038200
038300       111-LEE-UNA-ARISTA SECTION.
038400           READ WKARIS NEXT RECORD
038500             AT END
038600                MOVE 1 TO WKS-FIN-WKARIS
038700           END-READ
038800           IF NOT FIN-WKARIS
038900              ADD 1 TO WKS-CONTADOR-ARISTAS
039000              MOVE WKAR-ORDENANTE
039100                   TO WKS-ARISTA-ORDENANTE  (WKS-CONTADOR-ARISTAS)
039200              MOVE WKAR-BENEFICIARIO
039300                   TO WKS-ARISTA-BENEFICIAR (WKS-CONTADOR-ARISTAS)
039400           END-IF.
039500       111-LEE-UNA-ARISTA-E. EXIT.
039600
039700       120-CARGA-TRANSACCIONES SECTION.
039800           PERFORM 121-LEE-UNA-TRANSACCION UNTIL FIN-WKTRAN.
039900       120-CARGA-TRANSACCIONES-E. EXIT.
040000
040100       121-LEE-UNA-TRANSACCION SECTION.
040200           READ WKTRAN NEXT RECORD
040300             AT END
040400                MOVE 1 TO WKS-FIN-WKTRAN
040500           END-READ
040600           IF NOT FIN-WKTRAN
040700              ADD 1 TO WKS-CONTADOR-TRANS
040800              MOVE WKTR-CUENTA-ORDENANTE
040900                   TO WKS-TRANS-ORDENANTE    (WKS-CONTADOR-TRANS)
041000              MOVE WKTR-CUENTA-BENEFICIARIO
041100                   TO WKS-TRANS-BENEFICIARIO (WKS-CONTADOR-TRANS)
041200              MOVE WKTR-SEGUNDO-EPOCA
041300                   TO WKS-TRANS-EPOCA        (WKS-CONTADOR-TRANS)
041400           END-IF.
041500       121-LEE-UNA-TRANSACCION-E. EXIT.
041600
041700      ******************************************************************
041800      *     3A. DETECCION DE CICLOS DIRIGIDOS DE 3 A 5 NODOS (R2)      *
041900      ******************************************************************
042000       500-DETECTA-CICLOS SECTION.
042100           MOVE 1 TO WKS-MODO-DFS
042200           PERFORM 501-DFS-UN-NODO-CICLO
042300              VARYING IDX-NODO-INI FROM 1 BY 1
042400              UNTIL IDX-NODO-INI > WKS-CONTADOR-NODOS.
042500       500-DETECTA-CICLOS-E. EXIT.
042600
042700       501-DFS-UN-NODO-CICLO SECTION.
042800           MOVE 1 TO WKS-NIVEL
042900           MOVE WKS-NODO-CUENTA (IDX-NODO-INI) TO PILA-CUENTA (1)
043000           MOVE 1                              TO PILA-SIG-ARISTA (1)
043100           PERFORM 520-DFS-AVANZA UNTIL WKS-NIVEL = 0.
043200       501-DFS-UN-NODO-CICLO-E. EXIT.
043300
043400      ******************************************************************
043500      *   MOTOR DE BUSQUEDA EN PROFUNDIDAD CON PILA EXPLICITA, COMUN   *
043600      *   A LA DETECCION DE CICLOS (MODO=1) Y DE CADENA (MODO=2).      *
043700      *   (EL ORIGEN USA UNA PILA LIFO; LOS SUCESORES SE EXPLORAN EN   *
043800      *   EL ORDEN EN QUE APARECEN EN LA TABLA DE ARISTAS.)            *
043900      ******************************************************************
044000       520-DFS-AVANZA SECTION.
044100           MOVE 0 TO WKS-SW-ENCONTRO-ARISTA
044200           PERFORM 521-DFS-BUSCA-ARISTA
044300              VARYING WKS-SCAN FROM PILA-SIG-ARISTA (WKS-NIVEL) BY 1
044400              UNTIL WKS-SCAN > WKS-CONTADOR-ARISTAS
044500                 OR WKS-SW-ENCONTRO-ARISTA = 1
044600
044700           IF WKS-SW-ENCONTRO-ARISTA = 0
044800              PERFORM 530-DFS-RETROCEDE
044900           ELSE
045000              MOVE WKS-POS-ARISTA-HALLADA TO PILA-SIG-ARISTA (WKS-NIVEL)
045100              ADD 1                       TO PILA-SIG-ARISTA (WKS-NIVEL)
045200              PERFORM 525-DFS-EVALUA-CANDIDATO
045300           END-IF.
045400       520-DFS-AVANZA-E. EXIT.
045500
045600       521-DFS-BUSCA-ARISTA SECTION.
045700           IF WKS-ARISTA-ORDENANTE (WKS-SCAN) = PILA-CUENTA (WKS-NIVEL)
045800              MOVE 1      TO WKS-SW-ENCONTRO-ARISTA
045900              MOVE WKS-SCAN TO WKS-POS-ARISTA-HALLADA
046000           END-IF.
046100       521-DFS-BUSCA-ARISTA-E. EXIT.
046200
046300       525-DFS-EVALUA-CANDIDATO SECTION.
046400           MOVE WKS-ARISTA-BENEFICIAR (WKS-POS-ARISTA-HALLADA)
046500                TO WKS-CANDIDATO
046600           PERFORM 526-DFS-VERIFICA-REPETIDO
046700
046800           IF WKS-SW-REPETIDO = 1
046900              IF WKS-MODO-DFS = 1 AND WKS-SW-CIERRA = 1
047000                 IF WKS-NIVEL >= 3 AND WKS-NIVEL <= 5
047100                    PERFORM 540-REGISTRA-CICLO
047200                 END-IF
047300              END-IF
047400           ELSE
047500              IF WKS-NIVEL < 6
047600                 ADD 1 TO WKS-NIVEL
047700                 MOVE WKS-CANDIDATO TO PILA-CUENTA     (WKS-NIVEL)
047800                 MOVE 1             TO PILA-SIG-ARISTA (WKS-NIVEL)
047900                 IF WKS-MODO-DFS = 2
048000                    PERFORM 740-REGISTRA-CADENA-SI-CALIFICA
048100                 END-IF
048200              END-IF
048300           END-IF.
048400       525-DFS-EVALUA-CANDIDATO-E. EXIT.
048500
048600       526-DFS-VERIFICA-REPETIDO SECTION.
048700           MOVE 0 TO WKS-SW-REPETIDO
048800           MOVE 0 TO WKS-SW-CIERRA
048900           PERFORM 527-DFS-COMPARA-UN-NIVEL
049000              VARYING WKS-IDX-VERIF FROM 1 BY 1
049100              UNTIL WKS-IDX-VERIF > WKS-NIVEL.
049200       526-DFS-VERIFICA-REPETIDO-E. EXIT.
049300
049400       527-DFS-COMPARA-UN-NIVEL SECTION.
049500           IF PILA-CUENTA (WKS-IDX-VERIF) = WKS-CANDIDATO
049600              MOVE 1 TO WKS-SW-REPETIDO
049700              IF WKS-IDX-VERIF = 1
049800                 MOVE 1 TO WKS-SW-CIERRA
049900              END-IF
050000           END-IF.
050100       527-DFS-COMPARA-UN-NIVEL-E. EXIT.
050200
050300       530-DFS-RETROCEDE SECTION.
050400           SUBTRACT 1 FROM WKS-NIVEL.
050500       530-DFS-RETROCEDE-E. EXIT.
050600
050700      ******************************************************************
050800      *              GRABACION DE UN CICLO DETECTADO (R2)              *
050900      ******************************************************************
051000       540-REGISTRA-CICLO SECTION.
051100           MOVE WKS-NIVEL TO WKS-NUM-MIEMBROS-TRABAJO
051200           PERFORM 541-COPIA-MIEMBRO-CICLO
051300              VARYING WKS-IDX-COPIA FROM 1 BY 1
051400              UNTIL WKS-IDX-COPIA > WKS-NIVEL
051500           PERFORM 800-ORDENA-MIEMBROS-TRABAJO
051600           PERFORM 810-CONSTRUYE-LISTA-MIEMBROS
051700           PERFORM 545-YA-EXISTE-CICLO
051800           IF WKS-SW-YA-EXISTE = 0
051900              ADD 1 TO WKS-CONTADOR-ANILLOS
052000              PERFORM 950-ASIGNA-ID-ANILLO
052100              MOVE 'cycle'         TO WKAN-TIPO-PATRON
052200              MOVE WKS-NIVEL       TO WKS-EDITA-LONGITUD
052300              STRING 'cycle_length_' WKS-EDITA-LONGITUD DELIMITED SIZE
052400                     INTO WKAN-ETIQUETA-PATRON
052500              WRITE REG-WKANILLO
052600              IF FS-WKANI1 NOT = 0
052700                 DISPLAY 'ERROR AL GRABAR WKANI1: ' FS-WKANI1
052800                 MOVE  91 TO RETURN-CODE
052900                 PERFORM CIERRA-ARCHIVOS
053000                 STOP RUN
053100              END-IF
053200              ADD 1 TO WKS-CONTADOR-FIRMAS-CICLO
053300              MOVE WKAN-CUENTAS-MIEMBRO TO
053400                   WKS-FIRMAS-CICLO (WKS-CONTADOR-FIRMAS-CICLO)
053500           END-IF.
053600       540-REGISTRA-CICLO-E. EXIT.
053700
053800       541-COPIA-MIEMBRO-CICLO SECTION.
053900           MOVE PILA-CUENTA (WKS-IDX-COPIA)
054000                TO WKS-MIEMBROS-TRABAJO (WKS-IDX-COPIA).
054100       541-COPIA-MIEMBRO-CICLO-E. EXIT.
054200
054300       545-YA-EXISTE-CICLO SECTION.
054400           MOVE 0 TO WKS-SW-YA-EXISTE
054500           PERFORM 546-COMPARA-FIRMA-CICLO
054600              VARYING WKS-IDX-FIRMA FROM 1 BY 1
054700              UNTIL WKS-IDX-FIRMA > WKS-CONTADOR-FIRMAS-CICLO
054800                 OR WKS-SW-YA-EXISTE = 1.
054900       545-YA-EXISTE-CICLO-E. EXIT.
055000
055100       546-COMPARA-FIRMA-CICLO SECTION.
055200           IF WKS-FIRMAS-CICLO (WKS-IDX-FIRMA) = WKAN-CUENTAS-MIEMBRO
055300              MOVE 1 TO WKS-SW-YA-EXISTE
055400           END-IF.
055500       546-COMPARA-FIRMA-CICLO-E. EXIT.
055600
055700      ******************************************************************
055800      *     3B. DETECCION DE PITUFEO POR VENTANA DE 72 HORAS (R3)      *
055900      ******************************************************************
056000       600-DETECTA-PITUFEO-ENTRADA SECTION.
056100           PERFORM 601-PROCESA-FOCO-ENTRADA
056200              VARYING IDX-NODO-INI FROM 1 BY 1
056300              UNTIL IDX-NODO-INI > WKS-CONTADOR-NODOS.
056400       600-DETECTA-PITUFEO-ENTRADA-E. EXIT.
056500
056600       601-PROCESA-FOCO-ENTRADA SECTION.
056700           MOVE WKS-NODO-CUENTA (IDX-NODO-INI) TO WKS-CUENTA-FOCO
056800           MOVE 'fan_in_smurfing'              TO WKS-ETIQUETA-PITUFEO
056900           PERFORM 610-CONSTRUYE-SUBLISTA-ENTRADA
057000           IF WKS-NUM-SUBLISTA > 0
057100              PERFORM 625-ORDENA-SUBLISTA
057200              PERFORM 630-VENTANA-DESLIZANTE
057300           END-IF.
057400       601-PROCESA-FOCO-ENTRADA-E. EXIT.
057500
057600       610-CONSTRUYE-SUBLISTA-ENTRADA SECTION.
057700           MOVE 0 TO WKS-NUM-SUBLISTA
057800           PERFORM 611-COPIA-SI-BENEFICIARIO
057900              VARYING IDX-TRANS FROM 1 BY 1
058000              UNTIL IDX-TRANS > WKS-CONTADOR-TRANS.
058100       610-CONSTRUYE-SUBLISTA-ENTRADA-E. EXIT.
058200
058300       611-COPIA-SI-BENEFICIARIO SECTION.
058400           IF WKS-TRANS-BENEFICIARIO (IDX-TRANS) = WKS-CUENTA-FOCO
058500              IF WKS-NUM-SUBLISTA < 500
058600                 ADD 1 TO WKS-NUM-SUBLISTA
058700                 MOVE WKS-TRANS-ORDENANTE (IDX-TRANS)
058800                      TO SUB-PARTNER (WKS-NUM-SUBLISTA)
058900                 MOVE WKS-TRANS-EPOCA (IDX-TRANS)
059000                      TO SUB-EPOCA   (WKS-NUM-SUBLISTA)
059100              END-IF
059200           END-IF.
059300       611-COPIA-SI-BENEFICIARIO-E. EXIT.
059400
059500       650-DETECTA-PITUFEO-SALIDA SECTION.
059600           PERFORM 651-PROCESA-FOCO-SALIDA
059700              VARYING IDX-NODO-INI FROM 1 BY 1
059800              UNTIL IDX-NODO-INI > WKS-CONTADOR-NODOS.
059900       650-DETECTA-PITUFEO-SALIDA-E. EXIT.
060000
060100       651-PROCESA-FOCO-SALIDA SECTION.
060200           MOVE WKS-NODO-CUENTA (IDX-NODO-INI) TO WKS-CUENTA-FOCO
060300           MOVE 'fan_out_smurfing'             TO WKS-ETIQUETA-PITUFEO
060400           PERFORM 660-CONSTRUYE-SUBLISTA-SALIDA
060500           IF WKS-NUM-SUBLISTA > 0
060600              PERFORM 625-ORDENA-SUBLISTA
060700              PERFORM 630-VENTANA-DESLIZANTE
060800           END-IF.
060900       651-PROCESA-FOCO-SALIDA-E. EXIT.
061000
061100       660-CONSTRUYE-SUBLISTA-SALIDA SECTION.
061200           MOVE 0 TO WKS-NUM-SUBLISTA
061300           PERFORM 661-COPIA-SI-ORDENANTE
061400              VARYING IDX-TRANS FROM 1 BY 1
061500              UNTIL IDX-TRANS > WKS-CONTADOR-TRANS.
061600       660-CONSTRUYE-SUBLISTA-SALIDA-E. EXIT.
061700
061800       661-COPIA-SI-ORDENANTE SECTION.
061900           IF WKS-TRANS-ORDENANTE (IDX-TRANS) = WKS-CUENTA-FOCO
062000              IF WKS-NUM-SUBLISTA < 500
062100                 ADD 1 TO WKS-NUM-SUBLISTA
062200                 MOVE WKS-TRANS-BENEFICIARIO (IDX-TRANS)
062300                      TO SUB-PARTNER (WKS-NUM-SUBLISTA)
062400                 MOVE WKS-TRANS-EPOCA (IDX-TRANS)
062500                      TO SUB-EPOCA   (WKS-NUM-SUBLISTA)
062600              END-IF
062700           END-IF.
062800       661-COPIA-SI-ORDENANTE-E. EXIT.
062900
063000      ******************************************************************
063100      *   ORDENA LA SUBLISTA ORDENANTE/BENEFICIARIO POR SEGUNDO-EPOCA  *
063200      ******************************************************************
063300       625-ORDENA-SUBLISTA SECTION.
063400           PERFORM 626-PASADA-BURBUJA-SUB
063500              VARYING WKS-PASADA-SUB FROM 1 BY 1
063600              UNTIL WKS-PASADA-SUB >= WKS-NUM-SUBLISTA.
063700       625-ORDENA-SUBLISTA-E. EXIT.
063800
063900       626-PASADA-BURBUJA-SUB SECTION.
064000           PERFORM 627-COMPARA-Y-CAMBIA-SUB
064100              VARYING WKS-J-SUB FROM 1 BY 1
064200              UNTIL WKS-J-SUB > (WKS-NUM-SUBLISTA - WKS-PASADA-SUB).
064300       626-PASADA-BURBUJA-SUB-E. EXIT.
064400
064500       627-COMPARA-Y-CAMBIA-SUB SECTION.
064600           IF SUB-EPOCA (WKS-J-SUB) > SUB-EPOCA (WKS-J-SUB + 1)
064700              MOVE SUB-PARTNER (WKS-J-SUB)     TO WKS-TEMP-PARTNER
064800              MOVE SUB-EPOCA   (WKS-J-SUB)     TO WKS-TEMP-EPOCA
064900              MOVE SUB-PARTNER (WKS-J-SUB + 1) TO SUB-PARTNER (WKS-J-SUB)
065000              MOVE SUB-EPOCA   (WKS-J-SUB + 1) TO SUB-EPOCA   (WKS-J-SUB)
065100              MOVE WKS-TEMP-PARTNER            TO SUB-PARTNER (WKS-J-SUB+1)
065200              MOVE WKS-TEMP-EPOCA              TO SUB-EPOCA   (WKS-J-SUB+1)
065300           END-IF.
065400       627-COMPARA-Y-CAMBIA-SUB-E. EXIT.
065500
065600      ******************************************************************
065700      *   VENTANA DESLIZANTE DE DOS PUNTEROS SOBRE LA SUBLISTA (R3)    *
065800      ******************************************************************
065900       630-VENTANA-DESLIZANTE SECTION.
066000           MOVE 1 TO WKS-PTR-IZQ
066100           PERFORM 631-EVALUA-UNA-VENTANA
066200              VARYING WKS-PTR-DER FROM 1 BY 1
066300              UNTIL WKS-PTR-DER > WKS-NUM-SUBLISTA.
066400       630-VENTANA-DESLIZANTE-E. EXIT.
066500
066600       631-EVALUA-UNA-VENTANA SECTION.
066700           PERFORM 632-AVANZA-IZQUIERDA
066800              UNTIL WKS-PTR-IZQ >= WKS-PTR-DER
066900                 OR (SUB-EPOCA (WKS-PTR-DER) - SUB-EPOCA (WKS-PTR-IZQ))
067000                     NOT > 259200
067100           PERFORM 633-CUENTA-UNICOS-VENTANA
067200           IF WKS-NUM-UNICOS-VENTANA >= 10
067300              PERFORM 634-REGISTRA-PITUFEO
067400           END-IF.
067500       631-EVALUA-UNA-VENTANA-E. EXIT.
067600
067700       632-AVANZA-IZQUIERDA SECTION.
067800           ADD 1 TO WKS-PTR-IZQ.
067900       632-AVANZA-IZQUIERDA-E. EXIT.
068000
068100       633-CUENTA-UNICOS-VENTANA SECTION.
068200           MOVE 0 TO WKS-NUM-VENTANA-PART
068300           PERFORM 635-COPIA-PARTNER-VENTANA
068400              VARYING WKS-K FROM WKS-PTR-IZQ BY 1
068500              UNTIL WKS-K > WKS-PTR-DER
068600           PERFORM 638-ORDENA-VENTANA-PART
068700           PERFORM 642-CUENTA-DISTINTOS-VENTANA.
068800       633-CUENTA-UNICOS-VENTANA-E. EXIT.
068900
069000       635-COPIA-PARTNER-VENTANA SECTION.
069100           IF WKS-NUM-VENTANA-PART < 200
069200              ADD 1 TO WKS-NUM-VENTANA-PART
069300              MOVE SUB-PARTNER (WKS-K)
069400                   TO WKS-VENTANA-PART (WKS-NUM-VENTANA-PART)
069500           END-IF.
069600       635-COPIA-PARTNER-VENTANA-E. EXIT.
069700
069800       638-ORDENA-VENTANA-PART SECTION.
069900           PERFORM 639-PASADA-BURBUJA-VENT
070000              VARYING WKS-PASADA-VENT FROM 1 BY 1
070100              UNTIL WKS-PASADA-VENT >= WKS-NUM-VENTANA-PART.
070200       638-ORDENA-VENTANA-PART-E. EXIT.
070300
070400       639-PASADA-BURBUJA-VENT SECTION.
070500           PERFORM 641-COMPARA-Y-CAMBIA-VENT
070600              VARYING WKS-J-VENT FROM 1 BY 1
070700              UNTIL WKS-J-VENT > (WKS-NUM-VENTANA-PART - WKS-PASADA-VENT).
070800       639-PASADA-BURBUJA-VENT-E. EXIT.
070900
071000       641-COMPARA-Y-CAMBIA-VENT SECTION.
071100           IF WKS-VENTANA-PART (WKS-J-VENT) >
071200              WKS-VENTANA-PART (WKS-J-VENT + 1)
071300              MOVE WKS-VENTANA-PART (WKS-J-VENT)     TO WKS-TEMP-MIEM
071400              MOVE WKS-VENTANA-PART (WKS-J-VENT + 1) TO
071500                   WKS-VENTANA-PART (WKS-J-VENT)
071600              MOVE WKS-TEMP-MIEM TO WKS-VENTANA-PART (WKS-J-VENT + 1)
071700           END-IF.
071800       641-COMPARA-Y-CAMBIA-VENT-E. EXIT.
071900
072000       642-CUENTA-DISTINTOS-VENTANA SECTION.
072100           MOVE 0 TO WKS-NUM-UNICOS-VENTANA
072200           PERFORM 644-EVALUA-UNA-POSICION-VENT
072300              VARYING WKS-K2 FROM 1 BY 1
072400              UNTIL WKS-K2 > WKS-NUM-VENTANA-PART.
072500       642-CUENTA-DISTINTOS-VENTANA-E. EXIT.
072600
072700       644-EVALUA-UNA-POSICION-VENT SECTION.
072800           IF WKS-K2 = 1
072900              PERFORM 647-AGREGA-DISTINTO-VENTANA
073000           ELSE
073100              IF WKS-VENTANA-PART (WKS-K2) NOT =
073200                 WKS-VENTANA-PART (WKS-K2 - 1)
073300                 PERFORM 647-AGREGA-DISTINTO-VENTANA
073400              END-IF
073500           END-IF.
073600       644-EVALUA-UNA-POSICION-VENT-E. EXIT.
073700
073800       647-AGREGA-DISTINTO-VENTANA SECTION.
073900           IF WKS-NUM-UNICOS-VENTANA < 200
074000              ADD 1 TO WKS-NUM-UNICOS-VENTANA
074100              MOVE WKS-VENTANA-PART (WKS-K2)
074200                   TO WKS-DISTINTOS-VENTANA (WKS-NUM-UNICOS-VENTANA)
074300           END-IF.
074400       647-AGREGA-DISTINTO-VENTANA-E. EXIT.
074500
074600      ******************************************************************
074700      *              GRABACION DE UN GRUPO DE PITUFEO (R3)             *
074800      ******************************************************************
074900       634-REGISTRA-PITUFEO SECTION.
075000           MOVE WKS-CUENTA-FOCO TO WKS-MIEMBROS-TRABAJO (1)
075100           MOVE 1               TO WKS-NUM-MIEMBROS-TRABAJO
075200           PERFORM 643-AGREGA-DISTINTO-A-MIEMBROS
075300              VARYING WKS-IDX-DIST FROM 1 BY 1
075400              UNTIL WKS-IDX-DIST > WKS-NUM-UNICOS-VENTANA
075500                 OR WKS-NUM-MIEMBROS-TRABAJO >= 20
075600           PERFORM 800-ORDENA-MIEMBROS-TRABAJO
075700           PERFORM 810-CONSTRUYE-LISTA-MIEMBROS
075800           PERFORM 645-YA-EXISTE-PITUFEO
075900           IF WKS-SW-YA-EXISTE = 0
076000              ADD 1 TO WKS-CONTADOR-ANILLOS
076100              PERFORM 950-ASIGNA-ID-ANILLO
076200              MOVE 'smurfing'           TO WKAN-TIPO-PATRON
076300              MOVE WKS-ETIQUETA-PITUFEO TO WKAN-ETIQUETA-PATRON
076400              WRITE REG-WKANILLO
076500              IF FS-WKANI1 NOT = 0
076600                 DISPLAY 'ERROR AL GRABAR WKANI1: ' FS-WKANI1
076700                 MOVE  91 TO RETURN-CODE
076800                 PERFORM CIERRA-ARCHIVOS
076900                 STOP RUN
077000              END-IF
077100              ADD 1 TO WKS-CONTADOR-FIRMAS-PITUFEO
077200              MOVE WKAN-CUENTAS-MIEMBRO TO
077300                   WKS-FIRMAS-PITUFEO (WKS-CONTADOR-FIRMAS-PITUFEO)
077400           END-IF.
077500       634-REGISTRA-PITUFEO-E. EXIT.
077600
077700       643-AGREGA-DISTINTO-A-MIEMBROS SECTION.
077800           ADD 1 TO WKS-NUM-MIEMBROS-TRABAJO
077900           MOVE WKS-DISTINTOS-VENTANA (WKS-IDX-DIST)
078000                TO WKS-MIEMBROS-TRABAJO (WKS-NUM-MIEMBROS-TRABAJO).
078100       643-AGREGA-DISTINTO-A-MIEMBROS-E. EXIT.
078200
078300       645-YA-EXISTE-PITUFEO SECTION.
078400           MOVE 0 TO WKS-SW-YA-EXISTE
078500           PERFORM 646-COMPARA-FIRMA-PITUFEO
078600              VARYING WKS-IDX-FIRMA FROM 1 BY 1
078700              UNTIL WKS-IDX-FIRMA > WKS-CONTADOR-FIRMAS-PITUFEO
078800                 OR WKS-SW-YA-EXISTE = 1.
078900       645-YA-EXISTE-PITUFEO-E. EXIT.
079000
079100       646-COMPARA-FIRMA-PITUFEO SECTION.
079200           IF WKS-FIRMAS-PITUFEO (WKS-IDX-FIRMA) = WKAN-CUENTAS-MIEMBRO
079300              MOVE 1 TO WKS-SW-YA-EXISTE
079400           END-IF.
079500       646-COMPARA-FIRMA-PITUFEO-E. EXIT.
079600
079700      ******************************************************************
079800      *     3C. DETECCION DE CADENA FANTASMA DE 3 A 5 SALTOS (R4)      *
079900      ******************************************************************
080000       700-DETECTA-CADENA-FANTASMA SECTION.
080100           MOVE 2 TO WKS-MODO-DFS
080200           PERFORM 701-DFS-UN-NODO-CADENA
080300              VARYING IDX-NODO-INI FROM 1 BY 1
080400              UNTIL IDX-NODO-INI > WKS-CONTADOR-NODOS.
080500       700-DETECTA-CADENA-FANTASMA-E. EXIT.
080600
080700       701-DFS-UN-NODO-CADENA SECTION.
080800           IF WKS-NODO-GRADO-SALIDA (IDX-NODO-INI) > 0
080900              MOVE 1 TO WKS-NIVEL
081000              MOVE WKS-NODO-CUENTA (IDX-NODO-INI) TO PILA-CUENTA (1)
081100              MOVE 1                              TO PILA-SIG-ARISTA (1)
081200              PERFORM 520-DFS-AVANZA UNTIL WKS-NIVEL = 0
081300           END-IF.
081400       701-DFS-UN-NODO-CADENA-E. EXIT.
081500
081600      ******************************************************************
081700      *   EVALUA SI LA RAMA ACTUAL DE LA PILA (TRAS EL ULTIMO PUSH)    *
081800      *   CALIFICA COMO CADENA FANTASMA DE 3 A 5 SALTOS (R4)           *
081900      ******************************************************************
082000       740-REGISTRA-CADENA-SI-CALIFICA SECTION.
082100           IF WKS-NIVEL >= 4 AND WKS-NIVEL <= 6
082200              PERFORM 741-VERIFICA-INTERMEDIOS
082300              IF WKS-SW-CALIFICA = 1
082400                 MOVE WKS-NIVEL TO WKS-NUM-MIEMBROS-TRABAJO
082500                 PERFORM 541-COPIA-MIEMBRO-CICLO
082600                    VARYING WKS-IDX-COPIA FROM 1 BY 1
082700                    UNTIL WKS-IDX-COPIA > WKS-NIVEL
082800                 PERFORM 800-ORDENA-MIEMBROS-TRABAJO
082900                 PERFORM 810-CONSTRUYE-LISTA-MIEMBROS
083000                 PERFORM 745-YA-EXISTE-CADENA
083100                 IF WKS-SW-YA-EXISTE = 0
083200                    ADD 1 TO WKS-CONTADOR-ANILLOS
083300                    PERFORM 950-ASIGNA-ID-ANILLO
083400                    MOVE 'layered_shell'       TO WKAN-TIPO-PATRON
083500                    MOVE 'layered_shell_chain' TO WKAN-ETIQUETA-PATRON
083600                    WRITE REG-WKANILLO
083700                    IF FS-WKANI1 NOT = 0
083800                       DISPLAY 'ERROR AL GRABAR WKANI1: ' FS-WKANI1
083900                       MOVE  91 TO RETURN-CODE
084000                       PERFORM CIERRA-ARCHIVOS
084100                       STOP RUN
084200                    END-IF
084300                    ADD 1 TO WKS-CONTADOR-FIRMAS-CADENA
084400                    MOVE WKAN-CUENTAS-MIEMBRO TO
084500                         WKS-FIRMAS-CADENA (WKS-CONTADOR-FIRMAS-CADENA)
084600                 END-IF
084700              END-IF
084800           END-IF.
084900       740-REGISTRA-CADENA-SI-CALIFICA-E. EXIT.
085000
085100       741-VERIFICA-INTERMEDIOS SECTION.
085200           MOVE 1 TO WKS-SW-CALIFICA
085300           PERFORM 742-VERIFICA-UN-INTERMEDIO
085400              VARYING WKS-IDX-INTER FROM 2 BY 1
085500              UNTIL WKS-IDX-INTER > (WKS-NIVEL - 1)
085600                 OR WKS-SW-CALIFICA = 0.
085700       741-VERIFICA-INTERMEDIOS-E. EXIT.
085800
085900       742-VERIFICA-UN-INTERMEDIO SECTION.
086000           MOVE PILA-CUENTA (WKS-IDX-INTER) TO WKS-CANDIDATO
086100           PERFORM 743-BUSCA-GRADO-NODO
086200           IF WKS-GRADO-HALLADO > 3
086300              MOVE 0 TO WKS-SW-CALIFICA
086400           END-IF.
086500       742-VERIFICA-UN-INTERMEDIO-E. EXIT.
086600
086700       743-BUSCA-GRADO-NODO SECTION.
086800           MOVE 0 TO WKS-GRADO-HALLADO
086900           SET IDX-NODO-INI2 TO 1
087000           SEARCH WKS-NODO
087100              VARYING IDX-NODO-INI2
087200              AT END
087300                 CONTINUE
087400              WHEN WKS-NODO-CUENTA (IDX-NODO-INI2) = WKS-CANDIDATO
087500                 MOVE WKS-NODO-GRADO-TOTAL (IDX-NODO-INI2)
087600                      TO WKS-GRADO-HALLADO
087700           END-SEARCH.
087800       743-BUSCA-GRADO-NODO-E. EXIT.
087900
088000       745-YA-EXISTE-CADENA SECTION.
088100           MOVE 0 TO WKS-SW-YA-EXISTE
088200           PERFORM 746-COMPARA-FIRMA-CADENA
088300              VARYING WKS-IDX-FIRMA FROM 1 BY 1
088400              UNTIL WKS-IDX-FIRMA > WKS-CONTADOR-FIRMAS-CADENA
088500                 OR WKS-SW-YA-EXISTE = 1.
088600       745-YA-EXISTE-CADENA-E. EXIT.
088700
088800       746-COMPARA-FIRMA-CADENA SECTION.
088900           IF WKS-FIRMAS-CADENA (WKS-IDX-FIRMA) = WKAN-CUENTAS-MIEMBRO
089000              MOVE 1 TO WKS-SW-YA-EXISTE
089100           END-IF.
089200       746-COMPARA-FIRMA-CADENA-E. EXIT.
089300
089400      ******************************************************************
089500      *      UTILIDADES COMUNES: ORDENAR Y ARMAR LISTA DE MIEMBROS     *
089600      ******************************************************************
089700       800-ORDENA-MIEMBROS-TRABAJO SECTION.
089800           PERFORM 801-PASADA-BURBUJA-MIEM
089900              VARYING WKS-PASADA-MIEM FROM 1 BY 1
090000              UNTIL WKS-PASADA-MIEM >= WKS-NUM-MIEMBROS-TRABAJO.
090100       800-ORDENA-MIEMBROS-TRABAJO-E. EXIT.
090200
090300       801-PASADA-BURBUJA-MIEM SECTION.
090400           PERFORM 802-COMPARA-Y-CAMBIA-MIEM
090500              VARYING WKS-J-MIEM FROM 1 BY 1
090600              UNTIL WKS-J-MIEM > (WKS-NUM-MIEMBROS-TRABAJO - WKS-PASADA-MIEM).
090700       801-PASADA-BURBUJA-MIEM-E. EXIT.
090800
090900       802-COMPARA-Y-CAMBIA-MIEM SECTION.
091000           IF WKS-MIEMBROS-TRABAJO (WKS-J-MIEM) >
091100              WKS-MIEMBROS-TRABAJO (WKS-J-MIEM + 1)
091200              MOVE WKS-MIEMBROS-TRABAJO (WKS-J-MIEM)     TO WKS-TEMP-MIEM
091300              MOVE WKS-MIEMBROS-TRABAJO (WKS-J-MIEM + 1) TO
091400                   WKS-MIEMBROS-TRABAJO (WKS-J-MIEM)
091500              MOVE WKS-TEMP-MIEM TO WKS-MIEMBROS-TRABAJO (WKS-J-MIEM + 1)
091600           END-IF.
091700       802-COMPARA-Y-CAMBIA-MIEM-E. EXIT.
091800
091900       810-CONSTRUYE-LISTA-MIEMBROS SECTION.
092000           MOVE SPACES TO WKAN-CUENTAS-MIEMBRO
092100           MOVE 1      TO WKS-PTR-STRING
092200           MOVE WKS-NUM-MIEMBROS-TRABAJO TO WKAN-NUM-MIEMBROS
092300           PERFORM 811-CONCATENA-UN-MIEMBRO
092400              VARYING WKS-IDX-CONCAT FROM 1 BY 1
092500              UNTIL WKS-IDX-CONCAT > WKS-NUM-MIEMBROS-TRABAJO.
092600       810-CONSTRUYE-LISTA-MIEMBROS-E. EXIT.
092700
092800       811-CONCATENA-UN-MIEMBRO SECTION.
092900           MOVE WKS-MIEMBROS-TRABAJO (WKS-IDX-CONCAT) TO WKS-CUENTA-TRIM
093000           PERFORM 812-CALCULA-LONGITUD-TRIM
093100           IF WKS-IDX-CONCAT > 1
093200              STRING ',' DELIMITED SIZE
093300                     INTO WKAN-CUENTAS-MIEMBRO
093400                     WITH POINTER WKS-PTR-STRING
093500           END-IF
093600           STRING WKS-CUENTA-TRIM (1:WKS-LONGITUD-TRIM) DELIMITED SIZE
093700                  INTO WKAN-CUENTAS-MIEMBRO
093800                  WITH POINTER WKS-PTR-STRING.
093900       811-CONCATENA-UN-MIEMBRO-E. EXIT.
094000
094100       812-CALCULA-LONGITUD-TRIM SECTION.
094200           MOVE 12 TO WKS-LONGITUD-TRIM
094300           PERFORM 813-REDUCE-LONGITUD
094400              UNTIL WKS-LONGITUD-TRIM = 1
094500                 OR WKS-CUENTA-TRIM (WKS-LONGITUD-TRIM:1) NOT = SPACE.
094600       812-CALCULA-LONGITUD-TRIM-E. EXIT.
094700
094800       813-REDUCE-LONGITUD SECTION.
094900           SUBTRACT 1 FROM WKS-LONGITUD-TRIM.
095000       813-REDUCE-LONGITUD-E. EXIT.
095100
095200       950-ASIGNA-ID-ANILLO SECTION.
095300           MOVE WKS-CONTADOR-ANILLOS TO WKS-EDITA-3DIG
095400           STRING 'RING_' WKS-EDITA-3DIG DELIMITED SIZE
095500                  INTO WKAN-ID-ANILLO.
095600       950-ASIGNA-ID-ANILLO-E. EXIT.
095700
095800       ESTADISTICAS SECTION.
095900           DISPLAY '******************************************'
096000           MOVE    WKS-CONTADOR-NODOS    TO   WKS-MASCARA
096100           DISPLAY 'CUENTAS ANALIZADAS:               ' WKS-MASCARA
096200           MOVE    WKS-CG-CICLOS         TO   WKS-MASCARA
096300           DISPLAY 'ANILLOS POR CICLO:                ' WKS-MASCARA
096400           MOVE    WKS-CG-PITUFEO        TO   WKS-MASCARA
096500           DISPLAY 'ANILLOS POR PITUFEO:               ' WKS-MASCARA
096600           MOVE    WKS-CG-CADENA         TO   WKS-MASCARA
096700           DISPLAY 'ANILLOS POR CADENA FANTASMA:       ' WKS-MASCARA
096800           MOVE    WKS-CONTADOR-ANILLOS  TO   WKS-MASCARA
096900           DISPLAY 'TOTAL DE ANILLOS GRABADOS A WKANI1: ' WKS-MASCARA
097000           DISPLAY '******************************************'.
097100       ESTADISTICAS-E. EXIT.
097200
097300       CIERRA-ARCHIVOS SECTION.
097400           CLOSE WKACCT WKARIS WKTRAN WKANI1.
097500       CIERRA-ARCHIVOS-E. EXIT.
