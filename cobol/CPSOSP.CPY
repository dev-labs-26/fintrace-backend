000100      ******************************************************************
000200      * COPY       : CPSOSP                                           *
000300      * APLICACION : PREVENCION DE LAVADO DE ACTIVOS (PLD)             *
000400      * DESCRIPCION: LAYOUT DEL ARCHIVO DE SALIDA SUSPOUT (EXTRACTO    *
000500      *            : MAQUINA DE CUENTAS SOSPECHOSAS). REGISTRO FIJO   *
000600      *            : DE 144 POSICIONES.                                *
000700      * HISTORIAL  :                                                   *
000800      * 04/02/2024 PEDR TK-41190 VERSION INICIAL DEL LAYOUT.           *
000900      ******************************************************************
001000       01  REG-SUSPOUT.
001100           05  SOSP-CUENTA               PIC X(12).
001200           05  SOSP-PUNTAJE-SOSPECHA     PIC 9(3)V9.
001300           05  SOSP-PATRONES-DETECTADOS  PIC X(120).
001400           05  SOSP-ID-ANILLO            PIC X(08).
