000100      ******************************************************************
000200      * COPY       : CPRPTL                                           *
000300      * APLICACION : PREVENCION DE LAVADO DE ACTIVOS (PLD)             *
000400      * DESCRIPCION: LAYOUT DE LA LINEA DE IMPRESION RPTOUT (132 COL). *
000500      *            : EL AREA BASE SE REDEFINE SEGUN LA SECCION DEL     *
000600      *            : REPORTE QUE SE ESTE ESCRIBIENDO (CUENTAS, ANILLOS *
000700      *            : O RESUMEN), IGUAL QUE LAS AREAS DE DETALLE Y      *
000800      *            : ENCABEZADO DE 858-REPORT.                         *
000900      * HISTORIAL  :                                                   *
001000      * 04/02/2024 PEDR TK-41190 VERSION INICIAL DEL LAYOUT.           *
001100      ******************************************************************
001200       01  REG-RPTOUT                    PIC X(132).
001300
001400       01  LINEA-TITULO REDEFINES REG-RPTOUT.
001500           05  LTIT-TEXTO                PIC X(132).
001600
001700       01  LINEA-CUENTA REDEFINES REG-RPTOUT.
001800           05  LCTA-CUENTA               PIC X(12).
001900           05  FILLER                    PIC X(03).
002000           05  LCTA-PUNTAJE              PIC ZZ9.9.
002100           05  FILLER                    PIC X(03).
002200           05  LCTA-ID-ANILLO            PIC X(08).
002300           05  FILLER                    PIC X(03).
002400           05  LCTA-PATRONES             PIC X(98).
002500
002600       01  LINEA-ANILLO REDEFINES REG-RPTOUT.
002700           05  LANI-ID-ANILLO            PIC X(08).
002800           05  FILLER                    PIC X(03).
002900           05  LANI-TIPO-PATRON          PIC X(14).
003000           05  FILLER                    PIC X(03).
003100           05  LANI-PUNTAJE              PIC ZZ9.9.
003200           05  FILLER                    PIC X(03).
003300           05  LANI-NUM-MIEMBROS         PIC ZZZ9.
003400           05  FILLER                    PIC X(03).
003500           05  LANI-CUENTAS-MIEMBRO      PIC X(89).
003600
003700       01  LINEA-RESUMEN REDEFINES REG-RPTOUT.
003800           05  LRES-ETIQUETA             PIC X(40).
003900           05  FILLER                    PIC X(03).
004000           05  LRES-VALOR                PIC ZZZ,ZZ9.
004100           05  FILLER                    PIC X(82).
