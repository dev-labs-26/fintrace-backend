000100      ******************************************************************
000200      * FECHA       : 11/02/1988                                       *
000300      * PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400      * APLICACION  : PREVENCION DE LAVADO DE ACTIVOS (PLD)            *
000500      * PROGRAMA    : PLPC1C04                                         *
000600      * TIPO        : BATCH                                            *
000700      * DESCRIPCION : MOTOR DE CALIFICACION. TOMA LOS ANILLOS CRUDOS   *
000800      *             : DE WKANI1 Y LES APLICA LAS SENALES R5-R8 PARA     *
000900      *             : OBTENER EL PUNTAJE DE SOSPECHA FINAL DE CADA     *
001000      *             : CUENTA (WKPUNT) Y EL PUNTAJE DE RIESGO PROMEDIO   *
001100      *             : DE CADA ANILLO (WKANI2).                         *
001200      * ARCHIVOS    : WKANI1=A,WKACCT=A,WKTRAN=A,WKANI2=A,WKPUNT=A      *
001300      * ACCION (ES) : S=PUNTAJE                                        *
001400      * INSTALADO   : 20/02/1988                                        *
001500      * BPM/RATIONAL: 241191                                            *
001600      * NOMBRE      : CALIFICACION DE RIESGO DE LAVADO                 *
001700      ******************************************************************
001800      * HISTORIAL DE CAMBIOS                                           *
001900      * 11/02/1988 PEDR  TK-10241 VERSION INICIAL: LECTURA DE          *
002000      *                          EXPEDIENTES Y VALIDACION DE MONTOS    *
002100      *                          CONTRA TABLA DE LIMITES.               *
002200      * 05/07/1992 SGTZ  TK-11510 SE AGREGA RUTINA PROPIA DE RAIZ      *
002300      *                          CUADRADA (900-RAIZ-CUADRADA) PARA EL  *
002400      *                          CALCULO DE DESVIACION, YA QUE EL      *
002500      *                          COMPILADOR DE LA EPOCA NO TRAE        *
002600      *                          FUNCTION.                              *
002700      * 02/09/1998 PEDR  TK-Y2K00 REVISION Y2K: LOS CALCULOS DE        *
002800      *                          VENTANA USAN SEGUNDO-EPOCA DE 12       *
002900      *                          POSICIONES, NO HAY RIESGO DE SIGLO.    *
003000      * 07/02/2024 PEDR  TK-41195 SE REESCRIBE PARA EL PROYECTO DE     *
003100      *                          PREVENCION DE LAVADO (PLD): CARGA DE  *
003200      *                          ANILLOS Y CUENTAS, PUNTAJE BASE POR    *
003300      *                          ANILLO (R5).                           *
003400      * 19/02/2024 PEDR  TK-41196 SE AGREGA RAFAGA DE VELOCIDAD (R6)   *
003500      *                          POR VENTANA DE 24 HORAS.              *
003600      * 24/02/2024 PEDR  TK-41197 SE AGREGA ANOMALIA DE CENTRALIDAD    *
003700      *                          (R7) POR RANGO DE GRADO DE ENTRADA.   *
003800      * 01/03/2024 PEDR  TK-41198 SE AGREGA HEURISTICA DE COMERCIO (R8)*
003900      *                          CON RUTINA PROPIA DE RAIZ CUADRADA.   *
004000      * 09/03/2024 PEDR  TK-41199 SE AGREGA REDONDEO Y TOPE [0,100] DEL*
004100      *                          PUNTAJE FINAL (R10) ANTES DE GRABAR.  *
004200      * 21/03/2024 PEDR  TK-41206 SE AGREGA PUNTAJE DE RIESGO POR      *
004300      *                          ANILLO COMO PROMEDIO DE MIEMBROS (R9).*
004400      * 14/06/2024 JMAR  TK-41216 SE AGREGA DEPURACION DE ANILLOS POR  *
004500      *                          CONJUNTO DE MIEMBROS ENTRE DETECTORES *
004600      *                          (200-DEDUPLICA-ANILLOS), RECLASIFICAN-*
004700      *                          DO A 'hybrid' ANTES DE CALIFICAR:     *
004800      *                          AUDITORIA DETECTO QUE UNA CUENTA       *
004900      *                          ATRAPADA POR DOS TIPOS DE DETECTOR    *
005000      *                          SUMABA DOS VECES EL PUNTAJE. SE RETIRA*
005100      *                          LA DEPURACION EQUIVALENTE DE PLRP1C05 *
005200      *                          (ERA TK-41208, VER TK-41216 ALLA).    *
005300      ******************************************************************
005400       IDENTIFICATION DIVISION.
005500       PROGRAM-ID. PLPC1C04.
005600       AUTHOR. ERICK RAMIREZ PEDR.
005700       INSTALLATION. PLD-LAVADO.
005800       DATE-WRITTEN. 11/02/1988.
005900       DATE-COMPILED.
006000       SECURITY. CONFIDENCIAL - USO INTERNO.
006100       ENVIRONMENT DIVISION.
006200       CONFIGURATION SECTION.
006300       SPECIAL-NAMES.
006400           C01 IS TOP-OF-FORM.
006500       INPUT-OUTPUT SECTION.
006600       FILE-CONTROL.
006700           SELECT WKANI1  ASSIGN   TO WKANI1
006800                  ORGANIZATION     IS SEQUENTIAL
006900                  FILE STATUS      IS FS-WKANI1.
007000
007100           SELECT WKACCT  ASSIGN   TO WKACCT
007200                  ORGANIZATION     IS SEQUENTIAL
007300                  FILE STATUS      IS FS-WKACCT.
007400
007500           SELECT WKTRAN  ASSIGN   TO WKTRAN
007600                  ORGANIZATION     IS SEQUENTIAL
007700                  FILE STATUS      IS FS-WKTRAN.
007800
007900           SELECT WKANI2  ASSIGN   TO WKANI2
008000                  ORGANIZATION     IS SEQUENTIAL
008100                  FILE STATUS      IS FS-WKANI2.
008200
008300           SELECT WKPUNT  ASSIGN   TO WKPUNT
008400                  ORGANIZATION     IS SEQUENTIAL
008500                  FILE STATUS      IS FS-WKPUNT.
008600
008700       DATA DIVISION.
008800       FILE SECTION.
008900       FD  WKANI1
009000           LABEL RECORDS STANDARD.
009100           COPY CPWKAN.
009200
009300       FD  WKACCT
009400           LABEL RECORDS STANDARD.
009500           COPY CPWKCT.
009600
009700       FD  WKTRAN
009800           LABEL RECORDS STANDARD.
009900           COPY CPWKTR.
010000
010100       FD  WKANI2
010200           LABEL RECORDS STANDARD.
010300           COPY CPWKA2.
010400
010500       FD  WKPUNT
010600           LABEL RECORDS STANDARD.
010700           COPY CPWKPU.
010800
010900       WORKING-STORAGE SECTION.
011000      ******************************************************************
011100      *           RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS         *
011200      ******************************************************************
011300       01 WKS-FS-STATUS.
011400          02 FS-WKANI1              PIC 9(02) VALUE ZEROES.
011500          02 FSE-WKANI1.
011600             04 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011700             04 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011800             04 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011900          02 FS-WKACCT              PIC 9(02) VALUE ZEROES.
012000          02 FSE-WKACCT.
012100             04 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012200             04 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012300             04 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012400          02 FS-WKTRAN              PIC 9(02) VALUE ZEROES.
012500          02 FSE-WKTRAN.
012600             04 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012700             04 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012800             04 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012900          02 FS-WKANI2              PIC 9(02) VALUE ZEROES.
013000          02 FSE-WKANI2.
013100             04 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013200             04 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013300             04 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013400          02 FS-WKPUNT              PIC 9(02) VALUE ZEROES.
013500          02 FSE-WKPUNT.
013600             04 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013700             04 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013800             04 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013900          02 PROGRAMA               PIC X(08) VALUE 'PLPC1C04'.
014000          02 ARCHIVO                PIC X(08) VALUE SPACES.
014100          02 ACCION                 PIC X(10) VALUE SPACES.
014200          02 LLAVE                  PIC X(32) VALUE SPACES.
014300      ******************************************************************
014400      *          TABLA DE ANILLOS CARGADA DE WKANI1                    *
014500      ******************************************************************
014600       01  WKS-TABLA-ANILLOS.
014700           02 WKS-AN OCCURS 2000 TIMES INDEXED BY IDX-AN.
014800              04 WKS-AN-ID-ANILLO       PIC X(08).
014900              04 WKS-AN-TIPO-PATRON     PIC X(14).
015000              04 WKS-AN-NUM-MIEMBROS    PIC 9(4)  COMP.
015100              04 WKS-AN-ETIQUETA        PIC X(30).
015200              04 WKS-AN-MIEMBROS        PIC X(240).
015300              04 WKS-AN-PUNTAJE-RIESGO  PIC 9(3)V9 COMP.
015400             04 WKS-AN-SW-DUPLICADO    PIC 9(1).
015500       01  WKS-CONTADOR-ANILLOS         PIC 9(4) COMP VALUE 0.
015600       01  WKS-CONTADOR-ANILLOS-UNICOS  PIC 9(4) COMP VALUE 0.
015700      ******************************************************************
015800      *      FIRMAS DE MIEMBROS YA VISTAS (DEPURACION CRUZADA R5/R9)   *
015900      ******************************************************************
016000       01  WKS-TABLA-FIRMAS.
016100           02 WKS-FIRMA OCCURS 2000 TIMES INDEXED BY IDX-FIRMA.
016200              04 WKS-FIRMA-TEXTO        PIC X(240).
016300              04 WKS-FIRMA-POS-ANILLO   PIC 9(4) COMP.
016400       01  WKS-CONTADOR-FIRMAS          PIC 9(4) COMP VALUE 0.
016500       01  WKS-SW-FIRMA-HALLADA         PIC 9(1) VALUE 0.
016600       01  WKS-POS-FIRMA-HALLADA        PIC 9(4) COMP VALUE 0.
016700      ******************************************************************
016800      *          TABLA DE CUENTAS Y PUNTAJE DE SOSPECHA EN CURSO       *
016900      ******************************************************************
017000       01  WKS-TABLA-CUENTAS.
017100           02 WKS-CT OCCURS 5000 TIMES INDEXED BY IDX-CT.
017200              04 WKS-CT-CUENTA           PIC X(12).
017300              04 WKS-CT-GRADO-ENTRADA    PIC 9(5) COMP.
017400              04 WKS-CT-GRADO-SALIDA     PIC 9(5) COMP.
017500              04 WKS-CT-PUNTAJE-CRUDO    PIC S9(5)V9 COMP.
017600              04 WKS-CT-PUNTAJE-FINAL    PIC 9(3)V9 COMP.
017700              04 WKS-CT-SW-TIENE-PUNT    PIC 9(1).
017800              04 WKS-CT-SW-VELOCIDAD     PIC 9(1).
017900              04 WKS-CT-SW-CENTRALIDAD   PIC 9(1).
018000              04 WKS-CT-SW-COMERCIO      PIC 9(1).
018100              04 WKS-CT-ID-ANILLO-1RO    PIC X(08).
018200              04 WKS-CT-NUM-ETIQUETAS    PIC 9(2) COMP.
018300              04 WKS-CT-ETIQUETA OCCURS 10 TIMES PIC X(30).
018400       01  WKS-CONTADOR-CUENTAS          PIC 9(5) COMP VALUE 0.
018500      ******************************************************************
018600      *          TABLA DE TRANSACCIONES CARGADA DE WKTRAN               *
018700      ******************************************************************
018800       01  WKS-TABLA-TRANS.
018900           02 WKS-TRANS OCCURS 5000 TIMES INDEXED BY IDX-TRANS.
019000              04 WKS-TRANS-ORDENANTE    PIC X(12).
019100              04 WKS-TRANS-BENEFICIARIO PIC X(12).
019200              04 WKS-TRANS-MONTO        PIC S9(9)V99 COMP.
019300              04 WKS-TRANS-EPOCA        PIC 9(12)     COMP.
019400       01  WKS-CONTADOR-TRANS            PIC 9(7) COMP VALUE 0.
019500       01  WKS-TRANS-TEMP.
019600           02 WKS-TT-ORDENANTE           PIC X(12).
019700           02 WKS-TT-BENEFICIARIO        PIC X(12).
019800           02 WKS-TT-MONTO               PIC S9(9)V99 COMP.
019900           02 WKS-TT-EPOCA               PIC 9(12)     COMP.
020000       01  WKS-TRANS-TEMP-R REDEFINES WKS-TRANS-TEMP.
020100           02 WKS-TT-TEXTO                PIC X(35).
020200      ******************************************************************
020300      *              LISTA DE TRABAJO PARA MIEMBROS DE UN ANILLO       *
020400      ******************************************************************
020500       01  WKS-LISTA-MIEMBROS.
020600           02 WKS-MIEMBROS-TRABAJO OCCURS 20 TIMES PIC X(12).
020700       01  WKS-NUM-MIEMBROS-TRABAJO      PIC 9(3) COMP VALUE 0.
020800       01  WKS-IDX-MIEM                   PIC 9(3) COMP VALUE 0.
020900       01  WKS-TOKEN                       PIC X(12) VALUE SPACES.
021000       01  WKS-PTR-UNSTR                    PIC 9(4) COMP VALUE 1.
021100       01  WKS-SW-FIN-TOKENS                 PIC 9(1) VALUE 0.
021200       01  WKS-CANDIDATO                      PIC X(12) VALUE SPACES.
021300       01  WKS-SW-ENCONTRO-CUENTA              PIC 9(1) VALUE 0.
021400       01  WKS-POS-CUENTA-HALLADA                PIC 9(5) COMP VALUE 0.
021500       01  WKS-ETIQUETA-CANDIDATA                 PIC X(30) VALUE SPACES.
021600       01  WKS-SW-ENCONTRO-ETIQUETA                PIC 9(1) VALUE 0.
021700       01  WKS-IDX-ETIQ                              PIC 9(2) COMP VALUE 0.
021800      ******************************************************************
021900      *              TRABAJO DE LA VENTANA DE VELOCIDAD (R6)           *
022000      ******************************************************************
022100       01  WKS-EPOCAS-TABLA.
022200           02 WKS-EPOCAS OCCURS 500 TIMES PIC 9(12) COMP.
022300       01  WKS-NUM-EPOCAS                PIC 9(4) COMP VALUE 0.
022400       01  WKS-PASADA-EPOCA               PIC 9(4) COMP VALUE 0.
022500       01  WKS-J-EPOCA                     PIC 9(4) COMP VALUE 0.
022600       01  WKS-TEMP-EPOCA                   PIC 9(12) COMP VALUE 0.
022700       01  WKS-PTR-IZQ-VEL                   PIC 9(4) COMP VALUE 1.
022800       01  WKS-PTR-DER-VEL                    PIC 9(4) COMP VALUE 0.
022900       01  WKS-SW-RAFAGA                       PIC 9(1) VALUE 0.
023000      ******************************************************************
023100      *              TRABAJO DE CENTRALIDAD (R7)                      *
023200      ******************************************************************
023300       01  WKS-GRADOS-TABLA.
023400           02 WKS-GRADOS OCCURS 5000 TIMES PIC 9(5) COMP.
023500       01  WKS-NUM-GRADOS                 PIC 9(5) COMP VALUE 0.
023600       01  WKS-PASADA-GRADO                 PIC 9(5) COMP VALUE 0.
023700       01  WKS-J-GRADO                        PIC 9(5) COMP VALUE 0.
023800       01  WKS-TEMP-GRADO                      PIC 9(5) COMP VALUE 0.
023900       01  WKS-IDX-UMBRAL                       PIC 9(5) COMP VALUE 0.
024000       01  WKS-VALOR-UMBRAL                      PIC 9(5) COMP VALUE 0.
024100      ******************************************************************
024200      *              TRABAJO DE LA HEURISTICA DE COMERCIO (R8)        *
024300      ******************************************************************
024400       01  WKS-GRUPO-TABLA.
024500           02 WKS-GRUPO OCCURS 500 TIMES.
024600              04 WKS-GRUPO-MONTO          PIC S9(9)V99 COMP.
024700              04 WKS-GRUPO-EPOCA          PIC 9(12)     COMP.
024800       01  WKS-NUM-GRUPO                   PIC 9(4) COMP VALUE 0.
024900       01  WKS-PASADA-GRUPO                  PIC 9(4) COMP VALUE 0.
025000       01  WKS-J-GRUPO                         PIC 9(4) COMP VALUE 0.
025100       01  WKS-TEMP-GRUPO-MONTO                 PIC S9(9)V99 COMP VALUE 0.
025200       01  WKS-TEMP-GRUPO-EPOCA                  PIC 9(12)     COMP VALUE 0.
025300       01  WKS-SW-ES-COMERCIO                      PIC 9(1) VALUE 0.
025400       01  WKS-LIFETIME-SEG                          PIC 9(12) COMP VALUE 0.
025500       01  WKS-SUMA-MONTO                              PIC S9(13)V99 COMP.
025600       01  WKS-SUMA-MONTO-CUAD                          PIC S9(17)V99 COMP.
025700       01  WKS-MEDIA-MONTO                               PIC S9(9)V9(4) COMP.
025800       01  WKS-VARIANZA-MONTO                             PIC S9(9)V9(4) COMP.
025900       01  WKS-CV-MONTO                                    PIC S9(5)V9(4) COMP.
026000       01  WKS-SUMA-BRECHA                                  PIC S9(15)V99 COMP.
026100       01  WKS-SUMA-BRECHA-CUAD                              PIC S9(19)V99 COMP.
026200       01  WKS-MEDIA-BRECHA                                    PIC S9(11)V9(4) COMP.
026300       01  WKS-VARIANZA-BRECHA                                  PIC S9(11)V9(4) COMP.
026400       01  WKS-CV-BRECHA                                        PIC S9(5)V9(4) COMP.
026500       01  WKS-BRECHA                                           PIC S9(12) COMP VALUE 0.
026600       01  WKS-IDX-BRECHA                                         PIC 9(4) COMP VALUE 0.
026700      ******************************************************************
026800      *         RUTINA PROPIA DE RAIZ CUADRADA (NEWTON-RAPHSON)        *
026900      *         EVITA FUNCIONES INTRINSECAS; 20 ITERACIONES FIJAS      *
027000      *         QUE CONVERGEN SOBRADAMENTE PARA LOS RANGOS DEL PLD.    *
027100      ******************************************************************
027200       01  WKS-RAIZ-X                 PIC S9(17)V9(4) COMP VALUE 0.
027300       01  WKS-RAIZ-R                 PIC S9(17)V9(4) COMP VALUE 0.
027400       01  WKS-RAIZ-ITER               PIC 9(2) COMP VALUE 0.
027500      ******************************************************************
027600      *              AUXILIARES DE CALIFICACION FINAL (R10)           *
027700      ******************************************************************
027800       01  WKS-PUNTAJE-TOPADO              PIC S9(5)V9 COMP VALUE 0.
027900       01  WKS-ETIQUETAS-TEXTO               PIC X(120) VALUE SPACES.
028000       01  WKS-PTR-ETIQ-STRING                 PIC 9(4) COMP VALUE 1.
028100       01  WKS-LONGITUD-TRIM-ETIQ                PIC 9(2) COMP VALUE 0.
028200       01  WKS-CONTADOR-CUENTAS-SOSP                PIC 9(5) COMP VALUE 0.
028300      ******************************************************************
028400      *              VARIABLES DE TRABAJO GENERALES                   *
028500      ******************************************************************
028600       01  WKS-VARIABLES-TRABAJO.
028700           02 WKS-MASCARA             PIC Z,ZZZ,ZZ9 VALUE ZEROES.
028800       01  WKS-CONTADORES-GRUPO.
028900           02 WKS-CG-ANILLOS          PIC 9(5) VALUE 0.
029000           02 WKS-CG-CUENTAS-SOSP     PIC 9(5) VALUE 0.
029100       01  WKS-CONTADORES-TEXTO REDEFINES WKS-CONTADORES-GRUPO.
029200           02 WKS-CG-TEXTO            PIC X(10).
029300      ******************************************************************
029400      *              INDICADORES DE CONTROL (RESET EN BLOQUE)          *
029500      ******************************************************************
029600       01  WKS-FLAGS.
029700           02 WKS-FIN-WKANI1          PIC 9(01) VALUE 0.
029800              88 FIN-WKANI1                     VALUE 1.
029900           02 WKS-FIN-WKACCT          PIC 9(01) VALUE 0.
030000              88 FIN-WKACCT                     VALUE 1.
030100           02 WKS-FIN-WKTRAN          PIC 9(01) VALUE 0.
030200              88 FIN-WKTRAN                     VALUE 1.
030300       01  WKS-FLAGS-R REDEFINES WKS-FLAGS.
030400           02 WKS-FLAGS-TEXTO         PIC X(03).
030500      ******************************************************************
030600       PROCEDURE DIVISION.
030700      ******************************************************************
030800      *               S E C C I O N    P R I N C I P A L
030900      ******************************************************************
031000       000-MAIN SECTION.
031100           PERFORM APERTURA-ARCHIVOS
031200           PERFORM 100-CARGA-ANILLOS
031300           PERFORM 110-CARGA-CUENTAS
031400           PERFORM 120-CARGA-TRANSACCIONES
031500           PERFORM 200-DEDUPLICA-ANILLOS
031600           PERFORM 300-ACUMULA-PUNTAJE-ANILLOS
031700           PERFORM 400-EVALUA-VELOCIDAD
031800           PERFORM 450-EVALUA-CENTRALIDAD
031900           PERFORM 500-EVALUA-COMERCIO
032000           PERFORM 600-FINALIZA-PUNTAJES
032100           PERFORM 650-PUNTAJE-ANILLOS
032200           PERFORM ESTADISTICAS
032300           PERFORM CIERRA-ARCHIVOS
032400           STOP RUN.
032500       000-MAIN-E. EXIT.
032600
032700       APERTURA-ARCHIVOS SECTION.
032800           OPEN INPUT  WKANI1
032900                INPUT  WKACCT
033000                INPUT  WKTRAN
033100                OUTPUT WKANI2
033200                OUTPUT WKPUNT
033300
033400           IF FS-WKANI1 NOT EQUAL 0 AND 97
033500              MOVE 'WKANI1' TO ARCHIVO
033600              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
033700                                    FS-WKANI1, FSE-WKANI1
033800              PERFORM CIERRA-ARCHIVOS
033900              MOVE  91 TO RETURN-CODE
034000              STOP RUN
034100           END-IF
034200
034300           IF FS-WKACCT NOT EQUAL 0 AND 97
034400              MOVE 'WKACCT' TO ARCHIVO
034500              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034600                                    FS-WKACCT, FSE-WKACCT
034700              PERFORM CIERRA-ARCHIVOS
034800              MOVE  91 TO RETURN-CODE
034900              STOP RUN
035000           END-IF
035100
035200           IF FS-WKTRAN NOT EQUAL 0 AND 97
035300              MOVE 'WKTRAN' TO ARCHIVO
035400              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
035500                                    FS-WKTRAN, FSE-WKTRAN
035600              PERFORM CIERRA-ARCHIVOS
035700              MOVE  91 TO RETURN-CODE
035800              STOP RUN
035900           END-IF
036000
036100           IF FS-WKANI2 NOT EQUAL 0 AND 97
036200              MOVE 'WKANI2' TO ARCHIVO
036300              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
036400                                    FS-WKANI2, FSE-WKANI2
036500              PERFORM CIERRA-ARCHIVOS
036600              MOVE  91 TO RETURN-CODE
036700              STOP RUN
036800           END-IF
036900
037000           IF FS-WKPUNT NOT EQUAL 0 AND 97
037100              MOVE 'WKPUNT' TO ARCHIVO
037200              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
037300                                    FS-WKPUNT, FSE-WKPUNT
037400              PERFORM CIERRA-ARCHIVOS
037500              MOVE  91 TO RETURN-CODE
037600              STOP RUN
037700           END-IF.
037800       APERTURA-ARCHIVOS-E. EXIT.
037900
038000      ******************************************************************
038100      *                 C A R G A   D E   T A B L A S                  *
038200      ******************************************************************
038300       100-CARGA-ANILLOS SECTION.
038400           PERFORM 101-LEE-UN-ANILLO UNTIL FIN-WKANI1.
038500       100-CARGA-ANILLOS-E. EXIT.
038600
038700       101-LEE-UN-ANILLO SECTION.
038800           READ WKANI1 NEXT RECORD
038900             AT END
039000                MOVE 1 TO WKS-FIN-WKANI1
039100           END-READ
039200           IF NOT FIN-WKANI1
039300              ADD 1 TO WKS-CONTADOR-ANILLOS
039400              MOVE WKAN-ID-ANILLO
039500                   TO WKS-AN-ID-ANILLO     (WKS-CONTADOR-ANILLOS)
039600              MOVE WKAN-TIPO-PATRON
039700                   TO WKS-AN-TIPO-PATRON   (WKS-CONTADOR-ANILLOS)
039800              MOVE WKAN-NUM-MIEMBROS
039900                   TO WKS-AN-NUM-MIEMBROS  (WKS-CONTADOR-ANILLOS)
040000              MOVE WKAN-ETIQUETA-PATRON
040100                   TO WKS-AN-ETIQUETA      (WKS-CONTADOR-ANILLOS)
040200              MOVE WKAN-CUENTAS-MIEMBRO
040300                   TO WKS-AN-MIEMBROS      (WKS-CONTADOR-ANILLOS)
040400              MOVE 0
040500                   TO WKS-AN-PUNTAJE-RIESGO (WKS-CONTADOR-ANILLOS)
040600              MOVE 0
040700                   TO WKS-AN-SW-DUPLICADO   (WKS-CONTADOR-ANILLOS)
040800           END-IF.
040900       101-LEE-UN-ANILLO-E. EXIT.
041000
041100       110-CARGA-CUENTAS SECTION.
041200           PERFORM 111-LEE-UNA-CUENTA UNTIL FIN-WKACCT.
041300       110-CARGA-CUENTAS-E. EXIT.
041400
041500       111-LEE-UNA-CUENTA SECTION.
041600           READ WKACCT NEXT RECORD
041700             AT END
041800                MOVE 1 TO WKS-FIN-WKACCT
041900           END-READ
042000           IF NOT FIN-WKACCT
042100              ADD 1 TO WKS-CONTADOR-CUENTAS
042200              MOVE WKCT-CUENTA
042300                   TO WKS-CT-CUENTA        (WKS-CONTADOR-CUENTAS)
042400              MOVE WKCT-GRADO-ENTRADA
042500                   TO WKS-CT-GRADO-ENTRADA (WKS-CONTADOR-CUENTAS)
042600              MOVE WKCT-GRADO-SALIDA
042700                   TO WKS-CT-GRADO-SALIDA  (WKS-CONTADOR-CUENTAS)
042800              MOVE 0  TO WKS-CT-PUNTAJE-CRUDO (WKS-CONTADOR-CUENTAS)
042900              MOVE 0  TO WKS-CT-PUNTAJE-FINAL (WKS-CONTADOR-CUENTAS)
043000              MOVE 0  TO WKS-CT-SW-TIENE-PUNT (WKS-CONTADOR-CUENTAS)
043100              MOVE 0  TO WKS-CT-SW-VELOCIDAD  (WKS-CONTADOR-CUENTAS)
043200              MOVE 0  TO WKS-CT-SW-CENTRALIDAD(WKS-CONTADOR-CUENTAS)
043300              MOVE 0  TO WKS-CT-SW-COMERCIO   (WKS-CONTADOR-CUENTAS)
043400              MOVE SPACES TO WKS-CT-ID-ANILLO-1RO (WKS-CONTADOR-CUENTAS)
043500              MOVE 0  TO WKS-CT-NUM-ETIQUETAS (WKS-CONTADOR-CUENTAS)
043600           END-IF.
043700       111-LEE-UNA-CUENTA-E. EXIT.
043800
043900       120-CARGA-TRANSACCIONES SECTION.
044000           PERFORM 121-LEE-UNA-TRANSACCION UNTIL FIN-WKTRAN.
044100       120-CARGA-TRANSACCIONES-E. EXIT.
044200
044300       121-LEE-UNA-TRANSACCION SECTION.
044400           READ WKTRAN NEXT RECORD
044500             AT END
044600                MOVE 1 TO WKS-FIN-WKTRAN
044700           END-READ
044800           IF NOT FIN-WKTRAN
044900              ADD 1 TO WKS-CONTADOR-TRANS
045000              MOVE WKTR-CUENTA-ORDENANTE
045100                   TO WKS-TRANS-ORDENANTE    (WKS-CONTADOR-TRANS)
045200              MOVE WKTR-CUENTA-BENEFICIARIO
045300                   TO WKS-TRANS-BENEFICIARIO (WKS-CONTADOR-TRANS)
045400              MOVE WKTR-MONTO
045500                   TO WKS-TRANS-MONTO        (WKS-CONTADOR-TRANS)
045600              MOVE WKTR-SEGUNDO-EPOCA
045700                   TO WKS-TRANS-EPOCA        (WKS-CONTADOR-TRANS)
045800           END-IF.
045900       121-LEE-UNA-TRANSACCION-E. EXIT.
046000
046100      ******************************************************************
046200      *     PUNTAJE BASE POR PERTENENCIA A ANILLO (R5)                 *
046300      ******************************************************************
046400      *     DEPURACION CRUZADA DE ANILLOS POR CONJUNTO DE MIEMBROS.    *
046500      *     SI EL MISMO CONJUNTO YA FUE VISTO BAJO OTRO TIPO DE        *
046600      *     PATRON, EL ANILLO ORIGINAL SE RECLASIFICA 'hybrid' (R5) Y  *
046700      *     EL ANILLO REPETIDO SE MARCA PARA NO CALIFICARSE NI         *
046800      *     GRABARSE EN WKANI2 (GANA LA PRIMERA OCURRENCIA). DEBE      *
046900      *     CORRER ANTES DE ACUMULAR PUNTAJE: SI NO, UNA CUENTA        *
047000      *     CAPTADA POR DOS TIPOS DE DETECTOR SUMA DOS DELTAS EN VEZ   *
047100      *     DEL TOPE UNICO DE 'hybrid' QUE EXIGE LA REGLA R5.          *
047200      ******************************************************************
047300       200-DEDUPLICA-ANILLOS SECTION.
047400           PERFORM 210-DEPURA-UN-ANILLO
047500              VARYING IDX-AN FROM 1 BY 1
047600              UNTIL IDX-AN > WKS-CONTADOR-ANILLOS.
047700       200-DEDUPLICA-ANILLOS-E. EXIT.
047800
047900       210-DEPURA-UN-ANILLO SECTION.
048000           MOVE 0 TO WKS-SW-FIRMA-HALLADA
048100           PERFORM 220-BUSCA-FIRMA
048200              VARYING IDX-FIRMA FROM 1 BY 1
048300              UNTIL IDX-FIRMA > WKS-CONTADOR-FIRMAS
048400                 OR WKS-SW-FIRMA-HALLADA = 1
048500           IF WKS-SW-FIRMA-HALLADA = 1
048600              MOVE 1 TO WKS-AN-SW-DUPLICADO (IDX-AN)
048700              IF WKS-AN-TIPO-PATRON (WKS-POS-FIRMA-HALLADA) NOT =
048800                 WKS-AN-TIPO-PATRON (IDX-AN)
048900                 MOVE 'hybrid' TO
049000                      WKS-AN-TIPO-PATRON (WKS-POS-FIRMA-HALLADA)
049100              END-IF
049200           ELSE
049300              ADD 1 TO WKS-CONTADOR-ANILLOS-UNICOS
049400              ADD 1 TO WKS-CONTADOR-FIRMAS
049500              MOVE WKS-AN-MIEMBROS (IDX-AN) TO
049600                   WKS-FIRMA-TEXTO (WKS-CONTADOR-FIRMAS)
049700              MOVE IDX-AN TO
049800                   WKS-FIRMA-POS-ANILLO (WKS-CONTADOR-FIRMAS)
049900           END-IF.
050000       210-DEPURA-UN-ANILLO-E. EXIT.
050100
050200       220-BUSCA-FIRMA SECTION.
050300           IF WKS-FIRMA-TEXTO (IDX-FIRMA) = WKS-AN-MIEMBROS (IDX-AN)
050400              MOVE 1 TO WKS-SW-FIRMA-HALLADA
050500              MOVE WKS-FIRMA-POS-ANILLO (IDX-FIRMA)
050600                   TO WKS-POS-FIRMA-HALLADA
050700           END-IF.
050800       220-BUSCA-FIRMA-E. EXIT.
050900
051000      ******************************************************************
051100       300-ACUMULA-PUNTAJE-ANILLOS SECTION.
051200           PERFORM 310-PROCESA-UN-ANILLO
051300              VARYING IDX-AN FROM 1 BY 1
051400              UNTIL IDX-AN > WKS-CONTADOR-ANILLOS.
051500       300-ACUMULA-PUNTAJE-ANILLOS-E. EXIT.
051600
051700       310-PROCESA-UN-ANILLO SECTION.
051800           IF WKS-AN-SW-DUPLICADO (IDX-AN) = 0
051900              PERFORM 301-EXTRAE-MIEMBROS
052000              PERFORM 320-APLICA-A-UN-MIEMBRO
052100                 VARYING WKS-IDX-MIEM FROM 1 BY 1
052200                 UNTIL WKS-IDX-MIEM > WKS-NUM-MIEMBROS-TRABAJO
052300           END-IF.
052400       310-PROCESA-UN-ANILLO-E. EXIT.
052500
052600       301-EXTRAE-MIEMBROS SECTION.
052700           MOVE 1 TO WKS-PTR-UNSTR
052800           MOVE 0 TO WKS-NUM-MIEMBROS-TRABAJO
052900           MOVE 0 TO WKS-SW-FIN-TOKENS
053000           PERFORM 302-EXTRAE-UN-TOKEN
053100              UNTIL WKS-PTR-UNSTR > 240
053200                 OR WKS-SW-FIN-TOKENS = 1
053300                 OR WKS-NUM-MIEMBROS-TRABAJO >= 20.
053400       301-EXTRAE-MIEMBROS-E. EXIT.
053500
053600       302-EXTRAE-UN-TOKEN SECTION.
053700           MOVE SPACES TO WKS-TOKEN
053800           UNSTRING WKS-AN-MIEMBROS (IDX-AN) DELIMITED BY ','
053900               INTO WKS-TOKEN
054000               WITH POINTER WKS-PTR-UNSTR
054100               ON OVERFLOW MOVE 1 TO WKS-SW-FIN-TOKENS
054200           END-UNSTRING
054300           IF WKS-TOKEN NOT = SPACES
054400              ADD 1 TO WKS-NUM-MIEMBROS-TRABAJO
054500              MOVE WKS-TOKEN TO
054600                   WKS-MIEMBROS-TRABAJO (WKS-NUM-MIEMBROS-TRABAJO)
054700           ELSE
054800              MOVE 1 TO WKS-SW-FIN-TOKENS
054900           END-IF.
055000       302-EXTRAE-UN-TOKEN-E. EXIT.
055100
055200       320-APLICA-A-UN-MIEMBRO SECTION.
055300           MOVE WKS-MIEMBROS-TRABAJO (WKS-IDX-MIEM) TO WKS-CANDIDATO
055400           PERFORM 330-BUSCA-CUENTA-TABLA
055500           IF WKS-SW-ENCONTRO-CUENTA = 1
055600              EVALUATE WKS-AN-TIPO-PATRON (IDX-AN)
055700                 WHEN 'cycle'
055800                    ADD 40.0 TO
055900                        WKS-CT-PUNTAJE-CRUDO (WKS-POS-CUENTA-HALLADA)
056000                 WHEN 'smurfing'
056100                    ADD 30.0 TO
056200                        WKS-CT-PUNTAJE-CRUDO (WKS-POS-CUENTA-HALLADA)
056300                 WHEN 'layered_shell'
056400                    ADD 25.0 TO
056500                        WKS-CT-PUNTAJE-CRUDO (WKS-POS-CUENTA-HALLADA)
056600                 WHEN 'hybrid'
056700                    ADD 40.0 TO
056800                        WKS-CT-PUNTAJE-CRUDO (WKS-POS-CUENTA-HALLADA)
056900              END-EVALUATE
057000              MOVE 1 TO WKS-CT-SW-TIENE-PUNT (WKS-POS-CUENTA-HALLADA)
057100              IF WKS-CT-ID-ANILLO-1RO (WKS-POS-CUENTA-HALLADA) = SPACES
057200                 MOVE WKS-AN-ID-ANILLO (IDX-AN) TO
057300                      WKS-CT-ID-ANILLO-1RO (WKS-POS-CUENTA-HALLADA)
057400              END-IF
057500              MOVE WKS-AN-ETIQUETA (IDX-AN) TO WKS-ETIQUETA-CANDIDATA
057600              PERFORM 340-AGREGA-ETIQUETA-SI-NUEVA
057700           END-IF.
057800       320-APLICA-A-UN-MIEMBRO-E. EXIT.
057900
058000       330-BUSCA-CUENTA-TABLA SECTION.
058100           MOVE 0 TO WKS-SW-ENCONTRO-CUENTA
058200           SET IDX-CT TO 1
058300           SEARCH WKS-CT
058400              AT END
058500                 CONTINUE
058600              WHEN WKS-CT-CUENTA (IDX-CT) = WKS-CANDIDATO
058700                 MOVE 1    TO WKS-SW-ENCONTRO-CUENTA
058800                 SET WKS-POS-CUENTA-HALLADA TO IDX-CT
058900           END-SEARCH.
059000       330-BUSCA-CUENTA-TABLA-E. EXIT.
059100
059200       340-AGREGA-ETIQUETA-SI-NUEVA SECTION.
059300           MOVE 0 TO WKS-SW-ENCONTRO-ETIQUETA
059400           PERFORM 341-COMPARA-ETIQUETA
059500              VARYING WKS-IDX-ETIQ FROM 1 BY 1
059600              UNTIL WKS-IDX-ETIQ >
059700                       WKS-CT-NUM-ETIQUETAS (WKS-POS-CUENTA-HALLADA)
059800                 OR WKS-SW-ENCONTRO-ETIQUETA = 1
059900           IF WKS-SW-ENCONTRO-ETIQUETA = 0
060000              IF WKS-CT-NUM-ETIQUETAS (WKS-POS-CUENTA-HALLADA) < 10
060100                 ADD 1 TO WKS-CT-NUM-ETIQUETAS (WKS-POS-CUENTA-HALLADA)
060200                 MOVE WKS-ETIQUETA-CANDIDATA TO
060300                      WKS-CT-ETIQUETA (WKS-POS-CUENTA-HALLADA,
060400                         WKS-CT-NUM-ETIQUETAS (WKS-POS-CUENTA-HALLADA))
060500              END-IF
060600           END-IF.
060700       340-AGREGA-ETIQUETA-SI-NUEVA-E. EXIT.
060800
060900       341-COMPARA-ETIQUETA SECTION.
061000           IF WKS-CT-ETIQUETA (WKS-POS-CUENTA-HALLADA, WKS-IDX-ETIQ)
061100              = WKS-ETIQUETA-CANDIDATA
061200              MOVE 1 TO WKS-SW-ENCONTRO-ETIQUETA
061300           END-IF.
061400       341-COMPARA-ETIQUETA-E. EXIT.
061500
061600      ******************************************************************
061700      *     RAFAGA DE VELOCIDAD: >= 10 TRANSACCIONES EN 24 HORAS (R6)  *
061800      *     SOLO SE EVALUA SOBRE CUENTAS QUE YA TIENEN PUNTAJE BASE.   *
061900      ******************************************************************
062000       400-EVALUA-VELOCIDAD SECTION.
062100           PERFORM 410-EVALUA-VELOCIDAD-UNA-CUENTA
062200              VARYING IDX-CT FROM 1 BY 1
062300              UNTIL IDX-CT > WKS-CONTADOR-CUENTAS.
062400       400-EVALUA-VELOCIDAD-E. EXIT.
062500
062600       410-EVALUA-VELOCIDAD-UNA-CUENTA SECTION.
062700           IF WKS-CT-SW-TIENE-PUNT (IDX-CT) = 1
062800              MOVE 0 TO WKS-SW-RAFAGA
062900              MOVE WKS-CT-CUENTA (IDX-CT) TO WKS-CANDIDATO
063000              PERFORM 420-CONSTRUYE-EPOCAS-ORDENANTE
063100              IF WKS-NUM-EPOCAS > 1
063200                 PERFORM 430-ORDENA-EPOCAS
063300                 PERFORM 440-VENTANA-CONTEO
063400              END-IF
063500              IF WKS-SW-RAFAGA = 0
063600                 PERFORM 425-CONSTRUYE-EPOCAS-BENEFICIARIO
063700                 IF WKS-NUM-EPOCAS > 1
063800                    PERFORM 430-ORDENA-EPOCAS
063900                    PERFORM 440-VENTANA-CONTEO
064000                 END-IF
064100              END-IF
064200              IF WKS-SW-RAFAGA = 1
064300                 PERFORM 445-APLICA-VELOCIDAD
064400              END-IF
064500           END-IF.
064600       410-EVALUA-VELOCIDAD-UNA-CUENTA-E. EXIT.
064700
064800       420-CONSTRUYE-EPOCAS-ORDENANTE SECTION.
064900           MOVE 0 TO WKS-NUM-EPOCAS
065000           PERFORM 421-COPIA-EPOCA-ORDENANTE
065100              VARYING IDX-TRANS FROM 1 BY 1
065200              UNTIL IDX-TRANS > WKS-CONTADOR-TRANS.
065300       420-CONSTRUYE-EPOCAS-ORDENANTE-E. EXIT.
065400
065500       421-COPIA-EPOCA-ORDENANTE SECTION.
065600           IF WKS-TRANS-ORDENANTE (IDX-TRANS) = WKS-CANDIDATO
065700              IF WKS-NUM-EPOCAS < 500
065800                 ADD 1 TO WKS-NUM-EPOCAS
065900                 MOVE WKS-TRANS-EPOCA (IDX-TRANS)
066000                      TO WKS-EPOCAS (WKS-NUM-EPOCAS)
066100              END-IF
066200           END-IF.
066300       421-COPIA-EPOCA-ORDENANTE-E. EXIT.
066400
066500       425-CONSTRUYE-EPOCAS-BENEFICIARIO SECTION.
066600           MOVE 0 TO WKS-NUM-EPOCAS
066700           PERFORM 426-COPIA-EPOCA-BENEFICIARIO
066800              VARYING IDX-TRANS FROM 1 BY 1
066900              UNTIL IDX-TRANS > WKS-CONTADOR-TRANS.
067000       425-CONSTRUYE-EPOCAS-BENEFICIARIO-E. EXIT.
067100
067200       426-COPIA-EPOCA-BENEFICIARIO SECTION.
067300           IF WKS-TRANS-BENEFICIARIO (IDX-TRANS) = WKS-CANDIDATO
067400              IF WKS-NUM-EPOCAS < 500
067500                 ADD 1 TO WKS-NUM-EPOCAS
067600                 MOVE WKS-TRANS-EPOCA (IDX-TRANS)
067700                      TO WKS-EPOCAS (WKS-NUM-EPOCAS)
067800              END-IF
067900           END-IF.
068000       426-COPIA-EPOCA-BENEFICIARIO-E. EXIT.
068100
068200       430-ORDENA-EPOCAS SECTION.
068300           PERFORM 431-PASADA-BURBUJA-EPOCA
068400              VARYING WKS-PASADA-EPOCA FROM 1 BY 1
068500              UNTIL WKS-PASADA-EPOCA >= WKS-NUM-EPOCAS.
068600       430-ORDENA-EPOCAS-E. EXIT.
068700
068800       431-PASADA-BURBUJA-EPOCA SECTION.
068900           PERFORM 432-COMPARA-Y-CAMBIA-EPOCA
069000              VARYING WKS-J-EPOCA FROM 1 BY 1
069100              UNTIL WKS-J-EPOCA > (WKS-NUM-EPOCAS - WKS-PASADA-EPOCA).
069200       431-PASADA-BURBUJA-EPOCA-E. EXIT.
069300
069400       432-COMPARA-Y-CAMBIA-EPOCA SECTION.
069500           IF WKS-EPOCAS (WKS-J-EPOCA) > WKS-EPOCAS (WKS-J-EPOCA + 1)
069600              MOVE WKS-EPOCAS (WKS-J-EPOCA)     TO WKS-TEMP-EPOCA
069700              MOVE WKS-EPOCAS (WKS-J-EPOCA + 1) TO WKS-EPOCAS (WKS-J-EPOCA)
069800              MOVE WKS-TEMP-EPOCA               TO
069900                   WKS-EPOCAS (WKS-J-EPOCA + 1)
070000           END-IF.
070100       432-COMPARA-Y-CAMBIA-EPOCA-E. EXIT.
070200
070300       440-VENTANA-CONTEO SECTION.
070400           MOVE 1 TO WKS-PTR-IZQ-VEL
070500           PERFORM 441-EVALUA-UNA-VENTANA-CONTEO
070600              VARYING WKS-PTR-DER-VEL FROM 1 BY 1
070700              UNTIL WKS-PTR-DER-VEL > WKS-NUM-EPOCAS
070800                 OR WKS-SW-RAFAGA = 1.
070900       440-VENTANA-CONTEO-E. EXIT.
071000
071100       441-EVALUA-UNA-VENTANA-CONTEO SECTION.
071200           PERFORM 442-AVANZA-IZQ-CONTEO
071300              UNTIL WKS-PTR-IZQ-VEL >= WKS-PTR-DER-VEL
071400                 OR (WKS-EPOCAS (WKS-PTR-DER-VEL)
071500                     - WKS-EPOCAS (WKS-PTR-IZQ-VEL)) NOT > 86400
071600           IF (WKS-PTR-DER-VEL - WKS-PTR-IZQ-VEL + 1) >= 10
071700              MOVE 1 TO WKS-SW-RAFAGA
071800           END-IF.
071900       441-EVALUA-UNA-VENTANA-CONTEO-E. EXIT.
072000
072100       442-AVANZA-IZQ-CONTEO SECTION.
072200           ADD 1 TO WKS-PTR-IZQ-VEL.
072300       442-AVANZA-IZQ-CONTEO-E. EXIT.
072400
072500       445-APLICA-VELOCIDAD SECTION.
072600           ADD 20.0 TO WKS-CT-PUNTAJE-CRUDO (IDX-CT)
072700           MOVE 1   TO WKS-CT-SW-VELOCIDAD  (IDX-CT)
072800           MOVE 'high_velocity' TO WKS-ETIQUETA-CANDIDATA
072900           MOVE IDX-CT          TO WKS-POS-CUENTA-HALLADA
073000           PERFORM 340-AGREGA-ETIQUETA-SI-NUEVA.
073100       445-APLICA-VELOCIDAD-E. EXIT.
073200
073300      ******************************************************************
073400      *     ANOMALIA DE CENTRALIDAD POR GRADO DE ENTRADA (R7)         *
073500      ******************************************************************
073600       450-EVALUA-CENTRALIDAD SECTION.
073700           PERFORM 451-CALCULA-UMBRAL-CENTRALIDAD
073800           PERFORM 460-APLICA-CENTRALIDAD-UNA-CUENTA
073900              VARYING IDX-CT FROM 1 BY 1
074000              UNTIL IDX-CT > WKS-CONTADOR-CUENTAS.
074100       450-EVALUA-CENTRALIDAD-E. EXIT.
074200
074300       451-CALCULA-UMBRAL-CENTRALIDAD SECTION.
074400           MOVE 0 TO WKS-NUM-GRADOS
074500           PERFORM 452-COPIA-GRADO
074600              VARYING IDX-CT FROM 1 BY 1
074700              UNTIL IDX-CT > WKS-CONTADOR-CUENTAS
074800           PERFORM 453-ORDENA-GRADOS-DESC
074900           COMPUTE WKS-IDX-UMBRAL = (WKS-CONTADOR-CUENTAS * 5) / 100
075000           IF WKS-IDX-UMBRAL < 1
075100              MOVE 1 TO WKS-IDX-UMBRAL
075200           END-IF
075300           MOVE WKS-GRADOS (WKS-IDX-UMBRAL) TO WKS-VALOR-UMBRAL.
075400       451-CALCULA-UMBRAL-CENTRALIDAD-E. EXIT.
075500
075600       452-COPIA-GRADO SECTION.
075700           ADD 1 TO WKS-NUM-GRADOS
075800           MOVE WKS-CT-GRADO-ENTRADA (IDX-CT) TO WKS-GRADOS (WKS-NUM-GRADOS).
075900       452-COPIA-GRADO-E. EXIT.
076000
076100       453-ORDENA-GRADOS-DESC SECTION.
076200           PERFORM 454-PASADA-BURBUJA-GRADO
076300              VARYING WKS-PASADA-GRADO FROM 1 BY 1
076400              UNTIL WKS-PASADA-GRADO >= WKS-NUM-GRADOS.
076500       453-ORDENA-GRADOS-DESC-E. EXIT.
076600
076700       454-PASADA-BURBUJA-GRADO SECTION.
076800           PERFORM 455-COMPARA-Y-CAMBIA-GRADO
076900              VARYING WKS-J-GRADO FROM 1 BY 1
077000              UNTIL WKS-J-GRADO > (WKS-NUM-GRADOS - WKS-PASADA-GRADO).
077100       454-PASADA-BURBUJA-GRADO-E. EXIT.
077200
077300       455-COMPARA-Y-CAMBIA-GRADO SECTION.
077400           IF WKS-GRADOS (WKS-J-GRADO) < WKS-GRADOS (WKS-J-GRADO + 1)
077500              MOVE WKS-GRADOS (WKS-J-GRADO)     TO WKS-TEMP-GRADO
077600              MOVE WKS-GRADOS (WKS-J-GRADO + 1) TO WKS-GRADOS (WKS-J-GRADO)
077700              MOVE WKS-TEMP-GRADO               TO
077800                   WKS-GRADOS (WKS-J-GRADO + 1)
077900           END-IF.
078000       455-COMPARA-Y-CAMBIA-GRADO-E. EXIT.
078100
078200       460-APLICA-CENTRALIDAD-UNA-CUENTA SECTION.
078300           IF WKS-CT-SW-TIENE-PUNT (IDX-CT) = 1
078400              IF WKS-CT-GRADO-ENTRADA (IDX-CT) >= WKS-VALOR-UMBRAL
078500                 AND WKS-CT-GRADO-ENTRADA (IDX-CT) > 0
078600                 ADD 10.0 TO WKS-CT-PUNTAJE-CRUDO  (IDX-CT)
078700                 MOVE 1   TO WKS-CT-SW-CENTRALIDAD (IDX-CT)
078800                 MOVE 'degree_centrality_anomaly' TO WKS-ETIQUETA-CANDIDATA
078900                 MOVE IDX-CT TO WKS-POS-CUENTA-HALLADA
079000                 PERFORM 340-AGREGA-ETIQUETA-SI-NUEVA
079100              END-IF
079200           END-IF.
079300       460-APLICA-CENTRALIDAD-UNA-CUENTA-E. EXIT.
079400
079500      ******************************************************************
079600      *     HEURISTICA DE FALSO POSITIVO DE COMERCIO (R8)              *
079700      ******************************************************************
079800       500-EVALUA-COMERCIO SECTION.
079900           PERFORM 510-EVALUA-COMERCIO-UNA-CUENTA
080000              VARYING IDX-CT FROM 1 BY 1
080100              UNTIL IDX-CT > WKS-CONTADOR-CUENTAS.
080200       500-EVALUA-COMERCIO-E. EXIT.
080300
080400       510-EVALUA-COMERCIO-UNA-CUENTA SECTION.
080500           IF WKS-CT-SW-TIENE-PUNT (IDX-CT) = 1
080600              MOVE WKS-CT-CUENTA (IDX-CT) TO WKS-CANDIDATO
080700              MOVE 0 TO WKS-SW-ES-COMERCIO
080800              PERFORM 520-CONSTRUYE-GRUPO-ORDENANTE
080900              IF WKS-NUM-GRUPO > 0
081000                 PERFORM 530-ORDENA-GRUPO
081100                 PERFORM 540-EVALUA-CRITERIOS-COMERCIO
081200              END-IF
081300              IF WKS-SW-ES-COMERCIO = 0
081400                 PERFORM 525-CONSTRUYE-GRUPO-BENEFICIARIO
081500                 IF WKS-NUM-GRUPO > 0
081600                    PERFORM 530-ORDENA-GRUPO
081700                    PERFORM 540-EVALUA-CRITERIOS-COMERCIO
081800                 END-IF
081900              END-IF
082000              IF WKS-SW-ES-COMERCIO = 1
082100                 PERFORM 550-APLICA-COMERCIO
082200              END-IF
082300           END-IF.
082400       510-EVALUA-COMERCIO-UNA-CUENTA-E. EXIT.
082500
082600       520-CONSTRUYE-GRUPO-ORDENANTE SECTION.
082700           MOVE 0 TO WKS-NUM-GRUPO
082800           PERFORM 521-COPIA-GRUPO-ORDENANTE
082900              VARYING IDX-TRANS FROM 1 BY 1
083000              UNTIL IDX-TRANS > WKS-CONTADOR-TRANS.
083100       520-CONSTRUYE-GRUPO-ORDENANTE-E. EXIT.
083200
083300       521-COPIA-GRUPO-ORDENANTE SECTION.
083400           IF WKS-TRANS-ORDENANTE (IDX-TRANS) = WKS-CANDIDATO
083500              IF WKS-NUM-GRUPO < 500
083600                 ADD 1 TO WKS-NUM-GRUPO
083700                 MOVE WKS-TRANS-MONTO (IDX-TRANS)
083800                      TO WKS-GRUPO-MONTO (WKS-NUM-GRUPO)
083900                 MOVE WKS-TRANS-EPOCA (IDX-TRANS)
084000                      TO WKS-GRUPO-EPOCA (WKS-NUM-GRUPO)
084100              END-IF
084200           END-IF.
084300       521-COPIA-GRUPO-ORDENANTE-E. EXIT.
084400
084500       525-CONSTRUYE-GRUPO-BENEFICIARIO SECTION.
084600           MOVE 0 TO WKS-NUM-GRUPO
084700           PERFORM 526-COPIA-GRUPO-BENEFICIARIO
084800              VARYING IDX-TRANS FROM 1 BY 1
084900              UNTIL IDX-TRANS > WKS-CONTADOR-TRANS.
085000       525-CONSTRUYE-GRUPO-BENEFICIARIO-E. EXIT.
085100
085200       526-COPIA-GRUPO-BENEFICIARIO SECTION.
085300           IF WKS-TRANS-BENEFICIARIO (IDX-TRANS) = WKS-CANDIDATO
085400              IF WKS-NUM-GRUPO < 500
085500                 ADD 1 TO WKS-NUM-GRUPO
085600                 MOVE WKS-TRANS-MONTO (IDX-TRANS)
085700                      TO WKS-GRUPO-MONTO (WKS-NUM-GRUPO)
085800                 MOVE WKS-TRANS-EPOCA (IDX-TRANS)
085900                      TO WKS-GRUPO-EPOCA (WKS-NUM-GRUPO)
086000              END-IF
086100           END-IF.
086200       526-COPIA-GRUPO-BENEFICIARIO-E. EXIT.
086300
086400       530-ORDENA-GRUPO SECTION.
086500           PERFORM 531-PASADA-BURBUJA-GRUPO
086600              VARYING WKS-PASADA-GRUPO FROM 1 BY 1
086700              UNTIL WKS-PASADA-GRUPO >= WKS-NUM-GRUPO.
086800       530-ORDENA-GRUPO-E. EXIT.
086900
087000       531-PASADA-BURBUJA-GRUPO SECTION.
087100           PERFORM 532-COMPARA-Y-CAMBIA-GRUPO
087200              VARYING WKS-J-GRUPO FROM 1 BY 1
087300              UNTIL WKS-J-GRUPO > (WKS-NUM-GRUPO - WKS-PASADA-GRUPO).
087400       531-PASADA-BURBUJA-GRUPO-E. EXIT.
087500
087600       532-COMPARA-Y-CAMBIA-GRUPO SECTION.
087700           IF WKS-GRUPO-EPOCA (WKS-J-GRUPO) >
087800              WKS-GRUPO-EPOCA (WKS-J-GRUPO + 1)
087900              MOVE WKS-GRUPO-MONTO (WKS-J-GRUPO)     TO
088000                   WKS-TEMP-GRUPO-MONTO
088100              MOVE WKS-GRUPO-EPOCA (WKS-J-GRUPO)     TO
088200                   WKS-TEMP-GRUPO-EPOCA
088300              MOVE WKS-GRUPO-MONTO (WKS-J-GRUPO + 1) TO
088400                   WKS-GRUPO-MONTO (WKS-J-GRUPO)
088500              MOVE WKS-GRUPO-EPOCA (WKS-J-GRUPO + 1) TO
088600                   WKS-GRUPO-EPOCA (WKS-J-GRUPO)
088700              MOVE WKS-TEMP-GRUPO-MONTO TO
088800                   WKS-GRUPO-MONTO (WKS-J-GRUPO + 1)
088900              MOVE WKS-TEMP-GRUPO-EPOCA TO
089000                   WKS-GRUPO-EPOCA (WKS-J-GRUPO + 1)
089100           END-IF.
089200       532-COMPARA-Y-CAMBIA-GRUPO-E. EXIT.
089300
089400       540-EVALUA-CRITERIOS-COMERCIO SECTION.
089500           MOVE 0 TO WKS-SW-ES-COMERCIO
089600           COMPUTE WKS-LIFETIME-SEG =
089700                   WKS-GRUPO-EPOCA (WKS-NUM-GRUPO) - WKS-GRUPO-EPOCA (1)
089800           IF WKS-LIFETIME-SEG >= 2592000
089900      *        CRITERIO 1 (VIDA >= 30 DIAS) CUMPLIDO, SIGUE MONTO
090000              MOVE 0 TO WKS-SUMA-MONTO
090100              MOVE 0 TO WKS-SUMA-MONTO-CUAD
090200              PERFORM 541-ACUMULA-MONTO
090300                 VARYING WKS-J-GRUPO FROM 1 BY 1
090400                 UNTIL WKS-J-GRUPO > WKS-NUM-GRUPO
090500              COMPUTE WKS-MEDIA-MONTO ROUNDED =
090600                      WKS-SUMA-MONTO / WKS-NUM-GRUPO
090700              IF WKS-MEDIA-MONTO = 0
090800                 MOVE 0 TO WKS-CV-MONTO
090900              ELSE
091000                 COMPUTE WKS-VARIANZA-MONTO ROUNDED =
091100                         (WKS-SUMA-MONTO-CUAD / WKS-NUM-GRUPO)
091200                         - (WKS-MEDIA-MONTO * WKS-MEDIA-MONTO)
091300                 IF WKS-VARIANZA-MONTO < 0
091400                    MOVE 0 TO WKS-VARIANZA-MONTO
091500                 END-IF
091600                 MOVE WKS-VARIANZA-MONTO TO WKS-RAIZ-X
091700                 PERFORM 900-RAIZ-CUADRADA
091800                 COMPUTE WKS-CV-MONTO ROUNDED =
091900                         WKS-RAIZ-R / WKS-MEDIA-MONTO
092000              END-IF
092100              IF WKS-CV-MONTO <= 0.30
092200      *           CRITERIO 2 (REGULARIDAD DE MONTO) CUMPLIDO
092300                 IF WKS-NUM-GRUPO >= 2
092400                    MOVE 0 TO WKS-SUMA-BRECHA
092500                    MOVE 0 TO WKS-SUMA-BRECHA-CUAD
092600                    PERFORM 542-ACUMULA-BRECHA
092700                       VARYING WKS-IDX-BRECHA FROM 2 BY 1
092800                       UNTIL WKS-IDX-BRECHA > WKS-NUM-GRUPO
092900                    COMPUTE WKS-MEDIA-BRECHA ROUNDED =
093000                            WKS-SUMA-BRECHA / (WKS-NUM-GRUPO - 1)
093100                    IF WKS-MEDIA-BRECHA = 0
093200                       MOVE 0 TO WKS-CV-BRECHA
093300                    ELSE
093400                       COMPUTE WKS-VARIANZA-BRECHA ROUNDED =
093500                          (WKS-SUMA-BRECHA-CUAD / (WKS-NUM-GRUPO - 1))
093600                          - (WKS-MEDIA-BRECHA * WKS-MEDIA-BRECHA)
093700                       IF WKS-VARIANZA-BRECHA < 0
093800                          MOVE 0 TO WKS-VARIANZA-BRECHA
093900                       END-IF
094000                       MOVE WKS-VARIANZA-BRECHA TO WKS-RAIZ-X
094100                       PERFORM 900-RAIZ-CUADRADA
094200                       COMPUTE WKS-CV-BRECHA ROUNDED =
094300                               WKS-RAIZ-R / WKS-MEDIA-BRECHA
094400                    END-IF
094500                    IF WKS-CV-BRECHA <= 0.50
094600      *                 CRITERIO 3 (REGULARIDAD DE ESPACIADO) CUMPLIDO
094700                       MOVE 1 TO WKS-SW-ES-COMERCIO
094800                    END-IF
094900                 END-IF
095000              END-IF
095100           END-IF.
095200       540-EVALUA-CRITERIOS-COMERCIO-E. EXIT.
095300
095400       541-ACUMULA-MONTO SECTION.
095500           ADD WKS-GRUPO-MONTO (WKS-J-GRUPO) TO WKS-SUMA-MONTO
095600           COMPUTE WKS-SUMA-MONTO-CUAD =
095700                   WKS-SUMA-MONTO-CUAD +
095800                   (WKS-GRUPO-MONTO (WKS-J-GRUPO) *
095900                    WKS-GRUPO-MONTO (WKS-J-GRUPO)).
096000       541-ACUMULA-MONTO-E. EXIT.
096100
096200       542-ACUMULA-BRECHA SECTION.
096300           COMPUTE WKS-BRECHA =
096400                   WKS-GRUPO-EPOCA (WKS-IDX-BRECHA)
096500                   - WKS-GRUPO-EPOCA (WKS-IDX-BRECHA - 1)
096600           ADD WKS-BRECHA TO WKS-SUMA-BRECHA
096700           COMPUTE WKS-SUMA-BRECHA-CUAD =
096800                   WKS-SUMA-BRECHA-CUAD + (WKS-BRECHA * WKS-BRECHA).
096900       542-ACUMULA-BRECHA-E. EXIT.
097000
097100       550-APLICA-COMERCIO SECTION.
097200           SUBTRACT 25.0 FROM WKS-CT-PUNTAJE-CRUDO (IDX-CT)
097300           MOVE 1        TO WKS-CT-SW-COMERCIO     (IDX-CT)
097400           MOVE 'merchant_pattern_fp_reduction' TO WKS-ETIQUETA-CANDIDATA
097500           MOVE IDX-CT TO WKS-POS-CUENTA-HALLADA
097600           PERFORM 340-AGREGA-ETIQUETA-SI-NUEVA.
097700       550-APLICA-COMERCIO-E. EXIT.
097800
097900      ******************************************************************
098000      *         RUTINA PROPIA DE RAIZ CUADRADA (NEWTON-RAPHSON)        *
098100      ******************************************************************
098200       900-RAIZ-CUADRADA SECTION.
098300           IF WKS-RAIZ-X = 0
098400              MOVE 0 TO WKS-RAIZ-R
098500           ELSE
098600              MOVE WKS-RAIZ-X TO WKS-RAIZ-R
098700              PERFORM 901-ITERA-RAIZ
098800                 VARYING WKS-RAIZ-ITER FROM 1 BY 1
098900                 UNTIL WKS-RAIZ-ITER > 20
099000           END-IF.
099100       900-RAIZ-CUADRADA-E. EXIT.
099200
099300       901-ITERA-RAIZ SECTION.
099400           COMPUTE WKS-RAIZ-R ROUNDED =
099500                   (WKS-RAIZ-R + (WKS-RAIZ-X / WKS-RAIZ-R)) / 2.
099600       901-ITERA-RAIZ-E. EXIT.
099700
099800      ******************************************************************
099900      *     TOPE [0,100], REDONDEO A 1 DECIMAL Y GRABACION DE WKPUNT   *
100000      *     (R10). SOLO SE GRABAN LAS CUENTAS QUE TIENEN PUNTAJE BASE. *
100100      ******************************************************************
100200       600-FINALIZA-PUNTAJES SECTION.
100300           PERFORM 601-FINALIZA-UNA-CUENTA
100400              VARYING IDX-CT FROM 1 BY 1
100500              UNTIL IDX-CT > WKS-CONTADOR-CUENTAS.
100600       600-FINALIZA-PUNTAJES-E. EXIT.
100700
100800       601-FINALIZA-UNA-CUENTA SECTION.
100900           IF WKS-CT-SW-TIENE-PUNT (IDX-CT) = 1
101000              MOVE WKS-CT-PUNTAJE-CRUDO (IDX-CT) TO WKS-PUNTAJE-TOPADO
101100              IF WKS-PUNTAJE-TOPADO < 0
101200                 MOVE 0 TO WKS-PUNTAJE-TOPADO
101300              END-IF
101400              IF WKS-PUNTAJE-TOPADO > 100
101500                 MOVE 100 TO WKS-PUNTAJE-TOPADO
101600              END-IF
101700              COMPUTE WKS-CT-PUNTAJE-FINAL (IDX-CT) ROUNDED =
101800                      WKS-PUNTAJE-TOPADO
101900              PERFORM 602-CONSTRUYE-ETIQUETAS-TEXTO
102000              ADD 1 TO WKS-CONTADOR-CUENTAS-SOSP
102100              MOVE WKS-CT-CUENTA          (IDX-CT) TO WKPU-CUENTA
102200              MOVE WKS-CT-PUNTAJE-FINAL   (IDX-CT) TO
102300                   WKPU-PUNTAJE-SOSPECHA
102400              MOVE WKS-ETIQUETAS-TEXTO             TO
102500                   WKPU-PATRONES-DETECTADOS
102600              MOVE WKS-CT-ID-ANILLO-1RO   (IDX-CT) TO WKPU-ID-ANILLO
102700              WRITE REG-WKPUNTAJE
102800              IF FS-WKPUNT NOT = 0
102900                 DISPLAY 'ERROR AL GRABAR WKPUNT: ' FS-WKPUNT
103000                 MOVE  91 TO RETURN-CODE
103100                 PERFORM CIERRA-ARCHIVOS
103200                 STOP RUN
103300              END-IF
103400           END-IF.
103500       601-FINALIZA-UNA-CUENTA-E. EXIT.
103600
103700      ******************************************************************
103800      *     CONSTRUYE LA LISTA DE ETIQUETAS ORDENADA ASCENDENTE (ASCII)*
103900      ******************************************************************
104000       602-CONSTRUYE-ETIQUETAS-TEXTO SECTION.
104100           PERFORM 604-ORDENA-ETIQUETAS
104200           MOVE SPACES TO WKS-ETIQUETAS-TEXTO
104300           MOVE 1      TO WKS-PTR-ETIQ-STRING
104400           PERFORM 603-CONCATENA-UNA-ETIQUETA
104500              VARYING WKS-IDX-ETIQ FROM 1 BY 1
104600              UNTIL WKS-IDX-ETIQ > WKS-CT-NUM-ETIQUETAS (IDX-CT).
104700       602-CONSTRUYE-ETIQUETAS-TEXTO-E. EXIT.
104800
104900       603-CONCATENA-UNA-ETIQUETA SECTION.
105000           IF WKS-IDX-ETIQ > 1
105100              STRING ',' DELIMITED SIZE
105200                     INTO WKS-ETIQUETAS-TEXTO
105300                     WITH POINTER WKS-PTR-ETIQ-STRING
105400           END-IF
105500           MOVE 30 TO WKS-LONGITUD-TRIM-ETIQ
105600           PERFORM 605-REDUCE-LONGITUD-ETIQ
105700              UNTIL WKS-LONGITUD-TRIM-ETIQ = 1
105800                 OR WKS-CT-ETIQUETA (IDX-CT, WKS-IDX-ETIQ)
105900                    (WKS-LONGITUD-TRIM-ETIQ:1) NOT = SPACE
106000           STRING WKS-CT-ETIQUETA (IDX-CT, WKS-IDX-ETIQ)
106100                     (1:WKS-LONGITUD-TRIM-ETIQ) DELIMITED SIZE
106200                  INTO WKS-ETIQUETAS-TEXTO
106300                  WITH POINTER WKS-PTR-ETIQ-STRING.
106400       603-CONCATENA-UNA-ETIQUETA-E. EXIT.
106500
106600       604-ORDENA-ETIQUETAS SECTION.
106700           PERFORM 606-PASADA-BURBUJA-ETIQ
106800              VARYING WKS-PASADA-EPOCA FROM 1 BY 1
106900              UNTIL WKS-PASADA-EPOCA >= WKS-CT-NUM-ETIQUETAS (IDX-CT).
107000       604-ORDENA-ETIQUETAS-E. EXIT.
107100
107200       605-REDUCE-LONGITUD-ETIQ SECTION.
107300           SUBTRACT 1 FROM WKS-LONGITUD-TRIM-ETIQ.
107400       605-REDUCE-LONGITUD-ETIQ-E. EXIT.
107500
107600       606-PASADA-BURBUJA-ETIQ SECTION.
107700           PERFORM 607-COMPARA-Y-CAMBIA-ETIQ
107800              VARYING WKS-J-EPOCA FROM 1 BY 1
107900              UNTIL WKS-J-EPOCA >
108000                    (WKS-CT-NUM-ETIQUETAS (IDX-CT) - WKS-PASADA-EPOCA).
108100       606-PASADA-BURBUJA-ETIQ-E. EXIT.
108200
108300       607-COMPARA-Y-CAMBIA-ETIQ SECTION.
108400           IF WKS-CT-ETIQUETA (IDX-CT, WKS-J-EPOCA) >
108500              WKS-CT-ETIQUETA (IDX-CT, WKS-J-EPOCA + 1)
108600              MOVE WKS-CT-ETIQUETA (IDX-CT, WKS-J-EPOCA)     TO
108700                   WKS-ETIQUETA-CANDIDATA
108800              MOVE WKS-CT-ETIQUETA (IDX-CT, WKS-J-EPOCA + 1) TO
108900                   WKS-CT-ETIQUETA (IDX-CT, WKS-J-EPOCA)
109000              MOVE WKS-ETIQUETA-CANDIDATA TO
109100                   WKS-CT-ETIQUETA (IDX-CT, WKS-J-EPOCA + 1)
109200           END-IF.
109300       607-COMPARA-Y-CAMBIA-ETIQ-E. EXIT.
109400
109500      ******************************************************************
109600      *     PUNTAJE DE RIESGO POR ANILLO: PROMEDIO DE MIEMBROS (R9)    *
109700      ******************************************************************
109800       650-PUNTAJE-ANILLOS SECTION.
109900           PERFORM 651-CALCULA-UN-ANILLO
110000              VARYING IDX-AN FROM 1 BY 1
110100              UNTIL IDX-AN > WKS-CONTADOR-ANILLOS.
110200       650-PUNTAJE-ANILLOS-E. EXIT.
110300
110400       651-CALCULA-UN-ANILLO SECTION.
110500           IF WKS-AN-SW-DUPLICADO (IDX-AN) = 0
110600              PERFORM 301-EXTRAE-MIEMBROS
110700              MOVE 0 TO WKS-SUMA-MONTO
110800              PERFORM 652-SUMA-MIEMBRO-ANILLO
110900                 VARYING WKS-IDX-MIEM FROM 1 BY 1
111000                 UNTIL WKS-IDX-MIEM > WKS-NUM-MIEMBROS-TRABAJO
111100              IF WKS-NUM-MIEMBROS-TRABAJO > 0
111200                 COMPUTE WKS-AN-PUNTAJE-RIESGO (IDX-AN) ROUNDED =
111300                         WKS-SUMA-MONTO / WKS-NUM-MIEMBROS-TRABAJO
111400              END-IF
111500              IF WKS-AN-PUNTAJE-RIESGO (IDX-AN) > 100
111600                 MOVE 100 TO WKS-AN-PUNTAJE-RIESGO (IDX-AN)
111700              END-IF
111800              PERFORM 653-ESCRIBE-WKANI2
111900           END-IF.
112000       651-CALCULA-UN-ANILLO-E. EXIT.
112100
112200       652-SUMA-MIEMBRO-ANILLO SECTION.
112300           MOVE WKS-MIEMBROS-TRABAJO (WKS-IDX-MIEM) TO WKS-CANDIDATO
112400           PERFORM 330-BUSCA-CUENTA-TABLA
112500           IF WKS-SW-ENCONTRO-CUENTA = 1
112600              ADD WKS-CT-PUNTAJE-FINAL (WKS-POS-CUENTA-HALLADA)
112700                  TO WKS-SUMA-MONTO
112800           END-IF.
112900       652-SUMA-MIEMBRO-ANILLO-E. EXIT.
113000
113100       653-ESCRIBE-WKANI2 SECTION.
113200           MOVE WKS-AN-ID-ANILLO      (IDX-AN) TO WKA2-ID-ANILLO
113300           MOVE WKS-AN-TIPO-PATRON    (IDX-AN) TO WKA2-TIPO-PATRON
113400           MOVE WKS-AN-PUNTAJE-RIESGO (IDX-AN) TO WKA2-PUNTAJE-RIESGO
113500           MOVE WKS-AN-NUM-MIEMBROS   (IDX-AN) TO WKA2-NUM-MIEMBROS
113600           MOVE WKS-AN-MIEMBROS       (IDX-AN) TO WKA2-CUENTAS-MIEMBRO
113700           WRITE REG-WKANILLO2
113800           IF FS-WKANI2 NOT = 0
113900              DISPLAY 'ERROR AL GRABAR WKANI2: ' FS-WKANI2
114000              MOVE  91 TO RETURN-CODE
114100              PERFORM CIERRA-ARCHIVOS
114200              STOP RUN
114300           END-IF.
114400       653-ESCRIBE-WKANI2-E. EXIT.
114500
114600       ESTADISTICAS SECTION.
114700           DISPLAY '******************************************'
114800           MOVE    WKS-CONTADOR-CUENTAS      TO WKS-MASCARA
114900           DISPLAY 'CUENTAS ANALIZADAS:                ' WKS-MASCARA
115000           MOVE    WKS-CONTADOR-ANILLOS-UNICOS TO WKS-MASCARA
115100           DISPLAY 'ANILLOS CALIFICADOS (WKANI2):       ' WKS-MASCARA
115200           MOVE    WKS-CONTADOR-CUENTAS-SOSP TO WKS-MASCARA
115300           DISPLAY 'CUENTAS SOSPECHOSAS (WKPUNT):       ' WKS-MASCARA
115400           DISPLAY '******************************************'.
115500       ESTADISTICAS-E. EXIT.
115600
115700       CIERRA-ARCHIVOS SECTION.
115800           CLOSE WKANI1 WKACCT WKTRAN WKANI2 WKPUNT.
115900       CIERRA-ARCHIVOS-E. EXIT.
