000100      ******************************************************************
000200      * COPY       : CPWKPU                                           *
000300      * APLICACION : PREVENCION DE LAVADO DE ACTIVOS (PLD)             *
000400      * DESCRIPCION: LAYOUT DEL ARCHIVO DE TRABAJO WKPUNT: PUNTAJE DE  *
000500      *            : SOSPECHA FINAL POR CUENTA, CALCULADO POR          *
000600      *            : PLPC1C04 A PARTIR DE LAS SENALES R5-R8.           *
000700      * HISTORIAL  :                                                   *
000800      * 04/02/2024 PEDR TK-41190 VERSION INICIAL DEL LAYOUT.           *
000900      ******************************************************************
001000       01  REG-WKPUNTAJE.
001100           05  WKPU-CUENTA               PIC X(12).
001200           05  WKPU-PUNTAJE-SOSPECHA     PIC 9(3)V9.
001300           05  WKPU-PATRONES-DETECTADOS  PIC X(120).
001400           05  WKPU-ID-ANILLO            PIC X(08).
001500           05  FILLER                    PIC X(10).
